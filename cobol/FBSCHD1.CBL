000100************************************************************************
000200*   FBSCHD1  -  SCHEDULE MANAGER BATCH
000300*   ---------------------------------------------------------------
000400*   Loads the pro schedule feed into memory and drives a deck of
000500*   request cards off CONTROL-FILE, same as the stat tracker - one
000600*   card, one answer.  Handles the five schedule questions the
000700*   league office keeps asking the computer room for: what's on a
000800*   given date, what a team's full slate looks like, what's coming
000900*   up in the next few days, how many games a team has in a window,
001000*   and where a team is playing two nights in a row.
001100*   ---------------------------------------------------------------
001200*   CHANGE LOG
001300*   ---------------------------------------------------------------
001400*   1989-02-09  RAH  ORIGINAL PROGRAM, TICKET FBB-0077
001500*   1991-06-14  RAH  TEAM QUERY NOW CHECKS BOTH HOME AND AWAY SIDES -
001600*                     WAS ONLY MATCHING THE HOME TEAM, TICKET FBB-0081
001700*   1998-08-11  JMK  Y2K - SCHEDULE DATES ARE ALL 9(08) CCYYMMDD
001800*                     ALREADY, NO 2-DIGIT YEAR WINDOWING NEEDED,
001900*                     CONFIRMED PER MEMO
002000*   2000-02-14  DLM  UPCOMING QUERY NOW TAKES FB-CTL-AS-OF-DATE
002100*                     INSTEAD OF THE SYSTEM CLOCK, TICKET FBB-0142
002200*   2002-10-01  DLM  SCHEDULE TABLE RAISED TO TWO SEASONS' WORTH OF
002300*                     GAMES ON THE FILE AT ONCE, TICKET FBB-0221
002400*   2005-01-10  CJT  ADDED BACK-TO-BACK QUERY, TICKET FBB-0281
002500*   2006-11-03  CJT  TEAM GAME COUNT NOW CREDITS BOTH TEAMS IN A
002600*                     MATCHUP INSTEAD OF JUST THE REQUESTED ONE,
002700*                     TICKET FBB-0309
002800************************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    FBSCHD1.
003100 AUTHOR.        R. A. HUTCHENS.
003200 INSTALLATION.  FANTASY LEAGUE DATA SERVICES.
003300 DATE-WRITTEN.  02/09/1989.
003400 DATE-COMPILED.
003500 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-370.
003900 OBJECT-COMPUTER.  IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SCHEDULE-FILE ASSIGN TO SCHDFILE
004500         ORGANIZATION IS SEQUENTIAL.
004600     SELECT CONTROL-FILE  ASSIGN TO CTLFILE
004700         ORGANIZATION IS SEQUENTIAL.
004800     SELECT REPORT-FILE   ASSIGN TO SCHDRPT
004900         ORGANIZATION IS SEQUENTIAL.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  SCHEDULE-FILE
005300     LABEL RECORDS ARE STANDARD
005400     RECORDING MODE IS F
005500     BLOCK CONTAINS 0 RECORDS.
005600     COPY FBSCHGM.
005700 FD  CONTROL-FILE
005800     LABEL RECORDS ARE STANDARD
005900     RECORDING MODE IS F
006000     BLOCK CONTAINS 0 RECORDS.
006100     COPY FBCNTL.
006200 FD  REPORT-FILE
006300     LABEL RECORDS ARE STANDARD
006400     RECORDING MODE IS F
006500     BLOCK CONTAINS 0 RECORDS.
006600 01  REPORT-RECORD               PIC X(132).
006700*
006800 WORKING-STORAGE SECTION.
006900*
007000 01  SYSTEM-DATE-AND-TIME.
007100     05  WS-RUN-DATE           PIC 9(06).
007200     05  WS-RUN-DATE-R  REDEFINES WS-RUN-DATE.
007300         10  WS-RUN-YY             PIC 9(02).
007400         10  WS-RUN-MM             PIC 9(02).
007500         10  WS-RUN-DD             PIC 9(02).
007600     05  WS-RUN-DATE-EDIT      PIC X(08).
007700*
007800 01  WS-FILE-STATUS-SWITCHES.
007900     05  WS-SCHD-STATUS        PIC X(02)    VALUE '00'.
008000     05  WS-CTL-STATUS         PIC X(02)    VALUE '00'.
008100     05  WS-CTL-EOF-SW         PIC X(01)    VALUE 'N'.
008200         88  WS-CTL-EOF            VALUE 'Y'.
008300*
008400 01  WORK-COUNTERS.
008500     05  WS-SCHD-COUNT         PIC 9(05)    COMP VALUE 0.
008600     05  WS-REQUEST-COUNT      PIC 9(05)    COMP VALUE 0.
008700     05  WS-BAD-REQUEST-COUNT  PIC 9(05)    COMP VALUE 0.
008800     05  WS-SEL-COUNT          PIC 9(05)    COMP VALUE 0.
008900     05  WS-B2B-FOUND-COUNT    PIC 9(05)    COMP VALUE 0.
009000     05  WS-PAGE-NUMBER        PIC 9(04)    COMP VALUE 0.
009100*
009200 01  WORK-VARIABLES.
009300     05  WS-OUTER-IDX          PIC 9(05)    COMP VALUE 0.
009400     05  WS-INNER-IDX          PIC 9(05)    COMP VALUE 0.
009500     05  WS-SORT-TOP           PIC 9(05)    COMP VALUE 0.
009600     05  WS-SWAP-SW            PIC X(01)    VALUE 'N'.
009700         88  WS-TABLE-SWAPPED      VALUE 'Y'.
009800     05  WS-HOME-COUNT         PIC 9(05)    COMP VALUE 0.
009900     05  WS-AWAY-COUNT         PIC 9(05)    COMP VALUE 0.
010000     05  WS-WINDOW-END-DATE    PIC 9(08)    VALUE 0.
010100     05  WS-EDITED-DATE        PIC X(10).
010200     05  WS-EDITED-TIME        PIC X(05).
010300*
010400 01  WS-DATE-EDIT-WORK         PIC 9(08).
010500 01  WS-DATE-EDIT-WORK-R  REDEFINES WS-DATE-EDIT-WORK.
010600     05  WS-DATE-EDIT-CCYY        PIC 9(04).
010700     05  WS-DATE-EDIT-MM          PIC 9(02).
010800     05  WS-DATE-EDIT-DD          PIC 9(02).
010900*
011000*   CALENDAR-DAY-NUMBER WORK AREA FOR THE BACK-TO-BACK QUERY.  THE
011100*   SCHEDULE DATES ARE PLAIN CCYYMMDD SO "ONE CALENDAR DAY APART"
011200*   HAS TO GO THROUGH A REAL DAY-NUMBER, NOT A FIELD SUBTRACTION -
011300*   OTHERWISE JAN 31 TO FEB 1 LOOKS LIKE A 70-DAY GAP.
011400 01  WS-JULIAN-WORK.
011500     05  WS-JUL-Y              PIC S9(9)    COMP.
011600     05  WS-JUL-M              PIC S9(9)    COMP.
011700     05  WS-JUL-D              PIC S9(9)    COMP.
011800     05  WS-JUL-MTERM          PIC S9(9)    COMP.
011900     05  WS-JUL-RESULT         PIC S9(9)    COMP.
012000*   RAW BYTE VIEW OF THE JULIAN WORK AREA - LEFT IN FROM TRACKING
012100*   DOWN THE ORIGINAL OFF-BY-ONE ON THE FEBRUARY/MARCH BOUNDARY,
012200*   HANDY FOR READING A CORE DUMP OF THIS AREA WITHOUT DECODING
012300*   FIVE SEPARATE BINARY FIELDS BY HAND.
012400 01  WS-JULIAN-RESULT-R  REDEFINES WS-JULIAN-WORK.
012500     05  FILLER                PIC X(20).
012600 01  WS-JULIAN-DAY-1           PIC S9(9)    COMP VALUE 0.
012700 01  WS-JULIAN-DAY-2           PIC S9(9)    COMP VALUE 0.
012800 01  WS-JULIAN-DAY-DIFF        PIC S9(9)    COMP VALUE 0.
012900*
013000*   IN-MEMORY SCHEDULE TABLE - LOADED ONCE, THEN SORTED IN PLACE BY
013100*   GAME DATE AND GAME TIME SO EVERY QUERY CAN JUST WALK THE TABLE
013200*   OR A FILTERED SUBSET OF IT IN DATE ORDER.
013300 01  WS-SCHEDULE-TABLE.
013400     05  SCHD-ENTRY  OCCURS 3000 TIMES INDEXED BY SCHD-IDX.
013500         10  SCHD-GAME-ID          PIC X(20).
013600         10  SCHD-GAME-DATE        PIC 9(08).
013700         10  SCHD-GAME-TIME        PIC 9(04).
013800         10  SCHD-HOME-TEAM        PIC X(03).
013900         10  SCHD-AWAY-TEAM        PIC X(03).
014000         10  SCHD-STATUS           PIC X(10).
014100             88  SCHD-SCHEDULED        VALUE 'SCHEDULED '.
014200*
014300*   SUBSET OF TABLE SUBSCRIPTS SELECTED FOR THE CURRENT REQUEST,
014400*   ALWAYS LEFT IN ASCENDING DATE/TIME ORDER SINCE THE WHOLE TABLE
014500*   IS SORTED THAT WAY BEFORE ANY QUERY RUNS.
014600 01  WS-SELECTED-GAMES.
014700     05  SEL-SUB  OCCURS 200 TIMES PIC 9(05) COMP.
014800*
014900 01  WS-SORT-HOLD-ENTRY.
015000     05  WSH-GAME-ID           PIC X(20).
015100     05  WSH-GAME-DATE         PIC 9(08).
015200     05  WSH-GAME-TIME         PIC 9(04).
015300     05  WSH-HOME-TEAM         PIC X(03).
015400     05  WSH-AWAY-TEAM         PIC X(03).
015500     05  WSH-STATUS            PIC X(10).
015600*
015700 01  PRINT-CONTROL.
015800     05  PC-TITLE-1            PIC X(40)    VALUE
015900         'FANTASY BASKETBALL SCHEDULE MANAGER    '.
016000*
016100 01  RPT-HEADER-LINE-1.
016200     05  FILLER                PIC X(01)    VALUE SPACE.
016300     05  RPT-HDR-TITLE         PIC X(40).
016400     05  FILLER                PIC X(61).
016500     05  RPT-HDR-RUN-DATE      PIC X(10).
016600     05  FILLER                PIC X(01).
016700     05  RPT-HDR-PAGE-LIT      PIC X(05)    VALUE 'PAGE '.
016800     05  RPT-HDR-PAGE-NO       PIC ZZZ9.
016900     05  FILLER                PIC X(10).
017000*
017100 01  RPT-DASH-LINE.
017200     05  FILLER                PIC X(01)    VALUE SPACE.
017300     05  FILLER                PIC X(72)    VALUE ALL '-'.
017400     05  FILLER                PIC X(59)    VALUE SPACE.
017500*
017600 01  RPT-QUERY-HDR.
017700     05  FILLER                PIC X(01)    VALUE SPACE.
017800     05  RPT-QH-LIT            PIC X(20).
017900     05  FILLER                PIC X(111).
018000*
018100 01  RPT-UPCOMING-COLHDR.
018200     05  FILLER                PIC X(05)    VALUE SPACE.
018300     05  FILLER                PIC X(10)    VALUE 'DATE'.
018400     05  FILLER                PIC X(02)    VALUE SPACE.
018500     05  FILLER                PIC X(05)    VALUE 'TIME'.
018600     05  FILLER                PIC X(03)    VALUE SPACE.
018700     05  FILLER                PIC X(15)    VALUE 'MATCHUP'.
018800     05  FILLER                PIC X(92)    VALUE SPACE.
018900*
019000 01  RPT-UPCOMING-DETAIL.
019100     05  FILLER                PIC X(05)    VALUE SPACE.
019200     05  RPT-UP-DATE           PIC X(10).
019300     05  FILLER                PIC X(02)    VALUE SPACE.
019400     05  RPT-UP-TIME           PIC X(05).
019500     05  FILLER                PIC X(03)    VALUE SPACE.
019600     05  RPT-UP-AWAY           PIC X(03).
019700     05  RPT-UP-AT-LIT         PIC X(03)    VALUE ' @ '.
019800     05  RPT-UP-HOME           PIC X(03).
019900     05  FILLER                PIC X(98).
020000*
020100 01  RPT-B2B-DETAIL.
020200     05  FILLER                PIC X(05)    VALUE SPACE.
020300     05  RPT-B2B-TEAM          PIC X(03).
020400     05  FILLER                PIC X(02)    VALUE SPACE.
020500     05  RPT-B2B-LIT           PIC X(11)    VALUE 'B2B PAIR: '.
020600     05  RPT-B2B-DATE1         PIC X(10).
020700     05  RPT-B2B-AND-LIT       PIC X(05)    VALUE ' AND '.
020800     05  RPT-B2B-DATE2         PIC X(10).
020900     05  FILLER                PIC X(86).
021000*
021100 01  RPT-COUNT-DETAIL.
021200     05  FILLER                PIC X(05)    VALUE SPACE.
021300     05  RPT-CNT-TEAM-LIT      PIC X(08)    VALUE 'TEAM:   '.
021400     05  RPT-CNT-TEAM          PIC X(03).
021500     05  FILLER                PIC X(04)    VALUE SPACE.
021600     05  RPT-CNT-LIT           PIC X(20)    VALUE
021700         'GAMES IN WINDOW:    '.
021800     05  RPT-CNT-GAMES         PIC ZZZ9.
021900     05  FILLER                PIC X(88).
022000*
022100 01  RPT-NO-GAMES-LINE.
022200     05  FILLER                PIC X(05)    VALUE SPACE.
022300     05  RPT-NG-LIT            PIC X(45)    VALUE
022400         'NO GAMES FOUND FOR THE REQUESTED WINDOW'.
022500     05  FILLER                PIC X(82).
022600*
022700 01  RPT-BLANK-LINE             PIC X(132)  VALUE SPACE.
022800*
022900 01  ERR-BAD-REQUEST-LINE.
023000     05  FILLER                PIC X(05)    VALUE SPACE.
023100     05  ERR-LIT               PIC X(24)    VALUE
023200         '*** BAD CONTROL CARD - '.
023300     05  ERR-CARD-CODE         PIC X(08).
023400     05  ERR-LIT2              PIC X(20)    VALUE
023500         ' NOT RECOGNIZED ***'.
023600     05  FILLER                PIC X(75).
023700*
023800 PROCEDURE DIVISION.
023900*
024000 000-MAIN-LINE.
024100     DISPLAY 'FBSCHD1 - SCHEDULE MANAGER BATCH STARTING'.
024200     PERFORM 900-OPEN-FILES.
024300     PERFORM 020-LOAD-SCHEDULE THRU 020-EXIT
024400         UNTIL WS-SCHD-STATUS = '10'.
024500     PERFORM 930-SORT-SCHEDULE-TABLE.
024600     PERFORM 800-INIT-REPORT.
024700     PERFORM 700-READ-CONTROL-FILE.
024800     PERFORM 100-PROCESS-ONE-REQUEST THRU 100-EXIT
024900         UNTIL WS-CTL-EOF.
025000     DISPLAY 'FBSCHD1 - REQUESTS PROCESSED: ' WS-REQUEST-COUNT.
025100     DISPLAY 'FBSCHD1 - BAD CARDS REJECTED: ' WS-BAD-REQUEST-COUNT.
025200     PERFORM 905-CLOSE-FILES.
025300     STOP RUN.
025400*
025500 100-PROCESS-ONE-REQUEST.
025600     IF FB-CTL-COMMENT-FLAG = '*'
025700         GO TO 100-READ-NEXT.
025800     ADD 1 TO WS-REQUEST-COUNT.
025900     IF FB-CTL-REQUEST-CODE = 'BYDATE  '
026000         PERFORM 200-QUERY-BY-DATE
026100         PERFORM 600-PRODUCE-LISTING-RPT
026200     ELSE IF FB-CTL-REQUEST-CODE = 'BYTEAM  '
026300         PERFORM 300-QUERY-BY-TEAM
026400         PERFORM 600-PRODUCE-LISTING-RPT
026500     ELSE IF FB-CTL-REQUEST-CODE = 'UPCOMING'
026600         PERFORM 400-QUERY-UPCOMING
026700         PERFORM 500-PRODUCE-UPCOMING-RPT
026800     ELSE IF FB-CTL-REQUEST-CODE = 'TEAMCNT '
026900         PERFORM 450-QUERY-TEAM-COUNT
027000         PERFORM 650-PRODUCE-COUNT-RPT
027100     ELSE IF FB-CTL-REQUEST-CODE = 'B2B     '
027200         PERFORM 300-QUERY-BY-TEAM
027300         PERFORM 470-FIND-BACK-TO-BACK
027400         PERFORM 670-PRODUCE-B2B-RPT
027500     ELSE
027600         PERFORM 820-REPORT-BAD-REQUEST.
027700 100-READ-NEXT.
027800     PERFORM 700-READ-CONTROL-FILE.
027900 100-EXIT.
028000     EXIT.
028100*
028200*   GAMES ON ONE CALENDAR DATE - FB-CTL-START-DATE CARRIES THE
028300*   REQUESTED DATE, TIME-OF-DAY IS IGNORED.
028400 200-QUERY-BY-DATE.
028500     MOVE 0 TO WS-SEL-COUNT.
028600     PERFORM 210-CHECK-DATE-MATCH
028700         VARYING SCHD-IDX FROM 1 BY 1
028800         UNTIL SCHD-IDX > WS-SCHD-COUNT.
028900 210-CHECK-DATE-MATCH.
029000     IF SCHD-GAME-DATE (SCHD-IDX) = FB-CTL-START-DATE
029100         ADD 1 TO WS-SEL-COUNT
029200         SET SEL-SUB (WS-SEL-COUNT) TO SCHD-IDX
029300     END-IF.
029400*
029500*   1991-06-14 RAH - A TEAM'S SLATE INCLUDES EVERY GAME WHERE IT IS
029600*   EITHER THE HOME OR THE AWAY CLUB.
029700 300-QUERY-BY-TEAM.
029800     MOVE 0 TO WS-SEL-COUNT.
029900     PERFORM 310-CHECK-TEAM-MATCH
030000         VARYING SCHD-IDX FROM 1 BY 1
030100         UNTIL SCHD-IDX > WS-SCHD-COUNT.
030200 310-CHECK-TEAM-MATCH.
030300     IF SCHD-HOME-TEAM (SCHD-IDX) = FB-CTL-TEAM-ABBR-1
030400        OR SCHD-AWAY-TEAM (SCHD-IDX) = FB-CTL-TEAM-ABBR-1
030500         ADD 1 TO WS-SEL-COUNT
030600         SET SEL-SUB (WS-SEL-COUNT) TO SCHD-IDX
030700     END-IF.
030800*
030900*   2000-02-14 DLM - WINDOW IS [FB-CTL-AS-OF-DATE, AS-OF + DAYS-AHEAD],
031000*   STATUS MUST STILL BE SCHEDULED.  OPTIONAL TEAM FILTER IN
031100*   FB-CTL-TEAM-ABBR-1, SPACES MEANS EVERY TEAM.
031200 400-QUERY-UPCOMING.
031300     MOVE 0 TO WS-SEL-COUNT.
031400     COMPUTE WS-WINDOW-END-DATE =
031500         FB-CTL-AS-OF-DATE + FB-CTL-DAYS-AHEAD.
031600     PERFORM 410-CHECK-UPCOMING-MATCH
031700         VARYING SCHD-IDX FROM 1 BY 1
031800         UNTIL SCHD-IDX > WS-SCHD-COUNT.
031900 410-CHECK-UPCOMING-MATCH.
032000     IF SCHD-SCHEDULED (SCHD-IDX)
032100        AND SCHD-GAME-DATE (SCHD-IDX) >= FB-CTL-AS-OF-DATE
032200        AND SCHD-GAME-DATE (SCHD-IDX) <= WS-WINDOW-END-DATE
032300        AND (FB-CTL-TEAM-ABBR-1 = SPACES
032400             OR SCHD-HOME-TEAM (SCHD-IDX) = FB-CTL-TEAM-ABBR-1
032500             OR SCHD-AWAY-TEAM (SCHD-IDX) = FB-CTL-TEAM-ABBR-1)
032600         ADD 1 TO WS-SEL-COUNT
032700         SET SEL-SUB (WS-SEL-COUNT) TO SCHD-IDX
032800     END-IF.
032900*
033000*   2006-11-03 CJT - A GAME INSIDE THE RANGE CREDITS BOTH THE HOME
033100*   AND AWAY TEAM, BUT WE ONLY REPORT THE COUNT FOR THE TEAM ON THE
033200*   CONTROL CARD.
033300 450-QUERY-TEAM-COUNT.
033400     MOVE 0 TO WS-HOME-COUNT  WS-AWAY-COUNT.
033500     PERFORM 460-CHECK-COUNT-MATCH
033600         VARYING SCHD-IDX FROM 1 BY 1
033700         UNTIL SCHD-IDX > WS-SCHD-COUNT.
033800 460-CHECK-COUNT-MATCH.
033900     IF SCHD-GAME-DATE (SCHD-IDX) >= FB-CTL-START-DATE
034000        AND SCHD-GAME-DATE (SCHD-IDX) <= FB-CTL-END-DATE
034100         IF SCHD-HOME-TEAM (SCHD-IDX) = FB-CTL-TEAM-ABBR-1
034200             ADD 1 TO WS-HOME-COUNT
034300         END-IF
034400         IF SCHD-AWAY-TEAM (SCHD-IDX) = FB-CTL-TEAM-ABBR-1
034500             ADD 1 TO WS-AWAY-COUNT
034600         END-IF
034700     END-IF.
034800*
034900*   2005-01-10 CJT - WS-SELECTED-GAMES IS ALREADY THE REQUESTED
035000*   TEAM'S SLATE IN ASCENDING DATE ORDER (SEE 300-QUERY-BY-TEAM),
035100*   SO WE JUST WALK ADJACENT PAIRS AND COMPUTE THE CALENDAR-DAY GAP.
035200*   A TEAM CAN BE LISTED MORE THAN ONCE ON THE SAME CALENDAR DATE
035300*   (DOUBLE-HEADER), THOSE PAIRS FALL OUT OF THE GAP TEST ON THEIR
035400*   OWN SINCE A GAP OF ZERO IS NOT A GAP OF ONE.
035500 470-FIND-BACK-TO-BACK.
035600     MOVE 0 TO WS-OUTER-IDX.
035700     MOVE 0 TO WS-B2B-FOUND-COUNT.
035800     IF WS-SEL-COUNT > 1
035900         PERFORM 480-CHECK-ONE-PAIR
036000             VARYING WS-OUTER-IDX FROM 1 BY 1
036100             UNTIL WS-OUTER-IDX >= WS-SEL-COUNT
036200     END-IF.
036300 480-CHECK-ONE-PAIR.
036400     SET SCHD-IDX TO SEL-SUB (WS-OUTER-IDX).
036500     MOVE SCHD-GAME-DATE (SCHD-IDX) TO WS-DATE-EDIT-WORK.
036600     PERFORM 660-CALC-JULIAN-DAY.
036700     MOVE WS-JUL-RESULT TO WS-JULIAN-DAY-1.
036800     COMPUTE WS-INNER-IDX = WS-OUTER-IDX + 1.
036900     SET SCHD-IDX TO SEL-SUB (WS-INNER-IDX).
037000     MOVE SCHD-GAME-DATE (SCHD-IDX) TO WS-DATE-EDIT-WORK.
037100     PERFORM 660-CALC-JULIAN-DAY.
037200     MOVE WS-JUL-RESULT TO WS-JULIAN-DAY-2.
037300     COMPUTE WS-JULIAN-DAY-DIFF = WS-JULIAN-DAY-2 - WS-JULIAN-DAY-1.
037400     IF WS-JULIAN-DAY-DIFF = 1
037500         PERFORM 680-WRITE-ONE-B2B-LINE
037600     END-IF.
037700*
037800 500-PRODUCE-UPCOMING-RPT.
037900     PERFORM 630-WRITE-REPORT-HEADER.
038000     MOVE 'UPCOMING GAMES    ' TO RPT-QH-LIT.
038100     MOVE RPT-QUERY-HDR TO REPORT-RECORD.
038200     WRITE REPORT-RECORD.
038300     MOVE RPT-DASH-LINE TO REPORT-RECORD.
038400     WRITE REPORT-RECORD.
038500     MOVE RPT-UPCOMING-COLHDR TO REPORT-RECORD.
038600     WRITE REPORT-RECORD.
038700     IF WS-SEL-COUNT = 0
038800         MOVE RPT-NO-GAMES-LINE TO REPORT-RECORD
038900         WRITE REPORT-RECORD
039000     ELSE
039100         PERFORM 510-WRITE-ONE-UPCOMING-LINE
039200             VARYING WS-OUTER-IDX FROM 1 BY 1
039300             UNTIL WS-OUTER-IDX > WS-SEL-COUNT
039400     END-IF.
039500     MOVE RPT-BLANK-LINE TO REPORT-RECORD.
039600     WRITE REPORT-RECORD.
039700 510-WRITE-ONE-UPCOMING-LINE.
039800     SET SCHD-IDX TO SEL-SUB (WS-OUTER-IDX).
039900     PERFORM 640-EDIT-SCHED-DATE.
040000     PERFORM 645-EDIT-SCHED-TIME.
040100     MOVE WS-EDITED-DATE       TO RPT-UP-DATE.
040200     MOVE WS-EDITED-TIME       TO RPT-UP-TIME.
040300     MOVE SCHD-AWAY-TEAM (SCHD-IDX) TO RPT-UP-AWAY.
040400     MOVE SCHD-HOME-TEAM (SCHD-IDX) TO RPT-UP-HOME.
040500     MOVE RPT-UPCOMING-DETAIL  TO REPORT-RECORD.
040600     WRITE REPORT-RECORD.
040700*
040800*   SUPPORTING LISTING USED BY THE BY-DATE AND BY-TEAM QUERIES -
040900*   SAME COLUMNS AS THE UPCOMING REPORT, NO STATUS OR DATE-RANGE
041000*   FILTER ALREADY APPLIED BY THE CALLING PARAGRAPH.
041100 600-PRODUCE-LISTING-RPT.
041200     PERFORM 630-WRITE-REPORT-HEADER.
041300     IF FB-CTL-REQUEST-CODE = 'BYDATE  '
041400         MOVE 'GAMES ON DATE      ' TO RPT-QH-LIT
041500     ELSE
041600         MOVE 'TEAM SCHEDULE      ' TO RPT-QH-LIT
041700     END-IF.
041800     MOVE RPT-QUERY-HDR TO REPORT-RECORD.
041900     WRITE REPORT-RECORD.
042000     MOVE RPT-DASH-LINE TO REPORT-RECORD.
042100     WRITE REPORT-RECORD.
042200     MOVE RPT-UPCOMING-COLHDR TO REPORT-RECORD.
042300     WRITE REPORT-RECORD.
042400     IF WS-SEL-COUNT = 0
042500         MOVE RPT-NO-GAMES-LINE TO REPORT-RECORD
042600         WRITE REPORT-RECORD
042700     ELSE
042800         PERFORM 510-WRITE-ONE-UPCOMING-LINE
042900             VARYING WS-OUTER-IDX FROM 1 BY 1
043000             UNTIL WS-OUTER-IDX > WS-SEL-COUNT
043100     END-IF.
043200     MOVE RPT-BLANK-LINE TO REPORT-RECORD.
043300     WRITE REPORT-RECORD.
043400*
043500 630-WRITE-REPORT-HEADER.
043600     ADD 1 TO WS-PAGE-NUMBER.
043700     MOVE PC-TITLE-1            TO RPT-HDR-TITLE.
043800     MOVE WS-RUN-DATE-EDIT      TO RPT-HDR-RUN-DATE.
043900     MOVE WS-PAGE-NUMBER        TO RPT-HDR-PAGE-NO.
044000     MOVE RPT-HEADER-LINE-1     TO REPORT-RECORD.
044100     WRITE REPORT-RECORD.
044200*
044300*   WS-EDITED-DATE COMES BACK AS CCYY-MM-DD, 10 BYTES.
044400 640-EDIT-SCHED-DATE.
044500     MOVE SCHD-GAME-DATE (SCHD-IDX) TO WS-DATE-EDIT-WORK.
044600     MOVE WS-DATE-EDIT-CCYY TO WS-EDITED-DATE (1:4).
044700     MOVE '-'               TO WS-EDITED-DATE (5:1).
044800     MOVE WS-DATE-EDIT-MM   TO WS-EDITED-DATE (6:2).
044900     MOVE '-'               TO WS-EDITED-DATE (8:1).
045000     MOVE WS-DATE-EDIT-DD   TO WS-EDITED-DATE (9:2).
045100*
045200*   WS-EDITED-TIME COMES BACK AS HH:MM, 5 BYTES.
045300 645-EDIT-SCHED-TIME.
045400     MOVE SCHD-GAME-TIME (SCHD-IDX) (1:2) TO WS-EDITED-TIME (1:2).
045500     MOVE ':'                              TO WS-EDITED-TIME (3:1).
045600     MOVE SCHD-GAME-TIME (SCHD-IDX) (3:2) TO WS-EDITED-TIME (4:2).
045700*
045800 650-PRODUCE-COUNT-RPT.
045900     PERFORM 630-WRITE-REPORT-HEADER.
046000     MOVE 'TEAM GAME COUNT    ' TO RPT-QH-LIT.
046100     MOVE RPT-QUERY-HDR TO REPORT-RECORD.
046200     WRITE REPORT-RECORD.
046300     MOVE RPT-DASH-LINE TO REPORT-RECORD.
046400     WRITE REPORT-RECORD.
046500     MOVE FB-CTL-TEAM-ABBR-1 TO RPT-CNT-TEAM.
046600     COMPUTE RPT-CNT-GAMES = WS-HOME-COUNT + WS-AWAY-COUNT.
046700     MOVE RPT-COUNT-DETAIL TO REPORT-RECORD.
046800     WRITE REPORT-RECORD.
046900     MOVE RPT-BLANK-LINE TO REPORT-RECORD.
047000     WRITE REPORT-RECORD.
047100*
047200*   GIVEN A CCYYMMDD DATE IN WS-DATE-EDIT-WORK, LEAVES AN ABSOLUTE
047300*   CALENDAR-DAY NUMBER IN WS-JUL-RESULT.  STANDARD GREGORIAN JULIAN
047400*   DAY NUMBER CONVERSION - INTEGER DIVISION TRUNCATES HERE THE SAME
047500*   WAY IT DOES IN THE FORMULA'S ORIGINAL FORTRAN, SO IT CARRIES
047600*   OVER CLEAN.
047700 660-CALC-JULIAN-DAY.
047800     MOVE WS-DATE-EDIT-CCYY TO WS-JUL-Y.
047900     MOVE WS-DATE-EDIT-MM   TO WS-JUL-M.
048000     MOVE WS-DATE-EDIT-DD   TO WS-JUL-D.
048100     COMPUTE WS-JUL-MTERM = (WS-JUL-M - 14) / 12.
048200     COMPUTE WS-JUL-RESULT =
048300         (1461 * (WS-JUL-Y + 4800 + WS-JUL-MTERM)) / 4
048400         + (367 * (WS-JUL-M - 2 - 12 * WS-JUL-MTERM)) / 12
048500         - (3 * ((WS-JUL-Y + 4900 + WS-JUL-MTERM) / 100)) / 4
048600         + WS-JUL-D - 32075.
048700*
048800*   1991-02-20-STYLE BUBBLE SORT, SAME AS THE STAT TRACKER USES -
048900*   GAME DATE MAJOR, GAME TIME MINOR, BOTH ASCENDING.
049000 930-SORT-SCHEDULE-TABLE.
049100     MOVE WS-SCHD-COUNT TO WS-SORT-TOP.
049200     MOVE 'Y' TO WS-SWAP-SW.
049300     PERFORM 931-SORT-ONE-PASS UNTIL NOT WS-TABLE-SWAPPED.
049400 931-SORT-ONE-PASS.
049500     MOVE 'N' TO WS-SWAP-SW.
049600     PERFORM 932-COMPARE-AND-SWAP
049700         VARYING WS-OUTER-IDX FROM 1 BY 1
049800         UNTIL WS-OUTER-IDX >= WS-SORT-TOP.
049900 932-COMPARE-AND-SWAP.
050000     SET SCHD-IDX TO WS-OUTER-IDX.
050100     COMPUTE WS-INNER-IDX = WS-OUTER-IDX + 1.
050200     IF SCHD-GAME-DATE (SCHD-IDX) > SCHD-GAME-DATE (WS-INNER-IDX)
050300        OR (SCHD-GAME-DATE (SCHD-IDX) = SCHD-GAME-DATE (WS-INNER-IDX)
050400            AND SCHD-GAME-TIME (SCHD-IDX) >
050500                SCHD-GAME-TIME (WS-INNER-IDX))
050600         MOVE SCHD-ENTRY (SCHD-IDX)      TO WS-SORT-HOLD-ENTRY
050700         MOVE SCHD-ENTRY (WS-INNER-IDX)  TO SCHD-ENTRY (SCHD-IDX)
050800         MOVE WS-SORT-HOLD-ENTRY         TO SCHD-ENTRY (WS-INNER-IDX)
050900         MOVE 'Y' TO WS-SWAP-SW
051000     END-IF.
051100*
051200 670-PRODUCE-B2B-RPT.
051300     PERFORM 630-WRITE-REPORT-HEADER.
051400     MOVE 'BACK-TO-BACK GAMES ' TO RPT-QH-LIT.
051500     MOVE RPT-QUERY-HDR TO REPORT-RECORD.
051600     WRITE REPORT-RECORD.
051700     MOVE RPT-DASH-LINE TO REPORT-RECORD.
051800     WRITE REPORT-RECORD.
051900     IF WS-B2B-FOUND-COUNT = 0
052000         MOVE RPT-NO-GAMES-LINE TO REPORT-RECORD
052100         WRITE REPORT-RECORD
052200     END-IF.
052300     MOVE RPT-BLANK-LINE TO REPORT-RECORD.
052400     WRITE REPORT-RECORD.
052500*
052600*   480-CHECK-ONE-PAIR CALLS THIS DIRECTLY WHEN A PAIR QUALIFIES -
052700*   WRITTEN AS EACH PAIR IS FOUND RATHER THAN BUILDING ANOTHER TABLE,
052800*   SAME AS THE BAD-CARD MESSAGES GO OUT AS THEY HAPPEN.
052900 680-WRITE-ONE-B2B-LINE.
053000     ADD 1 TO WS-B2B-FOUND-COUNT.
053100     MOVE FB-CTL-TEAM-ABBR-1 TO RPT-B2B-TEAM.
053200     SET SCHD-IDX TO SEL-SUB (WS-OUTER-IDX).
053300     PERFORM 640-EDIT-SCHED-DATE.
053400     MOVE WS-EDITED-DATE TO RPT-B2B-DATE1.
053500     SET SCHD-IDX TO SEL-SUB (WS-INNER-IDX).
053600     PERFORM 640-EDIT-SCHED-DATE.
053700     MOVE WS-EDITED-DATE TO RPT-B2B-DATE2.
053800     MOVE RPT-B2B-DETAIL TO REPORT-RECORD.
053900     WRITE REPORT-RECORD.
054000*
054100 700-READ-CONTROL-FILE.
054200     READ CONTROL-FILE
054300         AT END
054400             MOVE 'Y' TO WS-CTL-EOF-SW
054500         NOT AT END
054600             CONTINUE
054700     END-READ.
054800*
054900 800-INIT-REPORT.
055000     ACCEPT WS-RUN-DATE FROM DATE.
055100     MOVE WS-RUN-MM TO WS-RUN-DATE-EDIT (1:2).
055200     MOVE '/'       TO WS-RUN-DATE-EDIT (3:1).
055300     MOVE WS-RUN-DD TO WS-RUN-DATE-EDIT (4:2).
055400     MOVE '/'       TO WS-RUN-DATE-EDIT (6:1).
055500     MOVE WS-RUN-YY TO WS-RUN-DATE-EDIT (7:2).
055600     MOVE 0 TO WS-PAGE-NUMBER.
055700*
055800 820-REPORT-BAD-REQUEST.
055900     ADD 1 TO WS-BAD-REQUEST-COUNT.
056000     MOVE FB-CTL-REQUEST-CODE TO ERR-CARD-CODE.
056100     MOVE ERR-BAD-REQUEST-LINE TO REPORT-RECORD.
056200     WRITE REPORT-RECORD.
056300*
056400 900-OPEN-FILES.
056500     OPEN INPUT SCHEDULE-FILE.
056600     OPEN INPUT CONTROL-FILE.
056700     OPEN OUTPUT REPORT-FILE.
056800*
056900 905-CLOSE-FILES.
057000     CLOSE SCHEDULE-FILE.
057100     CLOSE CONTROL-FILE.
057200     CLOSE REPORT-FILE.
057300*
057400 020-LOAD-SCHEDULE.
057500     READ SCHEDULE-FILE
057600         AT END
057700             MOVE '10' TO WS-SCHD-STATUS
057800         NOT AT END
057900             ADD 1 TO WS-SCHD-COUNT
058000             SET SCHD-IDX TO WS-SCHD-COUNT
058100             MOVE FB-SG-GAME-ID    TO SCHD-GAME-ID (SCHD-IDX)
058200             MOVE FB-SG-GAME-DATE  TO SCHD-GAME-DATE (SCHD-IDX)
058300             MOVE FB-SG-GAME-TIME  TO SCHD-GAME-TIME (SCHD-IDX)
058400             MOVE FB-SG-HOME-TEAM  TO SCHD-HOME-TEAM (SCHD-IDX)
058500             MOVE FB-SG-AWAY-TEAM  TO SCHD-AWAY-TEAM (SCHD-IDX)
058600             MOVE FB-SG-STATUS     TO SCHD-STATUS (SCHD-IDX)
058700     END-READ.
058800 020-EXIT.
058900     EXIT.
