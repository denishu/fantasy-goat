000100************************************************************************
000200*   FBPTSCL  -  FANTASY POINTS SCORING SUBPROGRAM
000300*   ---------------------------------------------------------------
000400*   CALLed once per game line.  Scores one FB-GAME-STAT-RECORD
000500*   against the league's FB-SCORING-WEIGHTS and hands back the
000600*   point total, including the double-double and triple-double
000700*   bonuses.  Same calling shape as the old balance-stats
000800*   subprogram - caller passes the record, we fill in the answer.
000900*   ---------------------------------------------------------------
001000*   CHANGE LOG
001100*   ---------------------------------------------------------------
001200*   1992-11-05  JMK  ORIGINAL PROGRAM, TICKET FBB-0052
001300*   1993-07-01  JMK  FIXED BONUS CHECK - WAS COMPARING STEALS TWICE
001400*                     INSTEAD OF STEALS AND BLOCKS, TICKET FBB-0058
001500*   1998-11-02  RAH  Y2K - NO DATE ARITHMETIC IN THIS PROGRAM,
001600*                     CONFIRMED PER MEMO, NO CHANGE MADE
001700*   2000-01-18  DLM  ADDED TRIPLE-DOUBLE BONUS ON TOP OF DOUBLE-
001800*                     DOUBLE, TICKET FBB-0148
001900*   2004-09-02  CJT  WEIGHTS NOW CARRY A VALUE OF ZERO INSTEAD OF
002000*                     BEING SKIPPED WHEN A LEAGUE DOESN'T SCORE A
002100*                     CATEGORY, SIMPLER THAN BRANCHING, FBB-0266
002200*   2006-12-18  CJT  BOTH BONUS CHECKS NOW REQUIRE THE WEIGHT ITSELF
002300*                     TO BE GREATER THAN ZERO BEFORE ADDING IT IN -
002400*                     A LEAGUE THAT SETS A NEGATIVE DOUBLE-DOUBLE OR
002500*                     TRIPLE-DOUBLE WEIGHT WAS HAVING IT DOCKED EVERY
002600*                     TIME INSTEAD OF LEFT OFF, TICKET FBB-0320
002700************************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    FBPTSCL.
003000 AUTHOR.        J. M. KOWALSKI.
003100 INSTALLATION.  FANTASY LEAGUE DATA SERVICES.
003200 DATE-WRITTEN.  11/05/1992.
003300 DATE-COMPILED.
003400 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-370.
003800 OBJECT-COMPUTER.  IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300*
004400 01  WS-TEN-PLUS-COUNT          PIC 9(01)    COMP VALUE 0.
004500 01  WS-SAVE-TEN-PLUS-COUNT     PIC 9(01)    COMP VALUE 0.
004600 01  WS-SAVE-TEN-PLUS-DISPLAY   PIC 9(01).
004700 01  WS-SAVE-TEN-PLUS-D  REDEFINES WS-SAVE-TEN-PLUS-DISPLAY.
004800     05  WS-STPD-RAW            PIC X(01).
004900*
005000*   DEBUG TRACE AREA - LEFT OVER FROM THE WORKSHOP THIS SUBPROGRAM
005100*   WAS FIRST BUILT IN.  WS-TRACE-SW IS ALWAYS 'N' IN PRODUCTION;
005200*   FLIP IT ON A TEST RUN WHEN THE HELP DESK CAN'T EXPLAIN A SCORE.
005300 01  WS-TRACE-SW                PIC X(01)    VALUE 'N'.
005400     88  WS-TRACE-ON                VALUE 'Y'.
005500 01  WS-TRACE-LINE.
005600     05  WS-TRACE-PTS           PIC S9(5)V99.
005700     05  WS-TRACE-BONUS         PIC S9(3)V99.
005800 01  WS-TRACE-LINE-R  REDEFINES WS-TRACE-LINE.
005900     05  WS-TRACE-RAW           PIC X(10).
006000 01  WS-POINTS-DISPLAY          PIC S9(5)V99.
006100 01  WS-POINTS-DISPLAY-R  REDEFINES WS-POINTS-DISPLAY.
006200     05  WS-PD-WHOLE            PIC S9(5).
006300     05  WS-PD-DECML            PIC 99.
006400*
006500 LINKAGE SECTION.
006600     COPY FBGMSTAT.
006700     COPY FBSCRWT.
006800 01  FB-FANTASY-POINTS-OUT      PIC S9(5)V99  COMP-3.
006900*
007000 PROCEDURE DIVISION USING FB-GAME-STAT-RECORD,
007100                           FB-SCORING-WEIGHTS,
007200                           FB-FANTASY-POINTS-OUT.
007300*
007400 000-MAIN-LINE.
007500     PERFORM 100-CALC-FANTASY-POINTS.
007600     PERFORM 200-CHECK-DOUBLE-DOUBLE.
007700     PERFORM 300-CHECK-TRIPLE-DOUBLE.
007800     IF WS-TRACE-ON
007900         MOVE FB-FANTASY-POINTS-OUT TO WS-TRACE-PTS
008000         MOVE FB-FANTASY-POINTS-OUT TO WS-POINTS-DISPLAY
008100         MOVE WS-SAVE-TEN-PLUS-COUNT TO WS-SAVE-TEN-PLUS-DISPLAY
008200         DISPLAY 'FBPTSCL TRACE - RAW LINE: ' WS-TRACE-RAW
008300         DISPLAY 'FBPTSCL TRACE - WHOLE/DEC: ' WS-PD-WHOLE
008400             '/' WS-PD-DECML
008500         DISPLAY 'FBPTSCL TRACE - 10-PLUS BYTE: ' WS-STPD-RAW
008600     END-IF.
008700     GOBACK.
008800*
008900 100-CALC-FANTASY-POINTS.
009000     COMPUTE FB-FANTASY-POINTS-OUT ROUNDED =
009100           (FB-GS-POINTS    * FB-W-PER-POINT)
009200         + (FB-GS-REBOUNDS  * FB-W-PER-REBOUND)
009300         + (FB-GS-ASSISTS   * FB-W-PER-ASSIST)
009400         + (FB-GS-STEALS    * FB-W-PER-STEAL)
009500         + (FB-GS-BLOCKS    * FB-W-PER-BLOCK)
009600         + (FB-GS-TURNOVERS * FB-W-PER-TURNOVER)
009700         + (FB-GS-3PM       * FB-W-PER-THREE)
009800         + (FB-GS-FGM       * FB-W-PER-FGM)
009900         + (FB-GS-FGA       * FB-W-PER-FGA)
010000         + (FB-GS-FTM       * FB-W-PER-FTM)
010100         + (FB-GS-FTA       * FB-W-PER-FTA).
010200*
010300*   1993-07-01 JMK - COUNTS EVERY CATEGORY THAT REACHED DOUBLE
010400*   FIGURES, NOT JUST POINTS AND REBOUNDS.
010500 200-CHECK-DOUBLE-DOUBLE.
010600     MOVE 0 TO WS-TEN-PLUS-COUNT.
010700     IF FB-GS-POINTS >= 10
010800         ADD 1 TO WS-TEN-PLUS-COUNT.
010900     IF FB-GS-REBOUNDS >= 10
011000         ADD 1 TO WS-TEN-PLUS-COUNT.
011100     IF FB-GS-ASSISTS >= 10
011200         ADD 1 TO WS-TEN-PLUS-COUNT.
011300     IF FB-GS-STEALS >= 10
011400         ADD 1 TO WS-TEN-PLUS-COUNT.
011500     IF FB-GS-BLOCKS >= 10
011600         ADD 1 TO WS-TEN-PLUS-COUNT.
011700     MOVE WS-TEN-PLUS-COUNT TO WS-SAVE-TEN-PLUS-COUNT.
011800     IF WS-TEN-PLUS-COUNT >= 2
011900         AND FB-W-DOUBLE-DOUBLE > 0
012000         ADD FB-W-DOUBLE-DOUBLE TO FB-FANTASY-POINTS-OUT.
012100*
012200*   2000-01-18 DLM - TRIPLE-DOUBLE BONUS STACKS ON TOP OF THE
012300*   DOUBLE-DOUBLE BONUS ABOVE, PER THE COMMISSIONER'S RULES.
012400*   2006-12-18 CJT - BOTH CHECKS NOW SKIP THE ADD WHEN THE LEAGUE'S
012500*   WEIGHT ISN'T POSITIVE, TICKET FBB-0320.
012600 300-CHECK-TRIPLE-DOUBLE.
012700     IF WS-SAVE-TEN-PLUS-COUNT >= 3
012800         AND FB-W-TRIPLE-DOUBLE > 0
012900         ADD FB-W-TRIPLE-DOUBLE TO FB-FANTASY-POINTS-OUT.
