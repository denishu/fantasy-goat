000100************************************************************************
000200*   FBANLZ1  -  PLAYER ANALYZER BATCH
000300*   ---------------------------------------------------------------
000400*   Loads the player master and the raw box-score feed, then drives
000500*   a deck of request cards off CONTROL-FILE the same way the stat
000600*   tracker and the matchup comparator do.  Answers the questions
000700*   the league office keeps putting to the computer room once a
000800*   season's worth of box scores has built up: is a player trending
000900*   up or down, how consistent has he been, what does his next few
001000*   games project to, and how do two players stack up against each
001100*   other over their recent games.
001200*   ---------------------------------------------------------------
001300*   CHANGE LOG
001400*   ---------------------------------------------------------------
001500*   2001-05-09  DLM  ORIGINAL PROGRAM, TICKET FBB-0176 - BUILT TO
001600*                     GIVE THE CONSISTENCY REPORT SOMEWHERE TO LIVE
001700*                     NOW THAT FBACUM1 CAN DO SAMPLE STDEV
001800*   2002-09-03  DLM  ADDED TRENDS REQUEST, TICKET FBB-0188
001900*   2003-02-14  DLM  ADDED PROJECTION REQUEST, TICKET FBB-0203 - RIDES
002000*                     ON THE SAME SQUARE-ROOT FIX IN FBACUM1
002100*   2004-06-21  CJT  ADDED TWO-PLAYER COMPARE REQUEST, TICKET FBB-0255
002200*   2006-11-20  CJT  SELECTED-GAMES TABLES RAISED FROM 100 TO 200
002300*                     ENTRIES TO MATCH THE OTHER BOX-SCORE PROGRAMS,
002400*                     TICKET FBB-0312
002500*   2006-12-11  CJT  TRENDS, CONSISTENCY, PROJECTION AND COMPARE WERE ALL
002600*                     MOVING A 2-DECIMAL WORKING VALUE STRAIGHT INTO A
002700*                     1-DECIMAL DISPLAY FIELD - A MOVE TRUNCATES INSTEAD
002800*                     OF ROUNDING, SAME BUG FBSTAT1 HAD.  CHANGED EVERY
002900*                     ONE OF THOSE MOVES TO COMPUTE ROUNDED, TICKET
003000*                     FBB-0319
003100************************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    FBANLZ1.
003400 AUTHOR.        D. L. MARSH.
003500 INSTALLATION.  FANTASY LEAGUE DATA SERVICES.
003600 DATE-WRITTEN.  05/09/2001.
003700 DATE-COMPILED.
003800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-370.
004200 OBJECT-COMPUTER.  IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT PLAYER-FILE   ASSIGN TO PLYRFILE
004800         ORGANIZATION IS SEQUENTIAL.
004900     SELECT STATS-FILE    ASSIGN TO STATFILE
005000         ORGANIZATION IS SEQUENTIAL.
005100     SELECT CONTROL-FILE  ASSIGN TO CTLFILE
005200         ORGANIZATION IS SEQUENTIAL.
005300     SELECT REPORT-FILE   ASSIGN TO ANLZRPT
005400         ORGANIZATION IS SEQUENTIAL.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  PLAYER-FILE
005800     LABEL RECORDS ARE STANDARD
005900     RECORDING MODE IS F
006000     BLOCK CONTAINS 0 RECORDS.
006100     COPY FBPLYMST.
006200 FD  STATS-FILE
006300     LABEL RECORDS ARE STANDARD
006400     RECORDING MODE IS F
006500     BLOCK CONTAINS 0 RECORDS.
006600     COPY FBGMSTAT.
006700 FD  CONTROL-FILE
006800     LABEL RECORDS ARE STANDARD
006900     RECORDING MODE IS F
007000     BLOCK CONTAINS 0 RECORDS.
007100     COPY FBCNTL.
007200 FD  REPORT-FILE
007300     LABEL RECORDS ARE STANDARD
007400     RECORDING MODE IS F
007500     BLOCK CONTAINS 0 RECORDS.
007600 01  REPORT-RECORD               PIC X(132).
007700*
007800 WORKING-STORAGE SECTION.
007900*
008000 01  SYSTEM-DATE-AND-TIME.
008100     05  WS-RUN-DATE           PIC 9(06).
008200     05  WS-RUN-DATE-R  REDEFINES WS-RUN-DATE.
008300         10  WS-RUN-YY             PIC 9(02).
008400         10  WS-RUN-MM             PIC 9(02).
008500         10  WS-RUN-DD             PIC 9(02).
008600     05  WS-RUN-DATE-EDIT      PIC X(08).
008700*
008800 01  WS-FILE-STATUS-SWITCHES.
008900     05  WS-PLYR-STATUS        PIC X(02)    VALUE '00'.
009000     05  WS-STAT-STATUS        PIC X(02)    VALUE '00'.
009100     05  WS-CTL-STATUS         PIC X(02)    VALUE '00'.
009200     05  WS-CTL-EOF-SW         PIC X(01)    VALUE 'N'.
009300         88  WS-CTL-EOF            VALUE 'Y'.
009400*
009500 01  WORK-COUNTERS.
009600     05  WS-PLAYER-COUNT       PIC 9(05)    COMP VALUE 0.
009700     05  WS-STATS-COUNT        PIC 9(05)    COMP VALUE 0.
009800     05  WS-REQUEST-COUNT      PIC 9(05)    COMP VALUE 0.
009900     05  WS-BAD-REQUEST-COUNT  PIC 9(05)    COMP VALUE 0.
010000     05  WS-SEL-COUNT          PIC 9(05)    COMP VALUE 0.
010100     05  WS-SEL2-COUNT         PIC 9(05)    COMP VALUE 0.
010200     05  WS-PAGE-NUMBER        PIC 9(04)    COMP VALUE 0.
010300*
010400 01  WORK-VARIABLES.
010500     05  WS-FOUND-1-IDX        PIC 9(05)    COMP VALUE 0.
010600     05  WS-FOUND-2-IDX        PIC 9(05)    COMP VALUE 0.
010700     05  WS-PLYR1-FOUND-SW     PIC X(01)    VALUE 'N'.
010800         88  WS-PLYR1-FOUND        VALUE 'Y'.
010900     05  WS-PLYR2-FOUND-SW     PIC X(01)    VALUE 'N'.
011000         88  WS-PLYR2-FOUND        VALUE 'Y'.
011100     05  WS-SWAP-SW            PIC X(01)    VALUE 'N'.
011200         88  WS-TABLE-SWAPPED      VALUE 'Y'.
011300     05  WS-OUTER-IDX          PIC 9(05)    COMP VALUE 0.
011400     05  WS-INNER-IDX          PIC 9(05)    COMP VALUE 0.
011500     05  WS-SORT-TOP           PIC 9(05)    COMP VALUE 0.
011600     05  WS-SEL-CAP            PIC 9(03)    COMP VALUE 0.
011700     05  WS-RECENT-CT          PIC 9(03)    COMP VALUE 0.
011800     05  WS-OLDER-CT           PIC 9(03)    COMP VALUE 0.
011900     05  WS-OLDER-START        PIC 9(03)    COMP VALUE 0.
012000     05  WS-AVG-DIVISOR        PIC 9(03)    COMP VALUE 0.
012100     05  WS-SUM-SCRATCH        PIC S9(7)V99 COMP-3 VALUE 0.
012200*
012300*   DEBUG VIEW OF THE SELECTED-GAME COUNT - SAME TRACE PATTERN THE
012400*   CATEGORY AGGREGATOR USES, LEFT IN FOR THE HELP DESK.
012500 01  WS-DEBUG-SELCOUNT         PIC 9(03)    COMP VALUE 0.
012600 01  WS-DEBUG-SELCOUNT-EDIT    PIC ZZ9.
012700 01  WS-DEBUG-SELCOUNT-R  REDEFINES WS-DEBUG-SELCOUNT-EDIT.
012800     05  FILLER                 PIC X(02).
012900     05  WS-DEBUG-LAST-DIGIT        PIC X(01).
013000*
013100*   PACKED/DISPLAY DEBUG VIEW OF A COMPUTED CV - SOME OF THE HELP
013200*   DESK SCRIPTS STILL GREP THE JOBLOG FOR THIS PATTERN, SAME AS
013300*   THE ACCUMULATOR SUBPROGRAM'S OWN DEBUG TOTAL.
013400 01  WS-DEBUG-CV               PIC S9(5)V99  COMP-3 VALUE 0.
013500 01  WS-DEBUG-CV-R  REDEFINES WS-DEBUG-CV.
013600     05  FILLER                 PIC S9(5).
013700     05  FILLER                 PIC 9(02).
013800*
013900 01  WS-ACUM-FUNCTION          PIC X(01).
014000 01  WS-ACUM-VALUE             PIC S9(7)V99  COMP-3 VALUE 0.
014100     COPY FBACUMA.
014200*
014300*   IN-MEMORY PLAYER TABLE - LOADED ONCE FROM PLAYER-FILE, SEARCHED
014400*   SERIALLY THE SAME WAY THE OTHER BOX-SCORE PROGRAMS DO.
014500 01  WS-PLAYER-TABLE.
014600     05  PT-ENTRY  OCCURS 500 TIMES INDEXED BY PT-IDX.
014700         10  PT-ID                 PIC X(10).
014800         10  PT-NAME               PIC X(30).
014900         10  PT-TEAM               PIC X(03).
015000         10  PT-POSITION           PIC X(02).
015100         10  PT-JERSEY-NO          PIC 9(02).
015200         10  PT-STATUS             PIC X(08).
015300*
015400*   IN-MEMORY GAME STAT TABLE - LOADED ONCE, THEN SORTED IN PLACE BY
015500*   PLAYER-ID AND GAME DATE SO "LAST N GAMES" COMES OUT NEWEST FIRST
015600*   WITHOUT A SEPARATE SORT STEP IN THE JCL.
015700 01  WS-STATS-TABLE.
015800     05  ST-ENTRY  OCCURS 8000 TIMES INDEXED BY ST-IDX.
015900         10  ST-PLAYER-ID          PIC X(10).
016000         10  ST-GAME-DATE          PIC 9(08).
016100         10  ST-OPPONENT           PIC X(03).
016200         10  ST-MINUTES            PIC 9(02)V9.
016300         10  ST-POINTS             PIC 9(03).
016400         10  ST-REBOUNDS           PIC 9(02).
016500         10  ST-ASSISTS            PIC 9(02).
016600         10  ST-STEALS             PIC 9(02).
016700         10  ST-BLOCKS             PIC 9(02).
016800         10  ST-TURNOVERS          PIC 9(02).
016900         10  ST-FGM                PIC 9(02).
017000         10  ST-FGA                PIC 9(02).
017100         10  ST-3PM                PIC 9(02).
017200         10  ST-3PA                PIC 9(02).
017300         10  ST-FTM                PIC 9(02).
017400         10  ST-FTA                PIC 9(02).
017500*
017600*   SUBSET OF TABLE SUBSCRIPTS SELECTED FOR THE CURRENT REQUEST,
017700*   NEWEST GAME FIRST - ONE SET PER PLAYER SIDE FOR THE COMPARE
017800*   REQUEST, SAME IDEA AS THE MATCHUP COMPARATOR'S TWO TABLES.
017900 01  WS-SELECTED-GAMES.
018000     05  SEL1-SUB  OCCURS 200 TIMES PIC 9(05) COMP.
018100     05  SEL2-SUB  OCCURS 200 TIMES PIC 9(05) COMP.
018200*
018300 01  WS-TREND-RESULTS.
018400     05  WS-TR-RECENT-AVG-PTS  PIC S9(5)V99  COMP-3 VALUE 0.
018500     05  WS-TR-OLDER-AVG-PTS   PIC S9(5)V99  COMP-3 VALUE 0.
018600     05  WS-TR-PCT-CHG-PTS     PIC S9(5)V99  COMP-3 VALUE 0.
018700     05  WS-TR-VALID-SW-PTS    PIC X(01)     VALUE 'N'.
018800         88  WS-TR-VALID-PTS       VALUE 'Y'.
018900     05  WS-TR-RECENT-AVG-REB  PIC S9(5)V99  COMP-3 VALUE 0.
019000     05  WS-TR-OLDER-AVG-REB   PIC S9(5)V99  COMP-3 VALUE 0.
019100     05  WS-TR-PCT-CHG-REB     PIC S9(5)V99  COMP-3 VALUE 0.
019200     05  WS-TR-VALID-SW-REB    PIC X(01)     VALUE 'N'.
019300         88  WS-TR-VALID-REB       VALUE 'Y'.
019400     05  WS-TR-RECENT-AVG-AST  PIC S9(5)V99  COMP-3 VALUE 0.
019500     05  WS-TR-OLDER-AVG-AST   PIC S9(5)V99  COMP-3 VALUE 0.
019600     05  WS-TR-PCT-CHG-AST     PIC S9(5)V99  COMP-3 VALUE 0.
019700     05  WS-TR-VALID-SW-AST    PIC X(01)     VALUE 'N'.
019800         88  WS-TR-VALID-AST       VALUE 'Y'.
019900*
020000 01  WS-CONSIST-RESULTS.
020100     05  WS-CN-MEAN-PTS        PIC S9(5)V99  COMP-3 VALUE 0.
020200     05  WS-CN-CV-PTS          PIC S9(5)V99  COMP-3 VALUE 0.
020300     05  WS-CN-VALID-SW-PTS    PIC X(01)     VALUE 'N'.
020400         88  WS-CN-VALID-PTS       VALUE 'Y'.
020500     05  WS-CN-MEAN-REB        PIC S9(5)V99  COMP-3 VALUE 0.
020600     05  WS-CN-CV-REB          PIC S9(5)V99  COMP-3 VALUE 0.
020700     05  WS-CN-VALID-SW-REB    PIC X(01)     VALUE 'N'.
020800         88  WS-CN-VALID-REB       VALUE 'Y'.
020900     05  WS-CN-MEAN-AST        PIC S9(5)V99  COMP-3 VALUE 0.
021000     05  WS-CN-CV-AST          PIC S9(5)V99  COMP-3 VALUE 0.
021100     05  WS-CN-VALID-SW-AST    PIC X(01)     VALUE 'N'.
021200         88  WS-CN-VALID-AST       VALUE 'Y'.
021300     05  WS-CN-RATING-PTS      PIC X(16)     VALUE SPACE.
021400     05  WS-CN-RATING-REB      PIC X(16)     VALUE SPACE.
021500     05  WS-CN-RATING-AST      PIC X(16)     VALUE SPACE.
021600*
021700 01  WS-PROJECT-RESULTS.
021800     05  WS-PJ-AVG-PTS         PIC S9(5)V99  COMP-3 VALUE 0.
021900     05  WS-PJ-AVG-REB         PIC S9(5)V99  COMP-3 VALUE 0.
022000     05  WS-PJ-AVG-AST         PIC S9(5)V99  COMP-3 VALUE 0.
022100     05  WS-PJ-AVG-STL         PIC S9(5)V99  COMP-3 VALUE 0.
022200     05  WS-PJ-AVG-BLK         PIC S9(5)V99  COMP-3 VALUE 0.
022300     05  WS-PJ-STDEV-PTS       PIC S9(5)V99  COMP-3 VALUE 0.
022400*
022500 01  WS-COMPARE-RESULTS.
022600     05  WS-CP-AVG1-PTS        PIC S9(5)V99  COMP-3 VALUE 0.
022700     05  WS-CP-AVG2-PTS        PIC S9(5)V99  COMP-3 VALUE 0.
022800     05  WS-CP-DIFF-PTS        PIC S9(5)V99  COMP-3 VALUE 0.
022900     05  WS-CP-AVG1-REB        PIC S9(5)V99  COMP-3 VALUE 0.
023000     05  WS-CP-AVG2-REB        PIC S9(5)V99  COMP-3 VALUE 0.
023100     05  WS-CP-DIFF-REB        PIC S9(5)V99  COMP-3 VALUE 0.
023200     05  WS-CP-AVG1-AST        PIC S9(5)V99  COMP-3 VALUE 0.
023300     05  WS-CP-AVG2-AST        PIC S9(5)V99  COMP-3 VALUE 0.
023400     05  WS-CP-DIFF-AST        PIC S9(5)V99  COMP-3 VALUE 0.
023500*
023600 01  WS-SORT-HOLD-ENTRY.
023700     05  WSH-PLAYER-ID         PIC X(10).
023800     05  WSH-GAME-DATE         PIC 9(08).
023900     05  WSH-OPPONENT          PIC X(03).
024000     05  WSH-MINUTES           PIC 9(02)V9.
024100     05  WSH-POINTS            PIC 9(03).
024200     05  WSH-REBOUNDS          PIC 9(02).
024300     05  WSH-ASSISTS           PIC 9(02).
024400     05  WSH-STEALS            PIC 9(02).
024500     05  WSH-BLOCKS            PIC 9(02).
024600     05  WSH-TURNOVERS         PIC 9(02).
024700     05  WSH-FGM               PIC 9(02).
024800     05  WSH-FGA               PIC 9(02).
024900     05  WSH-3PM               PIC 9(02).
025000     05  WSH-3PA               PIC 9(02).
025100     05  WSH-FTM               PIC 9(02).
025200     05  WSH-FTA               PIC 9(02).
025300*
025400 01  PRINT-CONTROL.
025500     05  PC-TITLE-1            PIC X(40)    VALUE
025600         'FANTASY BASKETBALL PLAYER ANALYZER     '.
025700*
025800 01  RPT-HEADER-LINE-1.
025900     05  FILLER                PIC X(01)    VALUE SPACE.
026000     05  RPT-HDR-TITLE         PIC X(40).
026100     05  FILLER                PIC X(61).
026200     05  RPT-HDR-RUN-DATE      PIC X(10).
026300     05  FILLER                PIC X(01).
026400     05  RPT-HDR-PAGE-LIT      PIC X(05)    VALUE 'PAGE '.
026500     05  RPT-HDR-PAGE-NO       PIC ZZZ9.
026600     05  FILLER                PIC X(10).
026700*
026800 01  RPT-HEADER-LINE-2.
026900     05  FILLER                PIC X(01)    VALUE SPACE.
027000     05  RPT-HDR2-PLYR-LIT     PIC X(08)    VALUE 'PLAYER: '.
027100     05  RPT-HDR2-PLYR-ID      PIC X(10).
027200     05  FILLER                PIC X(02).
027300     05  RPT-HDR2-PLYR-NAME    PIC X(30).
027400     05  FILLER                PIC X(02).
027500     05  RPT-HDR2-TEAM-LIT     PIC X(06)    VALUE 'TEAM: '.
027600     05  RPT-HDR2-TEAM         PIC X(03).
027700     05  FILLER                PIC X(69).
027800*
027900 01  RPT-HEADER-LINE-2-CMP.
028000     05  FILLER                PIC X(01)    VALUE SPACE.
028100     05  RPT-HDR2C-P1-LIT      PIC X(10)    VALUE 'PLAYER 1: '.
028200     05  RPT-HDR2C-P1-ID       PIC X(10).
028300     05  FILLER                PIC X(02).
028400     05  RPT-HDR2C-P1-NAME     PIC X(30).
028500     05  FILLER                PIC X(02).
028600     05  RPT-HDR2C-P2-LIT      PIC X(10)    VALUE 'PLAYER 2: '.
028700     05  RPT-HDR2C-P2-ID       PIC X(10).
028800     05  FILLER                PIC X(02).
028900     05  RPT-HDR2C-P2-NAME     PIC X(30).
029000     05  FILLER                PIC X(25).
029100*
029200 01  RPT-DASH-LINE.
029300     05  FILLER                PIC X(01)    VALUE SPACE.
029400     05  FILLER                PIC X(72)    VALUE ALL '-'.
029500     05  FILLER                PIC X(59)    VALUE SPACE.
029600*
029700 01  RPT-TREND-DETAIL.
029800     05  FILLER                PIC X(05)    VALUE SPACE.
029900     05  RPT-TR-STAT-NAME      PIC X(10).
030000     05  FILLER                PIC X(03)    VALUE SPACE.
030100     05  RPT-TR-LIT            PIC X(12)    VALUE 'PCT CHANGE: '.
030200     05  RPT-TR-PCT            PIC +ZZ9.9.
030300     05  FILLER                PIC X(03)    VALUE SPACE.
030400     05  RPT-TR-MARKER         PIC X(04).
030500     05  FILLER                PIC X(89).
030600*
030700 01  RPT-TREND-NA-LINE.
030800     05  FILLER                PIC X(05)    VALUE SPACE.
030900     05  RPT-TRNA-STAT-NAME    PIC X(10).
031000     05  FILLER                PIC X(03)    VALUE SPACE.
031100     05  RPT-TRNA-LIT          PIC X(21)    VALUE
031200         'PCT CHANGE NOT SHOWN'.
031300     05  FILLER                PIC X(93).
031400*
031500 01  RPT-TREND-INSUFF-LINE.
031600     05  FILLER                PIC X(05)    VALUE SPACE.
031700     05  RPT-TRI-LIT           PIC X(37)    VALUE
031800         'INSUFFICIENT DATA FOR TREND ANALYSIS'.
031900     05  FILLER                PIC X(90).
032000*
032100 01  RPT-CONSIST-DETAIL.
032200     05  FILLER                PIC X(05)    VALUE SPACE.
032300     05  RPT-CN-STAT-NAME      PIC X(10).
032400     05  FILLER                PIC X(03)    VALUE SPACE.
032500     05  RPT-CN-LIT            PIC X(04)    VALUE 'CV: '.
032600     05  RPT-CN-CV             PIC ZZ9.9.
032700     05  FILLER                PIC X(03)    VALUE SPACE.
032800     05  RPT-CN-RATING         PIC X(16).
032900     05  FILLER                PIC X(86).
033000*
033100 01  RPT-CONSIST-NA-LINE.
033200     05  FILLER                PIC X(05)    VALUE SPACE.
033300     05  RPT-CNNA-STAT-NAME    PIC X(10).
033400     05  FILLER                PIC X(03)    VALUE SPACE.
033500     05  RPT-CNNA-LIT          PIC X(20)    VALUE
033600         'MEAN IS ZERO - NO CV'.
033700     05  FILLER                PIC X(94).
033800*
033900 01  RPT-CONSIST-INSUFF-LINE.
034000     05  FILLER                PIC X(05)    VALUE SPACE.
034100     05  RPT-CNI-LIT           PIC X(46)    VALUE
034200         'FEWER THAN 3 GAMES - CONSISTENCY NOT COMPUTED'.
034300     05  FILLER                PIC X(81).
034400*
034500 01  RPT-PROJECT-DETAIL-1.
034600     05  FILLER                PIC X(05)    VALUE SPACE.
034700     05  RPT-PJ1-PTS-LIT       PIC X(08)    VALUE 'PTS:    '.
034800     05  RPT-PJ1-PTS           PIC Z9.9.
034900     05  FILLER                PIC X(02)    VALUE SPACE.
035000     05  RPT-PJ1-REB-LIT       PIC X(08)    VALUE 'REB:    '.
035100     05  RPT-PJ1-REB           PIC Z9.9.
035200     05  FILLER                PIC X(02)    VALUE SPACE.
035300     05  RPT-PJ1-AST-LIT       PIC X(08)    VALUE 'AST:    '.
035400     05  RPT-PJ1-AST           PIC Z9.9.
035500     05  FILLER                PIC X(02)    VALUE SPACE.
035600     05  RPT-PJ1-STL-LIT       PIC X(08)    VALUE 'STL:    '.
035700     05  RPT-PJ1-STL           PIC Z9.9.
035800     05  FILLER                PIC X(02)    VALUE SPACE.
035900     05  RPT-PJ1-BLK-LIT       PIC X(08)    VALUE 'BLK:    '.
036000     05  RPT-PJ1-BLK           PIC Z9.9.
036100     05  FILLER                PIC X(58).
036200*
036300 01  RPT-PROJECT-DETAIL-2.
036400     05  FILLER                PIC X(05)    VALUE SPACE.
036500     05  RPT-PJ2-LIT           PIC X(27)    VALUE
036600         'PTS STDEV (LAST N GAMES): '.
036700     05  RPT-PJ2-STDEV         PIC ZZ9.9.
036800     05  FILLER                PIC X(95).
036900*
037000 01  RPT-COMPARE-DETAIL.
037100     05  FILLER                PIC X(05)    VALUE SPACE.
037200     05  RPT-CP-STAT-NAME      PIC X(10).
037300     05  FILLER                PIC X(03)    VALUE SPACE.
037400     05  RPT-CP-P1-LIT         PIC X(04)    VALUE 'P1: '.
037500     05  RPT-CP-P1-AVG         PIC Z9.9.
037600     05  FILLER                PIC X(03)    VALUE SPACE.
037700     05  RPT-CP-P2-LIT         PIC X(04)    VALUE 'P2: '.
037800     05  RPT-CP-P2-AVG         PIC Z9.9.
037900     05  FILLER                PIC X(03)    VALUE SPACE.
038000     05  RPT-CP-DIFF-LIT       PIC X(06)    VALUE 'DIFF: '.
038100     05  RPT-CP-DIFF           PIC +ZZ9.9.
038200     05  FILLER                PIC X(80).
038300*
038400 01  RPT-COMPARE-INSUFF-LINE.
038500     05  FILLER                PIC X(05)    VALUE SPACE.
038600     05  RPT-CPI-LIT           PIC X(39)    VALUE
038700         'NO GAMES FOUND FOR ONE OR BOTH PLAYERS'.
038800     05  FILLER                PIC X(88).
038900*
039000 01  RPT-NO-GAMES-LINE.
039100     05  FILLER                PIC X(05)    VALUE SPACE.
039200     05  RPT-NG-LIT            PIC X(45)    VALUE
039300         'NO GAMES FOUND FOR THE REQUESTED WINDOW'.
039400     05  FILLER                PIC X(82).
039500*
039600 01  RPT-BLANK-LINE             PIC X(132)  VALUE SPACE.
039700*
039800 01  ERR-BAD-REQUEST-LINE.
039900     05  FILLER                PIC X(05)    VALUE SPACE.
040000     05  ERR-LIT               PIC X(24)    VALUE
040100         '*** BAD CONTROL CARD - '.
040200     05  ERR-CARD-CODE         PIC X(08).
040300     05  ERR-LIT2              PIC X(20)    VALUE
040400         ' NOT RECOGNIZED ***'.
040500     05  FILLER                PIC X(75).
040600*
040700 01  ERR-PLAYER-NOT-FOUND-LINE.
040800     05  FILLER                PIC X(05)    VALUE SPACE.
040900     05  ERR2-LIT              PIC X(24)    VALUE
041000         '*** PLAYER NOT ON FILE -'.
041100     05  ERR2-ID                PIC X(10).
041200     05  FILLER                PIC X(93).
041300*
041400 PROCEDURE DIVISION.
041500*
041600 000-MAIN-LINE.
041700     DISPLAY 'FBANLZ1 - PLAYER ANALYZER BATCH STARTING'.
041800     PERFORM 900-OPEN-FILES.
041900     PERFORM 910-LOAD-PLAYER-MASTER THRU 910-EXIT
042000         UNTIL WS-PLYR-STATUS = '10'.
042100     PERFORM 920-LOAD-GAME-STATS THRU 920-EXIT
042200         UNTIL WS-STAT-STATUS = '10'.
042300     PERFORM 930-SORT-STATS-TABLE.
042400     PERFORM 800-INIT-REPORT.
042500     PERFORM 700-READ-CONTROL-FILE.
042600     PERFORM 100-PROCESS-ONE-REQUEST THRU 100-EXIT
042700         UNTIL WS-CTL-EOF.
042800     DISPLAY 'FBANLZ1 - REQUESTS PROCESSED: ' WS-REQUEST-COUNT.
042900     DISPLAY 'FBANLZ1 - BAD CARDS REJECTED: ' WS-BAD-REQUEST-COUNT.
043000     PERFORM 905-CLOSE-FILES.
043100     STOP RUN.
043200*
043300 100-PROCESS-ONE-REQUEST.
043400     IF FB-CTL-COMMENT-FLAG = '*'
043500         GO TO 100-READ-NEXT.
043600     ADD 1 TO WS-REQUEST-COUNT.
043700     IF FB-CTL-REQUEST-CODE = 'TRENDS  '
043800         PERFORM 500-FIND-PLAYER-1
043900         IF WS-PLYR1-FOUND
044000             PERFORM 310-TRENDS-REQUEST
044100         ELSE
044200             PERFORM 840-REPORT-PLAYER-NOT-FOUND
044300         END-IF
044400     ELSE IF FB-CTL-REQUEST-CODE = 'CONSIST '
044500         PERFORM 500-FIND-PLAYER-1
044600         IF WS-PLYR1-FOUND
044700             PERFORM 410-CONSISTENCY-REQUEST
044800         ELSE
044900             PERFORM 840-REPORT-PLAYER-NOT-FOUND
045000         END-IF
045100     ELSE IF FB-CTL-REQUEST-CODE = 'PROJECT '
045200         PERFORM 500-FIND-PLAYER-1
045300         IF WS-PLYR1-FOUND
045400             PERFORM 510-PROJECTION-REQUEST
045500         ELSE
045600             PERFORM 840-REPORT-PLAYER-NOT-FOUND
045700         END-IF
045800     ELSE IF FB-CTL-REQUEST-CODE = 'COMPARE '
045900         PERFORM 500-FIND-PLAYER-1
046000         PERFORM 505-FIND-PLAYER-2
046100         IF WS-PLYR1-FOUND AND WS-PLYR2-FOUND
046200             PERFORM 610-COMPARE-REQUEST
046300         ELSE
046400             PERFORM 840-REPORT-PLAYER-NOT-FOUND
046500         END-IF
046600     ELSE
046700         PERFORM 820-REPORT-BAD-REQUEST.
046800 100-READ-NEXT.
046900     PERFORM 700-READ-CONTROL-FILE.
047000 100-EXIT.
047100     EXIT.
047200*
047300*   SEARCH IS SERIAL, TABLE IS LOADED IN FEED ORDER - SAME AS THE
047400*   STAT TRACKER AND MATCHUP COMPARATOR.
047500 500-FIND-PLAYER-1.
047600     MOVE 'N' TO WS-PLYR1-FOUND-SW.
047700     SET PT-IDX TO 1.
047800     SEARCH PT-ENTRY
047900         AT END
048000             MOVE 'N' TO WS-PLYR1-FOUND-SW
048100         WHEN PT-ID (PT-IDX) = FB-CTL-PLAYER-ID-1
048200             MOVE 'Y' TO WS-PLYR1-FOUND-SW
048300             SET WS-FOUND-1-IDX TO PT-IDX
048400     END-SEARCH.
048500*
048600 505-FIND-PLAYER-2.
048700     MOVE 'N' TO WS-PLYR2-FOUND-SW.
048800     SET PT-IDX TO 1.
048900     SEARCH PT-ENTRY
049000         AT END
049100             MOVE 'N' TO WS-PLYR2-FOUND-SW
049200         WHEN PT-ID (PT-IDX) = FB-CTL-PLAYER-ID-2
049300             MOVE 'Y' TO WS-PLYR2-FOUND-SW
049400             SET WS-FOUND-2-IDX TO PT-IDX
049500     END-SEARCH.
049600*
049700*   BUILDS WS-SELECTED-GAMES FROM PLAYER 1'S ROWS, NEWEST FIRST,
049800*   CAPPED AT WS-SEL-CAP - EACH REQUEST TYPE SETS THE CAP BEFORE
049900*   CALLING THIS, SINCE "LAST N GAMES" MEANS A DIFFERENT N FOR
050000*   TRENDS, CONSISTENCY, PROJECTION, AND COMPARE.
050100 520-SELECT-PLAYER-1-GAMES.
050200     MOVE 0 TO WS-SEL-COUNT.
050300     SET ST-IDX TO WS-STATS-COUNT.
050400     PERFORM 521-CHECK-ONE-GAME-1
050500         VARYING ST-IDX FROM WS-STATS-COUNT BY -1
050600         UNTIL ST-IDX < 1
050700            OR WS-SEL-COUNT = WS-SEL-CAP.
050800     MOVE WS-SEL-COUNT TO WS-DEBUG-SELCOUNT.
050900 521-CHECK-ONE-GAME-1.
051000     IF ST-PLAYER-ID (ST-IDX) = FB-CTL-PLAYER-ID-1
051100         ADD 1 TO WS-SEL-COUNT
051200         SET SEL1-SUB (WS-SEL-COUNT) TO ST-IDX
051300     END-IF.
051400*
051500 525-SELECT-PLAYER-2-GAMES.
051600     MOVE 0 TO WS-SEL2-COUNT.
051700     SET ST-IDX TO WS-STATS-COUNT.
051800     PERFORM 526-CHECK-ONE-GAME-2
051900         VARYING ST-IDX FROM WS-STATS-COUNT BY -1
052000         UNTIL ST-IDX < 1
052100            OR WS-SEL2-COUNT = WS-SEL-CAP.
052200 526-CHECK-ONE-GAME-2.
052300     IF ST-PLAYER-ID (ST-IDX) = FB-CTL-PLAYER-ID-2
052400         ADD 1 TO WS-SEL2-COUNT
052500         SET SEL2-SUB (WS-SEL2-COUNT) TO ST-IDX
052600     END-IF.
052700*
052800*   2002-09-03 DLM - TRENDS REQUEST.  C GAMES BACK (DEFAULT 20),
052900*   NEWEST R OF THOSE (DEFAULT 10) ARE "RECENT", THE REST ARE "OLDER".
053000*   FEWER THAN R GAMES ON FILE, OR NO OLDER GAMES TO COMPARE AGAINST,
053100*   MEANS INSUFFICIENT DATA AND NO PERCENT-CHANGE LINES PRINT.
053200 310-TRENDS-REQUEST.
053300     IF FB-CTL-N-GAMES > 0
053400         MOVE FB-CTL-N-GAMES TO WS-SEL-CAP
053500     ELSE
053600         MOVE 20 TO WS-SEL-CAP
053700     END-IF.
053800     IF FB-CTL-RECENT-GAMES > 0
053900         MOVE FB-CTL-RECENT-GAMES TO WS-RECENT-CT
054000     ELSE
054100         MOVE 10 TO WS-RECENT-CT
054200     END-IF.
054300     PERFORM 520-SELECT-PLAYER-1-GAMES.
054400     MOVE 0 TO WS-OLDER-CT.
054500     IF WS-SEL-COUNT NOT < WS-RECENT-CT
054600         COMPUTE WS-OLDER-CT = WS-SEL-COUNT - WS-RECENT-CT
054700         COMPUTE WS-OLDER-START = WS-RECENT-CT + 1
054800         IF WS-OLDER-CT > 0
054900             PERFORM 321-CALC-TREND-PTS
055000             PERFORM 322-CALC-TREND-REB
055100             PERFORM 323-CALC-TREND-AST
055200         END-IF
055300     END-IF.
055400     PERFORM 600-PRODUCE-TRENDS-RPT.
055500*
055600 321-CALC-TREND-PTS.
055700     MOVE 0 TO WS-SUM-SCRATCH.
055800     PERFORM 321A-SUM-RECENT-GAME-PTS
055900         VARYING WS-OUTER-IDX FROM 1 BY 1
056000         UNTIL WS-OUTER-IDX > WS-RECENT-CT.
056100     COMPUTE WS-TR-RECENT-AVG-PTS ROUNDED =
056200         WS-SUM-SCRATCH / WS-RECENT-CT.
056300     MOVE 0 TO WS-SUM-SCRATCH.
056400     PERFORM 321B-SUM-OLDER-GAME-PTS
056500         VARYING WS-OUTER-IDX FROM WS-OLDER-START BY 1
056600         UNTIL WS-OUTER-IDX > WS-SEL-COUNT.
056700     COMPUTE WS-TR-OLDER-AVG-PTS ROUNDED =
056800         WS-SUM-SCRATCH / WS-OLDER-CT.
056900     MOVE 'N' TO WS-TR-VALID-SW-PTS.
057000     IF WS-TR-OLDER-AVG-PTS > 0
057100         COMPUTE WS-TR-PCT-CHG-PTS ROUNDED =
057200             ((WS-TR-RECENT-AVG-PTS - WS-TR-OLDER-AVG-PTS)
057300                 / WS-TR-OLDER-AVG-PTS) * 100
057400         MOVE 'Y' TO WS-TR-VALID-SW-PTS
057500     END-IF.
057600 321A-SUM-RECENT-GAME-PTS.
057700     SET ST-IDX TO SEL1-SUB (WS-OUTER-IDX).
057800     ADD ST-POINTS (ST-IDX) TO WS-SUM-SCRATCH.
057900 321B-SUM-OLDER-GAME-PTS.
058000     SET ST-IDX TO SEL1-SUB (WS-OUTER-IDX).
058100     ADD ST-POINTS (ST-IDX) TO WS-SUM-SCRATCH.
058200*
058300 322-CALC-TREND-REB.
058400     MOVE 0 TO WS-SUM-SCRATCH.
058500     PERFORM 322A-SUM-RECENT-GAME-REB
058600         VARYING WS-OUTER-IDX FROM 1 BY 1
058700         UNTIL WS-OUTER-IDX > WS-RECENT-CT.
058800     COMPUTE WS-TR-RECENT-AVG-REB ROUNDED =
058900         WS-SUM-SCRATCH / WS-RECENT-CT.
059000     MOVE 0 TO WS-SUM-SCRATCH.
059100     PERFORM 322B-SUM-OLDER-GAME-REB
059200         VARYING WS-OUTER-IDX FROM WS-OLDER-START BY 1
059300         UNTIL WS-OUTER-IDX > WS-SEL-COUNT.
059400     COMPUTE WS-TR-OLDER-AVG-REB ROUNDED =
059500         WS-SUM-SCRATCH / WS-OLDER-CT.
059600     MOVE 'N' TO WS-TR-VALID-SW-REB.
059700     IF WS-TR-OLDER-AVG-REB > 0
059800         COMPUTE WS-TR-PCT-CHG-REB ROUNDED =
059900             ((WS-TR-RECENT-AVG-REB - WS-TR-OLDER-AVG-REB)
060000                 / WS-TR-OLDER-AVG-REB) * 100
060100         MOVE 'Y' TO WS-TR-VALID-SW-REB
060200     END-IF.
060300 322A-SUM-RECENT-GAME-REB.
060400     SET ST-IDX TO SEL1-SUB (WS-OUTER-IDX).
060500     ADD ST-REBOUNDS (ST-IDX) TO WS-SUM-SCRATCH.
060600 322B-SUM-OLDER-GAME-REB.
060700     SET ST-IDX TO SEL1-SUB (WS-OUTER-IDX).
060800     ADD ST-REBOUNDS (ST-IDX) TO WS-SUM-SCRATCH.
060900*
061000 323-CALC-TREND-AST.
061100     MOVE 0 TO WS-SUM-SCRATCH.
061200     PERFORM 323A-SUM-RECENT-GAME-AST
061300         VARYING WS-OUTER-IDX FROM 1 BY 1
061400         UNTIL WS-OUTER-IDX > WS-RECENT-CT.
061500     COMPUTE WS-TR-RECENT-AVG-AST ROUNDED =
061600         WS-SUM-SCRATCH / WS-RECENT-CT.
061700     MOVE 0 TO WS-SUM-SCRATCH.
061800     PERFORM 323B-SUM-OLDER-GAME-AST
061900         VARYING WS-OUTER-IDX FROM WS-OLDER-START BY 1
062000         UNTIL WS-OUTER-IDX > WS-SEL-COUNT.
062100     COMPUTE WS-TR-OLDER-AVG-AST ROUNDED =
062200         WS-SUM-SCRATCH / WS-OLDER-CT.
062300     MOVE 'N' TO WS-TR-VALID-SW-AST.
062400     IF WS-TR-OLDER-AVG-AST > 0
062500         COMPUTE WS-TR-PCT-CHG-AST ROUNDED =
062600             ((WS-TR-RECENT-AVG-AST - WS-TR-OLDER-AVG-AST)
062700                 / WS-TR-OLDER-AVG-AST) * 100
062800         MOVE 'Y' TO WS-TR-VALID-SW-AST
062900     END-IF.
063000 323A-SUM-RECENT-GAME-AST.
063100     SET ST-IDX TO SEL1-SUB (WS-OUTER-IDX).
063200     ADD ST-ASSISTS (ST-IDX) TO WS-SUM-SCRATCH.
063300 323B-SUM-OLDER-GAME-AST.
063400     SET ST-IDX TO SEL1-SUB (WS-OUTER-IDX).
063500     ADD ST-ASSISTS (ST-IDX) TO WS-SUM-SCRATCH.
063600*
063700 600-PRODUCE-TRENDS-RPT.
063800     PERFORM 630-WRITE-PLAYER-HEADER.
063900     IF WS-SEL-COUNT < WS-RECENT-CT OR WS-OLDER-CT = 0
064000         MOVE RPT-TREND-INSUFF-LINE TO REPORT-RECORD
064100         WRITE REPORT-RECORD
064200     ELSE
064300         PERFORM 601-WRITE-TREND-PTS
064400         PERFORM 602-WRITE-TREND-REB
064500         PERFORM 603-WRITE-TREND-AST
064600     END-IF.
064700     MOVE RPT-BLANK-LINE TO REPORT-RECORD.
064800     WRITE REPORT-RECORD.
064900 601-WRITE-TREND-PTS.
065000     IF WS-TR-VALID-PTS
065100         MOVE 'POINTS    '  TO RPT-TR-STAT-NAME
065200         COMPUTE RPT-TR-PCT ROUNDED = WS-TR-PCT-CHG-PTS
065300         IF WS-TR-PCT-CHG-PTS >= 0
065400             MOVE 'UP  ' TO RPT-TR-MARKER
065500         ELSE
065600             MOVE 'DOWN' TO RPT-TR-MARKER
065700         END-IF
065800         MOVE RPT-TREND-DETAIL TO REPORT-RECORD
065900     ELSE
066000         MOVE 'POINTS    ' TO RPT-TRNA-STAT-NAME
066100         MOVE RPT-TREND-NA-LINE TO REPORT-RECORD
066200     END-IF.
066300     WRITE REPORT-RECORD.
066400 602-WRITE-TREND-REB.
066500     IF WS-TR-VALID-REB
066600         MOVE 'REBOUNDS  '  TO RPT-TR-STAT-NAME
066700         COMPUTE RPT-TR-PCT ROUNDED = WS-TR-PCT-CHG-REB
066800         IF WS-TR-PCT-CHG-REB >= 0
066900             MOVE 'UP  ' TO RPT-TR-MARKER
067000         ELSE
067100             MOVE 'DOWN' TO RPT-TR-MARKER
067200         END-IF
067300         MOVE RPT-TREND-DETAIL TO REPORT-RECORD
067400     ELSE
067500         MOVE 'REBOUNDS  ' TO RPT-TRNA-STAT-NAME
067600         MOVE RPT-TREND-NA-LINE TO REPORT-RECORD
067700     END-IF.
067800     WRITE REPORT-RECORD.
067900 603-WRITE-TREND-AST.
068000     IF WS-TR-VALID-AST
068100         MOVE 'ASSISTS   '  TO RPT-TR-STAT-NAME
068200         COMPUTE RPT-TR-PCT ROUNDED = WS-TR-PCT-CHG-AST
068300         IF WS-TR-PCT-CHG-AST >= 0
068400             MOVE 'UP  ' TO RPT-TR-MARKER
068500         ELSE
068600             MOVE 'DOWN' TO RPT-TR-MARKER
068700         END-IF
068800         MOVE RPT-TREND-DETAIL TO REPORT-RECORD
068900     ELSE
069000         MOVE 'ASSISTS   ' TO RPT-TRNA-STAT-NAME
069100         MOVE RPT-TREND-NA-LINE TO REPORT-RECORD
069200     END-IF.
069300     WRITE REPORT-RECORD.
069400*
069500*   2001-05-09 DLM - CONSISTENCY REQUEST.  NEEDS AT LEAST 3 GAMES.
069600*   RIDES ON FBACUM1'S SAMPLE STANDARD DEVIATION, SAME SUBPROGRAM
069700*   THE FANTASY-POINTS REPORT USES FOR ITS RUNNING AVERAGE.
069800 410-CONSISTENCY-REQUEST.
069900     IF FB-CTL-N-GAMES > 0
070000         MOVE FB-CTL-N-GAMES TO WS-SEL-CAP
070100     ELSE
070200         MOVE 20 TO WS-SEL-CAP
070300     END-IF.
070400     PERFORM 520-SELECT-PLAYER-1-GAMES.
070500     IF WS-SEL-COUNT NOT < 3
070600         PERFORM 421-CALC-CONSIST-PTS
070700         PERFORM 422-CALC-CONSIST-REB
070800         PERFORM 423-CALC-CONSIST-AST
070900     END-IF.
071000     PERFORM 410-PRODUCE-CONSIST-RPT.
071100*
071200 421-CALC-CONSIST-PTS.
071300     MOVE 'I' TO WS-ACUM-FUNCTION.
071400     CALL 'FBACUM1' USING WS-ACUM-FUNCTION, WS-ACUM-VALUE,
071500                           FB-ACCUM-AREA.
071600     PERFORM 421A-ACCUM-ONE-PTS
071700         VARYING WS-OUTER-IDX FROM 1 BY 1
071800         UNTIL WS-OUTER-IDX > WS-SEL-COUNT.
071900     MOVE 'F' TO WS-ACUM-FUNCTION.
072000     CALL 'FBACUM1' USING WS-ACUM-FUNCTION, WS-ACUM-VALUE,
072100                           FB-ACCUM-AREA.
072200     MOVE FB-ACUM-AVERAGE TO WS-CN-MEAN-PTS.
072300     MOVE 'N' TO WS-CN-VALID-SW-PTS.
072400     IF WS-CN-MEAN-PTS > 0
072500         COMPUTE WS-CN-CV-PTS ROUNDED =
072600             (FB-ACUM-STDEV / WS-CN-MEAN-PTS) * 100
072700         MOVE 'Y' TO WS-CN-VALID-SW-PTS
072800         MOVE WS-CN-CV-PTS TO WS-DEBUG-CV
072900         IF WS-CN-CV-PTS < 20
073000             MOVE 'VERY CONSISTENT ' TO WS-CN-RATING-PTS
073100         ELSE
073200             IF WS-CN-CV-PTS < 40
073300                 MOVE 'CONSISTENT      ' TO WS-CN-RATING-PTS
073400             ELSE
073500                 MOVE 'INCONSISTENT    ' TO WS-CN-RATING-PTS
073600             END-IF
073700         END-IF
073800     END-IF.
073900 421A-ACCUM-ONE-PTS.
074000     SET ST-IDX TO SEL1-SUB (WS-OUTER-IDX).
074100     MOVE ST-POINTS (ST-IDX) TO WS-ACUM-VALUE.
074200     MOVE 'A' TO WS-ACUM-FUNCTION.
074300     CALL 'FBACUM1' USING WS-ACUM-FUNCTION, WS-ACUM-VALUE,
074400                           FB-ACCUM-AREA.
074500*
074600 422-CALC-CONSIST-REB.
074700     MOVE 'I' TO WS-ACUM-FUNCTION.
074800     CALL 'FBACUM1' USING WS-ACUM-FUNCTION, WS-ACUM-VALUE,
074900                           FB-ACCUM-AREA.
075000     PERFORM 422A-ACCUM-ONE-REB
075100         VARYING WS-OUTER-IDX FROM 1 BY 1
075200         UNTIL WS-OUTER-IDX > WS-SEL-COUNT.
075300     MOVE 'F' TO WS-ACUM-FUNCTION.
075400     CALL 'FBACUM1' USING WS-ACUM-FUNCTION, WS-ACUM-VALUE,
075500                           FB-ACCUM-AREA.
075600     MOVE FB-ACUM-AVERAGE TO WS-CN-MEAN-REB.
075700     MOVE 'N' TO WS-CN-VALID-SW-REB.
075800     IF WS-CN-MEAN-REB > 0
075900         COMPUTE WS-CN-CV-REB ROUNDED =
076000             (FB-ACUM-STDEV / WS-CN-MEAN-REB) * 100
076100         MOVE 'Y' TO WS-CN-VALID-SW-REB
076200         MOVE WS-CN-CV-REB TO WS-DEBUG-CV
076300         IF WS-CN-CV-REB < 20
076400             MOVE 'VERY CONSISTENT ' TO WS-CN-RATING-REB
076500         ELSE
076600             IF WS-CN-CV-REB < 40
076700                 MOVE 'CONSISTENT      ' TO WS-CN-RATING-REB
076800             ELSE
076900                 MOVE 'INCONSISTENT    ' TO WS-CN-RATING-REB
077000             END-IF
077100         END-IF
077200     END-IF.
077300 422A-ACCUM-ONE-REB.
077400     SET ST-IDX TO SEL1-SUB (WS-OUTER-IDX).
077500     MOVE ST-REBOUNDS (ST-IDX) TO WS-ACUM-VALUE.
077600     MOVE 'A' TO WS-ACUM-FUNCTION.
077700     CALL 'FBACUM1' USING WS-ACUM-FUNCTION, WS-ACUM-VALUE,
077800                           FB-ACCUM-AREA.
077900*
078000 423-CALC-CONSIST-AST.
078100     MOVE 'I' TO WS-ACUM-FUNCTION.
078200     CALL 'FBACUM1' USING WS-ACUM-FUNCTION, WS-ACUM-VALUE,
078300                           FB-ACCUM-AREA.
078400     PERFORM 423A-ACCUM-ONE-AST
078500         VARYING WS-OUTER-IDX FROM 1 BY 1
078600         UNTIL WS-OUTER-IDX > WS-SEL-COUNT.
078700     MOVE 'F' TO WS-ACUM-FUNCTION.
078800     CALL 'FBACUM1' USING WS-ACUM-FUNCTION, WS-ACUM-VALUE,
078900                           FB-ACCUM-AREA.
079000     MOVE FB-ACUM-AVERAGE TO WS-CN-MEAN-AST.
079100     MOVE 'N' TO WS-CN-VALID-SW-AST.
079200     IF WS-CN-MEAN-AST > 0
079300         COMPUTE WS-CN-CV-AST ROUNDED =
079400             (FB-ACUM-STDEV / WS-CN-MEAN-AST) * 100
079500         MOVE 'Y' TO WS-CN-VALID-SW-AST
079600         MOVE WS-CN-CV-AST TO WS-DEBUG-CV
079700         IF WS-CN-CV-AST < 20
079800             MOVE 'VERY CONSISTENT ' TO WS-CN-RATING-AST
079900         ELSE
080000             IF WS-CN-CV-AST < 40
080100                 MOVE 'CONSISTENT      ' TO WS-CN-RATING-AST
080200             ELSE
080300                 MOVE 'INCONSISTENT    ' TO WS-CN-RATING-AST
080400             END-IF
080500         END-IF
080600     END-IF.
080700 423A-ACCUM-ONE-AST.
080800     SET ST-IDX TO SEL1-SUB (WS-OUTER-IDX).
080900     MOVE ST-ASSISTS (ST-IDX) TO WS-ACUM-VALUE.
081000     MOVE 'A' TO WS-ACUM-FUNCTION.
081100     CALL 'FBACUM1' USING WS-ACUM-FUNCTION, WS-ACUM-VALUE,
081200                           FB-ACCUM-AREA.
081300*
081400 410-PRODUCE-CONSIST-RPT.
081500     PERFORM 630-WRITE-PLAYER-HEADER.
081600     IF WS-SEL-COUNT < 3
081700         MOVE RPT-CONSIST-INSUFF-LINE TO REPORT-RECORD
081800         WRITE REPORT-RECORD
081900     ELSE
082000         PERFORM 411-WRITE-CONSIST-PTS
082100         PERFORM 412-WRITE-CONSIST-REB
082200         PERFORM 413-WRITE-CONSIST-AST
082300     END-IF.
082400     MOVE RPT-BLANK-LINE TO REPORT-RECORD.
082500     WRITE REPORT-RECORD.
082600 411-WRITE-CONSIST-PTS.
082700     IF WS-CN-VALID-PTS
082800         MOVE 'POINTS    '    TO RPT-CN-STAT-NAME
082900         COMPUTE RPT-CN-CV ROUNDED = WS-CN-CV-PTS
083000         MOVE WS-CN-RATING-PTS TO RPT-CN-RATING
083100         MOVE RPT-CONSIST-DETAIL TO REPORT-RECORD
083200     ELSE
083300         MOVE 'POINTS    ' TO RPT-CNNA-STAT-NAME
083400         MOVE RPT-CONSIST-NA-LINE TO REPORT-RECORD
083500     END-IF.
083600     WRITE REPORT-RECORD.
083700 412-WRITE-CONSIST-REB.
083800     IF WS-CN-VALID-REB
083900         MOVE 'REBOUNDS  '    TO RPT-CN-STAT-NAME
084000         COMPUTE RPT-CN-CV ROUNDED = WS-CN-CV-REB
084100         MOVE WS-CN-RATING-REB TO RPT-CN-RATING
084200         MOVE RPT-CONSIST-DETAIL TO REPORT-RECORD
084300     ELSE
084400         MOVE 'REBOUNDS  ' TO RPT-CNNA-STAT-NAME
084500         MOVE RPT-CONSIST-NA-LINE TO REPORT-RECORD
084600     END-IF.
084700     WRITE REPORT-RECORD.
084800 413-WRITE-CONSIST-AST.
084900     IF WS-CN-VALID-AST
085000         MOVE 'ASSISTS   '    TO RPT-CN-STAT-NAME
085100         COMPUTE RPT-CN-CV ROUNDED = WS-CN-CV-AST
085200         MOVE WS-CN-RATING-AST TO RPT-CN-RATING
085300         MOVE RPT-CONSIST-DETAIL TO REPORT-RECORD
085400     ELSE
085500         MOVE 'ASSISTS   ' TO RPT-CNNA-STAT-NAME
085600         MOVE RPT-CONSIST-NA-LINE TO REPORT-RECORD
085700     END-IF.
085800     WRITE REPORT-RECORD.
085900*
086000*   2003-02-14 DLM - PROJECTION REQUEST.  PTS GOES THROUGH FBACUM1 SO
086100*   THE STDEV COMES ALONG FOR FREE; THE OTHER FOUR COUNTING STATS ARE
086200*   A PLAIN AVERAGE, NO STDEV CALLED FOR ON THE REPORT.
086300 510-PROJECTION-REQUEST.
086400     IF FB-CTL-N-GAMES > 0
086500         MOVE FB-CTL-N-GAMES TO WS-SEL-CAP
086600     ELSE
086700         MOVE 10 TO WS-SEL-CAP
086800     END-IF.
086900     PERFORM 520-SELECT-PLAYER-1-GAMES.
087000     IF WS-SEL-COUNT > 0
087100         PERFORM 531-CALC-PROJECT-PTS
087200         PERFORM 532-CALC-PROJECT-REB
087300         PERFORM 533-CALC-PROJECT-AST
087400         PERFORM 534-CALC-PROJECT-STL
087500         PERFORM 535-CALC-PROJECT-BLK
087600     END-IF.
087700     PERFORM 510-PRODUCE-PROJECT-RPT.
087800*
087900 531-CALC-PROJECT-PTS.
088000     MOVE 'I' TO WS-ACUM-FUNCTION.
088100     CALL 'FBACUM1' USING WS-ACUM-FUNCTION, WS-ACUM-VALUE,
088200                           FB-ACCUM-AREA.
088300     PERFORM 531A-ACCUM-ONE-PTS
088400         VARYING WS-OUTER-IDX FROM 1 BY 1
088500         UNTIL WS-OUTER-IDX > WS-SEL-COUNT.
088600     MOVE 'F' TO WS-ACUM-FUNCTION.
088700     CALL 'FBACUM1' USING WS-ACUM-FUNCTION, WS-ACUM-VALUE,
088800                           FB-ACCUM-AREA.
088900     MOVE FB-ACUM-AVERAGE TO WS-PJ-AVG-PTS.
089000     MOVE FB-ACUM-STDEV   TO WS-PJ-STDEV-PTS.
089100 531A-ACCUM-ONE-PTS.
089200     SET ST-IDX TO SEL1-SUB (WS-OUTER-IDX).
089300     MOVE ST-POINTS (ST-IDX) TO WS-ACUM-VALUE.
089400     MOVE 'A' TO WS-ACUM-FUNCTION.
089500     CALL 'FBACUM1' USING WS-ACUM-FUNCTION, WS-ACUM-VALUE,
089600                           FB-ACCUM-AREA.
089700*
089800 532-CALC-PROJECT-REB.
089900     MOVE 0 TO WS-SUM-SCRATCH.
090000     PERFORM 532A-SUM-ONE-REB
090100         VARYING WS-OUTER-IDX FROM 1 BY 1
090200         UNTIL WS-OUTER-IDX > WS-SEL-COUNT.
090300     COMPUTE WS-PJ-AVG-REB ROUNDED = WS-SUM-SCRATCH / WS-SEL-COUNT.
090400 532A-SUM-ONE-REB.
090500     SET ST-IDX TO SEL1-SUB (WS-OUTER-IDX).
090600     ADD ST-REBOUNDS (ST-IDX) TO WS-SUM-SCRATCH.
090700*
090800 533-CALC-PROJECT-AST.
090900     MOVE 0 TO WS-SUM-SCRATCH.
091000     PERFORM 533A-SUM-ONE-AST
091100         VARYING WS-OUTER-IDX FROM 1 BY 1
091200         UNTIL WS-OUTER-IDX > WS-SEL-COUNT.
091300     COMPUTE WS-PJ-AVG-AST ROUNDED = WS-SUM-SCRATCH / WS-SEL-COUNT.
091400 533A-SUM-ONE-AST.
091500     SET ST-IDX TO SEL1-SUB (WS-OUTER-IDX).
091600     ADD ST-ASSISTS (ST-IDX) TO WS-SUM-SCRATCH.
091700*
091800 534-CALC-PROJECT-STL.
091900     MOVE 0 TO WS-SUM-SCRATCH.
092000     PERFORM 534A-SUM-ONE-STL
092100         VARYING WS-OUTER-IDX FROM 1 BY 1
092200         UNTIL WS-OUTER-IDX > WS-SEL-COUNT.
092300     COMPUTE WS-PJ-AVG-STL ROUNDED = WS-SUM-SCRATCH / WS-SEL-COUNT.
092400 534A-SUM-ONE-STL.
092500     SET ST-IDX TO SEL1-SUB (WS-OUTER-IDX).
092600     ADD ST-STEALS (ST-IDX) TO WS-SUM-SCRATCH.
092700*
092800 535-CALC-PROJECT-BLK.
092900     MOVE 0 TO WS-SUM-SCRATCH.
093000     PERFORM 535A-SUM-ONE-BLK
093100         VARYING WS-OUTER-IDX FROM 1 BY 1
093200         UNTIL WS-OUTER-IDX > WS-SEL-COUNT.
093300     COMPUTE WS-PJ-AVG-BLK ROUNDED = WS-SUM-SCRATCH / WS-SEL-COUNT.
093400 535A-SUM-ONE-BLK.
093500     SET ST-IDX TO SEL1-SUB (WS-OUTER-IDX).
093600     ADD ST-BLOCKS (ST-IDX) TO WS-SUM-SCRATCH.
093700*
093800 510-PRODUCE-PROJECT-RPT.
093900     PERFORM 630-WRITE-PLAYER-HEADER.
094000     IF WS-SEL-COUNT = 0
094100         MOVE RPT-NO-GAMES-LINE TO REPORT-RECORD
094200         WRITE REPORT-RECORD
094300     ELSE
094400         COMPUTE RPT-PJ1-PTS ROUNDED = WS-PJ-AVG-PTS
094500         COMPUTE RPT-PJ1-REB ROUNDED = WS-PJ-AVG-REB
094600         COMPUTE RPT-PJ1-AST ROUNDED = WS-PJ-AVG-AST
094700         COMPUTE RPT-PJ1-STL ROUNDED = WS-PJ-AVG-STL
094800         COMPUTE RPT-PJ1-BLK ROUNDED = WS-PJ-AVG-BLK
094900         MOVE RPT-PROJECT-DETAIL-1 TO REPORT-RECORD
095000         WRITE REPORT-RECORD
095100         COMPUTE RPT-PJ2-STDEV ROUNDED = WS-PJ-STDEV-PTS
095200         MOVE RPT-PROJECT-DETAIL-2 TO REPORT-RECORD
095300         WRITE REPORT-RECORD
095400     END-IF.
095500     MOVE RPT-BLANK-LINE TO REPORT-RECORD.
095600     WRITE REPORT-RECORD.
095700*
095800*   2004-06-21 CJT - COMPARE REQUEST.  BOTH PLAYERS NEED AT LEAST ONE
095900*   SELECTED GAME OR WE DON'T BOTHER WITH THE AVERAGES.
096000 610-COMPARE-REQUEST.
096100     IF FB-CTL-N-GAMES > 0
096200         MOVE FB-CTL-N-GAMES TO WS-SEL-CAP
096300     ELSE
096400         MOVE 20 TO WS-SEL-CAP
096500     END-IF.
096600     PERFORM 520-SELECT-PLAYER-1-GAMES.
096700     PERFORM 525-SELECT-PLAYER-2-GAMES.
096800     IF WS-SEL-COUNT > 0 AND WS-SEL2-COUNT > 0
096900         PERFORM 621-COMPARE-PTS
097000         PERFORM 622-COMPARE-REB
097100         PERFORM 623-COMPARE-AST
097200     END-IF.
097300     PERFORM 610-PRODUCE-COMPARE-RPT.
097400*
097500 621-COMPARE-PTS.
097600     MOVE 0 TO WS-SUM-SCRATCH.
097700     PERFORM 621A-SUM-P1-PTS
097800         VARYING WS-OUTER-IDX FROM 1 BY 1
097900         UNTIL WS-OUTER-IDX > WS-SEL-COUNT.
098000     COMPUTE WS-CP-AVG1-PTS ROUNDED = WS-SUM-SCRATCH / WS-SEL-COUNT.
098100     MOVE 0 TO WS-SUM-SCRATCH.
098200     PERFORM 621B-SUM-P2-PTS
098300         VARYING WS-OUTER-IDX FROM 1 BY 1
098400         UNTIL WS-OUTER-IDX > WS-SEL2-COUNT.
098500     COMPUTE WS-CP-AVG2-PTS ROUNDED = WS-SUM-SCRATCH / WS-SEL2-COUNT.
098600     COMPUTE WS-CP-DIFF-PTS = WS-CP-AVG1-PTS - WS-CP-AVG2-PTS.
098700 621A-SUM-P1-PTS.
098800     SET ST-IDX TO SEL1-SUB (WS-OUTER-IDX).
098900     ADD ST-POINTS (ST-IDX) TO WS-SUM-SCRATCH.
099000 621B-SUM-P2-PTS.
099100     SET ST-IDX TO SEL2-SUB (WS-OUTER-IDX).
099200     ADD ST-POINTS (ST-IDX) TO WS-SUM-SCRATCH.
099300*
099400 622-COMPARE-REB.
099500     MOVE 0 TO WS-SUM-SCRATCH.
099600     PERFORM 622A-SUM-P1-REB
099700         VARYING WS-OUTER-IDX FROM 1 BY 1
099800         UNTIL WS-OUTER-IDX > WS-SEL-COUNT.
099900     COMPUTE WS-CP-AVG1-REB ROUNDED = WS-SUM-SCRATCH / WS-SEL-COUNT.
100000     MOVE 0 TO WS-SUM-SCRATCH.
100100     PERFORM 622B-SUM-P2-REB
100200         VARYING WS-OUTER-IDX FROM 1 BY 1
100300         UNTIL WS-OUTER-IDX > WS-SEL2-COUNT.
100400     COMPUTE WS-CP-AVG2-REB ROUNDED = WS-SUM-SCRATCH / WS-SEL2-COUNT.
100500     COMPUTE WS-CP-DIFF-REB = WS-CP-AVG1-REB - WS-CP-AVG2-REB.
100600 622A-SUM-P1-REB.
100700     SET ST-IDX TO SEL1-SUB (WS-OUTER-IDX).
100800     ADD ST-REBOUNDS (ST-IDX) TO WS-SUM-SCRATCH.
100900 622B-SUM-P2-REB.
101000     SET ST-IDX TO SEL2-SUB (WS-OUTER-IDX).
101100     ADD ST-REBOUNDS (ST-IDX) TO WS-SUM-SCRATCH.
101200*
101300 623-COMPARE-AST.
101400     MOVE 0 TO WS-SUM-SCRATCH.
101500     PERFORM 623A-SUM-P1-AST
101600         VARYING WS-OUTER-IDX FROM 1 BY 1
101700         UNTIL WS-OUTER-IDX > WS-SEL-COUNT.
101800     COMPUTE WS-CP-AVG1-AST ROUNDED = WS-SUM-SCRATCH / WS-SEL-COUNT.
101900     MOVE 0 TO WS-SUM-SCRATCH.
102000     PERFORM 623B-SUM-P2-AST
102100         VARYING WS-OUTER-IDX FROM 1 BY 1
102200         UNTIL WS-OUTER-IDX > WS-SEL2-COUNT.
102300     COMPUTE WS-CP-AVG2-AST ROUNDED = WS-SUM-SCRATCH / WS-SEL2-COUNT.
102400     COMPUTE WS-CP-DIFF-AST = WS-CP-AVG1-AST - WS-CP-AVG2-AST.
102500 623A-SUM-P1-AST.
102600     SET ST-IDX TO SEL1-SUB (WS-OUTER-IDX).
102700     ADD ST-ASSISTS (ST-IDX) TO WS-SUM-SCRATCH.
102800 623B-SUM-P2-AST.
102900     SET ST-IDX TO SEL2-SUB (WS-OUTER-IDX).
103000     ADD ST-ASSISTS (ST-IDX) TO WS-SUM-SCRATCH.
103100*
103200 610-PRODUCE-COMPARE-RPT.
103300     PERFORM 635-WRITE-COMPARE-HEADER.
103400     IF WS-SEL-COUNT = 0 OR WS-SEL2-COUNT = 0
103500         MOVE RPT-COMPARE-INSUFF-LINE TO REPORT-RECORD
103600         WRITE REPORT-RECORD
103700     ELSE
103800         PERFORM 611-WRITE-COMPARE-PTS
103900         PERFORM 612-WRITE-COMPARE-REB
104000         PERFORM 613-WRITE-COMPARE-AST
104100     END-IF.
104200     MOVE RPT-BLANK-LINE TO REPORT-RECORD.
104300     WRITE REPORT-RECORD.
104400 611-WRITE-COMPARE-PTS.
104500     MOVE 'POINTS    '   TO RPT-CP-STAT-NAME.
104600     COMPUTE RPT-CP-P1-AVG ROUNDED = WS-CP-AVG1-PTS.
104700     COMPUTE RPT-CP-P2-AVG ROUNDED = WS-CP-AVG2-PTS.
104800     COMPUTE RPT-CP-DIFF   ROUNDED = WS-CP-DIFF-PTS.
104900     MOVE RPT-COMPARE-DETAIL TO REPORT-RECORD.
105000     WRITE REPORT-RECORD.
105100 612-WRITE-COMPARE-REB.
105200     MOVE 'REBOUNDS  '   TO RPT-CP-STAT-NAME.
105300     COMPUTE RPT-CP-P1-AVG ROUNDED = WS-CP-AVG1-REB.
105400     COMPUTE RPT-CP-P2-AVG ROUNDED = WS-CP-AVG2-REB.
105500     COMPUTE RPT-CP-DIFF   ROUNDED = WS-CP-DIFF-REB.
105600     MOVE RPT-COMPARE-DETAIL TO REPORT-RECORD.
105700     WRITE REPORT-RECORD.
105800 613-WRITE-COMPARE-AST.
105900     MOVE 'ASSISTS   '   TO RPT-CP-STAT-NAME.
106000     COMPUTE RPT-CP-P1-AVG ROUNDED = WS-CP-AVG1-AST.
106100     COMPUTE RPT-CP-P2-AVG ROUNDED = WS-CP-AVG2-AST.
106200     COMPUTE RPT-CP-DIFF   ROUNDED = WS-CP-DIFF-AST.
106300     MOVE RPT-COMPARE-DETAIL TO REPORT-RECORD.
106400     WRITE REPORT-RECORD.
106500*
106600 630-WRITE-PLAYER-HEADER.
106700     ADD 1 TO WS-PAGE-NUMBER.
106800     MOVE PC-TITLE-1            TO RPT-HDR-TITLE.
106900     MOVE WS-RUN-DATE-EDIT      TO RPT-HDR-RUN-DATE.
107000     MOVE WS-PAGE-NUMBER        TO RPT-HDR-PAGE-NO.
107100     MOVE RPT-HEADER-LINE-1     TO REPORT-RECORD.
107200     WRITE REPORT-RECORD.
107300     MOVE FB-CTL-PLAYER-ID-1    TO RPT-HDR2-PLYR-ID.
107400     MOVE PT-NAME (WS-FOUND-1-IDX) TO RPT-HDR2-PLYR-NAME.
107500     MOVE PT-TEAM (WS-FOUND-1-IDX) TO RPT-HDR2-TEAM.
107600     MOVE RPT-HEADER-LINE-2     TO REPORT-RECORD.
107700     WRITE REPORT-RECORD.
107800     MOVE RPT-DASH-LINE         TO REPORT-RECORD.
107900     WRITE REPORT-RECORD.
108000*
108100 635-WRITE-COMPARE-HEADER.
108200     ADD 1 TO WS-PAGE-NUMBER.
108300     MOVE PC-TITLE-1            TO RPT-HDR-TITLE.
108400     MOVE WS-RUN-DATE-EDIT      TO RPT-HDR-RUN-DATE.
108500     MOVE WS-PAGE-NUMBER        TO RPT-HDR-PAGE-NO.
108600     MOVE RPT-HEADER-LINE-1     TO REPORT-RECORD.
108700     WRITE REPORT-RECORD.
108800     MOVE FB-CTL-PLAYER-ID-1    TO RPT-HDR2C-P1-ID.
108900     MOVE PT-NAME (WS-FOUND-1-IDX) TO RPT-HDR2C-P1-NAME.
109000     MOVE FB-CTL-PLAYER-ID-2    TO RPT-HDR2C-P2-ID.
109100     MOVE PT-NAME (WS-FOUND-2-IDX) TO RPT-HDR2C-P2-NAME.
109200     MOVE RPT-HEADER-LINE-2-CMP TO REPORT-RECORD.
109300     WRITE REPORT-RECORD.
109400     MOVE RPT-DASH-LINE         TO REPORT-RECORD.
109500     WRITE REPORT-RECORD.
109600*
109700 700-READ-CONTROL-FILE.
109800     READ CONTROL-FILE
109900         AT END
110000             MOVE 'Y' TO WS-CTL-EOF-SW
110100         NOT AT END
110200             CONTINUE
110300     END-READ.
110400*
110500 800-INIT-REPORT.
110600     ACCEPT WS-RUN-DATE FROM DATE.
110700     MOVE WS-RUN-MM TO WS-RUN-DATE-EDIT (1:2).
110800     MOVE '/'       TO WS-RUN-DATE-EDIT (3:1).
110900     MOVE WS-RUN-DD TO WS-RUN-DATE-EDIT (4:2).
111000     MOVE '/'       TO WS-RUN-DATE-EDIT (6:1).
111100     MOVE WS-RUN-YY TO WS-RUN-DATE-EDIT (7:2).
111200     MOVE 0 TO WS-PAGE-NUMBER.
111300*
111400 820-REPORT-BAD-REQUEST.
111500     ADD 1 TO WS-BAD-REQUEST-COUNT.
111600     MOVE FB-CTL-REQUEST-CODE TO ERR-CARD-CODE.
111700     MOVE ERR-BAD-REQUEST-LINE TO REPORT-RECORD.
111800     WRITE REPORT-RECORD.
111900*
112000 840-REPORT-PLAYER-NOT-FOUND.
112100     ADD 1 TO WS-BAD-REQUEST-COUNT.
112200     MOVE FB-CTL-PLAYER-ID-1 TO ERR2-ID.
112300     MOVE ERR-PLAYER-NOT-FOUND-LINE TO REPORT-RECORD.
112400     WRITE REPORT-RECORD.
112500*
112600 900-OPEN-FILES.
112700     OPEN INPUT PLAYER-FILE.
112800     OPEN INPUT STATS-FILE.
112900     OPEN INPUT CONTROL-FILE.
113000     OPEN OUTPUT REPORT-FILE.
113100*
113200 905-CLOSE-FILES.
113300     CLOSE PLAYER-FILE.
113400     CLOSE STATS-FILE.
113500     CLOSE CONTROL-FILE.
113600     CLOSE REPORT-FILE.
113700*
113800 910-LOAD-PLAYER-MASTER.
113900     READ PLAYER-FILE
114000         AT END
114100             MOVE '10' TO WS-PLYR-STATUS
114200         NOT AT END
114300             ADD 1 TO WS-PLAYER-COUNT
114400             SET PT-IDX TO WS-PLAYER-COUNT
114500             MOVE FB-PLYR-ID       TO PT-ID (PT-IDX)
114600             MOVE FB-PLYR-NAME     TO PT-NAME (PT-IDX)
114700             MOVE FB-PLYR-TEAM     TO PT-TEAM (PT-IDX)
114800             MOVE FB-PLYR-POSITION TO PT-POSITION (PT-IDX)
114900             MOVE FB-PLYR-JERSEY-NO TO PT-JERSEY-NO (PT-IDX)
115000             MOVE FB-PLYR-STATUS   TO PT-STATUS (PT-IDX)
115100     END-READ.
115200 910-EXIT.
115300     EXIT.
115400*
115500 920-LOAD-GAME-STATS.
115600     READ STATS-FILE
115700         AT END
115800             MOVE '10' TO WS-STAT-STATUS
115900         NOT AT END
116000             ADD 1 TO WS-STATS-COUNT
116100             SET ST-IDX TO WS-STATS-COUNT
116200             MOVE FB-GS-PLAYER-ID  TO ST-PLAYER-ID (ST-IDX)
116300             MOVE FB-GS-GAME-DATE  TO ST-GAME-DATE (ST-IDX)
116400             MOVE FB-GS-OPPONENT   TO ST-OPPONENT (ST-IDX)
116500             MOVE FB-GS-MINUTES    TO ST-MINUTES (ST-IDX)
116600             MOVE FB-GS-POINTS     TO ST-POINTS (ST-IDX)
116700             MOVE FB-GS-REBOUNDS   TO ST-REBOUNDS (ST-IDX)
116800             MOVE FB-GS-ASSISTS    TO ST-ASSISTS (ST-IDX)
116900             MOVE FB-GS-STEALS     TO ST-STEALS (ST-IDX)
117000             MOVE FB-GS-BLOCKS     TO ST-BLOCKS (ST-IDX)
117100             MOVE FB-GS-TURNOVERS  TO ST-TURNOVERS (ST-IDX)
117200             MOVE FB-GS-FGM        TO ST-FGM (ST-IDX)
117300             MOVE FB-GS-FGA        TO ST-FGA (ST-IDX)
117400             MOVE FB-GS-3PM        TO ST-3PM (ST-IDX)
117500             MOVE FB-GS-3PA        TO ST-3PA (ST-IDX)
117600             MOVE FB-GS-FTM        TO ST-FTM (ST-IDX)
117700             MOVE FB-GS-FTA        TO ST-FTA (ST-IDX)
117800     END-READ.
117900 920-EXIT.
118000     EXIT.
118100*
118200*   STRAIGHT BUBBLE SORT ON THE IN-MEMORY TABLE, PLAYER-ID MAJOR,
118300*   GAME-DATE MINOR, BOTH ASCENDING - SAME AS THE STAT TRACKER.
118400 930-SORT-STATS-TABLE.
118500     MOVE WS-STATS-COUNT TO WS-SORT-TOP.
118600     MOVE 'Y' TO WS-SWAP-SW.
118700     PERFORM 931-SORT-ONE-PASS UNTIL NOT WS-TABLE-SWAPPED.
118800 931-SORT-ONE-PASS.
118900     MOVE 'N' TO WS-SWAP-SW.
119000     PERFORM 932-COMPARE-AND-SWAP
119100         VARYING WS-OUTER-IDX FROM 1 BY 1
119200         UNTIL WS-OUTER-IDX >= WS-SORT-TOP.
119300 932-COMPARE-AND-SWAP.
119400     SET ST-IDX TO WS-OUTER-IDX.
119500     COMPUTE WS-INNER-IDX = WS-OUTER-IDX + 1.
119600     IF ST-PLAYER-ID (ST-IDX) > ST-PLAYER-ID (WS-INNER-IDX)
119700        OR (ST-PLAYER-ID (ST-IDX) = ST-PLAYER-ID (WS-INNER-IDX)
119800            AND ST-GAME-DATE (ST-IDX) >
119900                ST-GAME-DATE (WS-INNER-IDX))
120000         MOVE ST-ENTRY (ST-IDX)      TO WS-SORT-HOLD-ENTRY
120100         MOVE ST-ENTRY (WS-INNER-IDX) TO ST-ENTRY (ST-IDX)
120200         MOVE WS-SORT-HOLD-ENTRY     TO ST-ENTRY (WS-INNER-IDX)
120300         MOVE 'Y' TO WS-SWAP-SW
120400     END-IF.
