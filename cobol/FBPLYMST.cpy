000100******************************************************************
000200*   FBPLYMST  -  PLAYER MASTER RECORD LAYOUT
000300*   --------------------------------------------------------
000400*   Fantasy Basketball Stat & Scoring Batch
000500*   Describes file FANTASY.PLAYER.MASTER (PLAYER-FILE)
000600*   One entry per rostered player.  Fixed length 55 bytes -
000700*   every byte in the feed is a live business field, so this
000800*   layout carries no reserve FILLER - there is nothing left
000900*   to pad with.
001000*   --------------------------------------------------------
001100*   1988-04-02  RAH  ORIGINAL LAYOUT, TICKET FBB-0012
001200*   1999-11-29  RAH  Y2K - CONFIRMED NO 2-DIGIT YEAR FIELDS HERE
001300*   2003-06-17  DLM  ADDED STATUS 88-LEVELS, TICKET FBB-0240
001400*   2006-12-04  CJT  CORRECTED RECORD LENGTH - A STRAY FILLER HAD
001500*                     GROWN THIS LAYOUT TO 60 BYTES, OFF THE 55-BYTE
001600*                     FEED AND MISALIGNING THE NEXT RECORD ON EVERY
001700*                     READ, TICKET FBB-0317
001800******************************************************************
001900 01  FB-PLAYER-RECORD.
002000     05  FB-PLYR-ID            PIC X(10).
002100     05  FB-PLYR-NAME          PIC X(30).
002200     05  FB-PLYR-TEAM          PIC X(03).
002300     05  FB-PLYR-POSITION      PIC X(02).
002400     05  FB-PLYR-JERSEY-NO     PIC 9(02).
002500     05  FB-PLYR-STATUS        PIC X(08).
002600         88  FB-PLYR-ACTIVE        VALUE 'ACTIVE  '.
002700         88  FB-PLYR-INJURED       VALUE 'INJURED '.
002800         88  FB-PLYR-OUT           VALUE 'OUT     '.
