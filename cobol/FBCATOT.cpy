000100******************************************************************
000200*   FBCATOT  -  CATEGORY AGGREGATE TOTALS (ONE ROSTER SIDE)
000300*   --------------------------------------------------------
000400*   Fantasy Basketball Stat & Scoring Batch
000500*   Built by FBCATAG, one area per side of a matchup.  Holds
000600*   the running box-score totals FBMTCH1 needs to score a
000700*   category matchup once both sides have been accumulated.
000800*   --------------------------------------------------------
000900*   1991-03-11  RAH  ORIGINAL LAYOUT, TICKET FBB-0058
001000*   1999-01-06  RAH  Y2K - NO DATE FIELDS CARRIED HERE, CONFIRMED
001100*   2002-07-19  CJT  ADDED SHOOTING-PCT FIELDS SO MATCHUP REPORT
001200*                     CAN SHOW FG/3P/FT PERCENT LIKE THE SEASON
001300*                     REPORT DOES, TICKET FBB-0219
001400******************************************************************
001500 01  FB-CATEGORY-TOTALS.
001600     05  FB-CAT-GAMES       PIC 9(03)    COMP-3 VALUE 0.
001700     05  FB-CAT-PTS         PIC 9(05)    COMP-3 VALUE 0.
001800     05  FB-CAT-REB         PIC 9(04)    COMP-3 VALUE 0.
001900     05  FB-CAT-AST         PIC 9(04)    COMP-3 VALUE 0.
002000     05  FB-CAT-STL         PIC 9(04)    COMP-3 VALUE 0.
002100     05  FB-CAT-BLK         PIC 9(04)    COMP-3 VALUE 0.
002200     05  FB-CAT-TOV         PIC 9(04)    COMP-3 VALUE 0.
002300     05  FB-CAT-3PM         PIC 9(04)    COMP-3 VALUE 0.
002400     05  FB-CAT-FGM         PIC 9(04)    COMP-3 VALUE 0.
002500     05  FB-CAT-FGA         PIC 9(04)    COMP-3 VALUE 0.
002600     05  FB-CAT-3PA         PIC 9(04)    COMP-3 VALUE 0.
002700     05  FB-CAT-FTM         PIC 9(04)    COMP-3 VALUE 0.
002800     05  FB-CAT-FTA         PIC 9(04)    COMP-3 VALUE 0.
002900     05  FB-CAT-FG-PCT      PIC V999     COMP-3 VALUE 0.
003000     05  FB-CAT-3P-PCT      PIC V999     COMP-3 VALUE 0.
003100     05  FB-CAT-FT-PCT      PIC V999     COMP-3 VALUE 0.
003200     05  FILLER             PIC X(04).
