000100************************************************************************
000200*   FBMTCH1  -  CATEGORY MATCHUP COMPARATOR BATCH
000300*   ---------------------------------------------------------------
000400*   Runs a deck of request cards off CONTROL-FILE the same way the
000500*   stat tracker and schedule manager do.  Each card names two
000600*   players and an optional date window; this program pulls both
000700*   players' box-score lines out of the season feed, hands each
000800*   side's games to FBCATAG to build the category totals, then does
000900*   the head-to-head tally itself - nine categories, higher total
001000*   wins except turnovers, which the league scores the other way.
001100*   ---------------------------------------------------------------
001200*   CHANGE LOG
001300*   ---------------------------------------------------------------
001400*   2000-02-19  DLM  ORIGINAL PROGRAM, TICKET FBB-0142 - BUILT TO GO
001500*                     WITH THE SECOND PLAYER/TEAM FIELDS ADDED TO THE
001600*                     CONTROL CARD LAST MONTH
001700*   2000-03-02  DLM  NINE-CATEGORY LIST CONFIRMED WITH THE COMMISSIONER
001800*                     - PTS/REB/AST/STL/BLK/TOV/3PM/FG PCT/FT PCT,
001900*                     SAME SET THE LEAGUE USES FOR ITS OWN STANDINGS,
002000*                     TICKET FBB-0142
002100*   2001-11-08  DLM  TIE RULE CLARIFIED - EQUAL TOTALS ARE A TIE EVEN
002200*                     ON TURNOVERS, NOT A LOSS FOR EITHER SIDE,
002300*                     TICKET FBB-0183
002400*   2002-07-19  CJT  SHOOTING PERCENTAGES NOW COMPARE AT THREE DECIMAL
002500*                     PLACES SAME AS FBCATOT CARRIES THEM, TICKET
002600*                     FBB-0219
002700*   2004-09-02  CJT  TURNOVER DIRECTION NOW DRIVEN OFF FB-TO-NEGATIVE-SW
002800*                     IN FBSCRWT INSTEAD OF A HARDCODED COMPARE, SO A
002900*                     FUTURE LEAGUE RULE CHANGE IS ONE FIELD, NOT A
003000*                     RECOMPILE, TICKET FBB-0266
003100*   2006-04-11  CJT  RAISED GAME STATS TABLE FROM 4000 TO 8000 ENTRIES
003200*                     TO MATCH THE STAT TRACKER, TICKET FBB-0301
003300************************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    FBMTCH1.
003600 AUTHOR.        D. L. MARSH.
003700 INSTALLATION.  FANTASY LEAGUE DATA SERVICES.
003800 DATE-WRITTEN.  02/19/2000.
003900 DATE-COMPILED.
004000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT PLAYER-FILE   ASSIGN TO PLYRFILE
005000         ORGANIZATION IS SEQUENTIAL.
005100     SELECT STATS-FILE    ASSIGN TO STATFILE
005200         ORGANIZATION IS SEQUENTIAL.
005300     SELECT CONTROL-FILE  ASSIGN TO CTLFILE
005400         ORGANIZATION IS SEQUENTIAL.
005500     SELECT REPORT-FILE   ASSIGN TO MTCHRPT
005600         ORGANIZATION IS SEQUENTIAL.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  PLAYER-FILE
006000     LABEL RECORDS ARE STANDARD
006100     RECORDING MODE IS F
006200     BLOCK CONTAINS 0 RECORDS.
006300     COPY FBPLYMST.
006400 FD  STATS-FILE
006500     LABEL RECORDS ARE STANDARD
006600     RECORDING MODE IS F
006700     BLOCK CONTAINS 0 RECORDS.
006800     COPY FBGMSTAT.
006900 FD  CONTROL-FILE
007000     LABEL RECORDS ARE STANDARD
007100     RECORDING MODE IS F
007200     BLOCK CONTAINS 0 RECORDS.
007300     COPY FBCNTL.
007400 FD  REPORT-FILE
007500     LABEL RECORDS ARE STANDARD
007600     RECORDING MODE IS F
007700     BLOCK CONTAINS 0 RECORDS.
007800 01  REPORT-RECORD               PIC X(132).
007900*
008000 WORKING-STORAGE SECTION.
008100*
008200 01  SYSTEM-DATE-AND-TIME.
008300     05  WS-RUN-DATE           PIC 9(06).
008400     05  WS-RUN-DATE-R  REDEFINES WS-RUN-DATE.
008500         10  WS-RUN-YY             PIC 9(02).
008600         10  WS-RUN-MM             PIC 9(02).
008700         10  WS-RUN-DD             PIC 9(02).
008800     05  WS-RUN-DATE-EDIT      PIC X(08).
008900*
009000 01  WS-FILE-STATUS-SWITCHES.
009100     05  WS-PLYR-STATUS        PIC X(02)    VALUE '00'.
009200     05  WS-STAT-STATUS        PIC X(02)    VALUE '00'.
009300     05  WS-CTL-STATUS         PIC X(02)    VALUE '00'.
009400     05  WS-CTL-EOF-SW         PIC X(01)    VALUE 'N'.
009500         88  WS-CTL-EOF            VALUE 'Y'.
009600*
009700 01  WORK-COUNTERS.
009800     05  WS-PLAYER-COUNT       PIC 9(05)    COMP VALUE 0.
009900     05  WS-STATS-COUNT        PIC 9(05)    COMP VALUE 0.
010000     05  WS-REQUEST-COUNT      PIC 9(05)    COMP VALUE 0.
010100     05  WS-BAD-REQUEST-COUNT  PIC 9(05)    COMP VALUE 0.
010200     05  WS-SEL-1-COUNT        PIC 9(05)    COMP VALUE 0.
010300     05  WS-SEL-2-COUNT        PIC 9(05)    COMP VALUE 0.
010400     05  WS-PAGE-NUMBER        PIC 9(04)    COMP VALUE 0.
010500     05  WS-TEAM1-WINS         PIC 9(02)    COMP VALUE 0.
010600     05  WS-TEAM2-WINS         PIC 9(02)    COMP VALUE 0.
010700     05  WS-TIE-COUNT          PIC 9(02)    COMP VALUE 0.
010800*
010900 01  WORK-VARIABLES.
011000     05  WS-FOUND-1-IDX        PIC 9(05)    COMP VALUE 0.
011100     05  WS-FOUND-2-IDX        PIC 9(05)    COMP VALUE 0.
011200     05  WS-PLYR1-FOUND-SW     PIC X(01)    VALUE 'N'.
011300         88  WS-PLYR1-FOUND        VALUE 'Y'.
011400     05  WS-PLYR2-FOUND-SW     PIC X(01)    VALUE 'N'.
011500         88  WS-PLYR2-FOUND        VALUE 'Y'.
011600     05  WS-OUTER-IDX          PIC 9(05)    COMP VALUE 0.
011700     05  WS-EDITED-DATE        PIC X(10).
011800*
011900*   DEBUG VIEW OF THE TIE COUNT - LEFT OVER FROM THE ORIGINAL TESTING
012000*   OF THE TIE-RULE FIX, TICKET FBB-0183.  NEVER TAKEN BACK OUT.
012100 01  WS-TIE-COUNT-DEBUG         PIC S9(3)    COMP-3 VALUE 0.
012200 01  WS-TIE-COUNT-DEBUG-R  REDEFINES WS-TIE-COUNT-DEBUG.
012300     05  FILLER                 PIC S9(3).
012400*
012500 01  WS-DATE-EDIT-WORK         PIC 9(08).
012600 01  WS-DATE-EDIT-WORK-R  REDEFINES WS-DATE-EDIT-WORK.
012700     05  WS-DATE-EDIT-CCYY        PIC 9(04).
012800     05  WS-DATE-EDIT-MM          PIC 9(02).
012900     05  WS-DATE-EDIT-DD          PIC 9(02).
013000*
013100     COPY FBSCRWT.
013200*
013300*   IN-MEMORY PLAYER TABLE - LOADED ONCE FROM PLAYER-FILE.  THE FEED
013400*   IS NOT IN ANY PARTICULAR ORDER SO WE SEARCH IT SERIALLY - SAME AS
013500*   THE STAT TRACKER DOES, THE ROSTER IS TOO SMALL TO MATTER.
013600 01  WS-PLAYER-TABLE.
013700     05  PT-ENTRY  OCCURS 500 TIMES INDEXED BY PT-IDX.
013800         10  PT-ID                 PIC X(10).
013900         10  PT-NAME               PIC X(30).
014000         10  PT-TEAM               PIC X(03).
014100         10  PT-POSITION           PIC X(02).
014200         10  PT-JERSEY-NO          PIC 9(02).
014300         10  PT-STATUS             PIC X(08).
014400*
014500*   IN-MEMORY GAME STAT TABLE - LOADED ONCE IN FEED ORDER.  THIS
014600*   PROGRAM ONLY AGGREGATES, IT NEVER PRINTS A GAME LOG, SO THERE IS
014700*   NO NEED TO SORT THE TABLE THE WAY THE STAT TRACKER DOES.
014800 01  WS-STATS-TABLE.
014900     05  ST-ENTRY  OCCURS 8000 TIMES INDEXED BY ST-IDX.
015000         10  ST-PLAYER-ID          PIC X(10).
015100         10  ST-GAME-DATE          PIC 9(08).
015200         10  ST-OPPONENT           PIC X(03).
015300         10  ST-MINUTES            PIC 9(02)V9.
015400         10  ST-POINTS             PIC 9(03).
015500         10  ST-REBOUNDS           PIC 9(02).
015600         10  ST-ASSISTS            PIC 9(02).
015700         10  ST-STEALS             PIC 9(02).
015800         10  ST-BLOCKS             PIC 9(02).
015900         10  ST-TURNOVERS          PIC 9(02).
016000         10  ST-FGM                PIC 9(02).
016100         10  ST-FGA                PIC 9(02).
016200         10  ST-3PM                PIC 9(02).
016300         10  ST-3PA                PIC 9(02).
016400         10  ST-FTM                PIC 9(02).
016500         10  ST-FTA                PIC 9(02).
016600*
016700*   SUBSCRIPTS OF THE TWO SIDES' SELECTED GAMES, EACH CAPPED AT 200 -
016800*   SAME CAP AS THE STAT TRACKER USES FOR ONE PLAYER'S WINDOW.
016900 01  WS-SELECTED-GAMES.
017000     05  SEL1-SUB  OCCURS 200 TIMES PIC 9(05) COMP.
017100     05  SEL2-SUB  OCCURS 200 TIMES PIC 9(05) COMP.
017200*
017300*   A SCRATCH COPY OF ONE GAME STAT LINE, USED TO HAND A SINGLE GAME
017400*   TO FBCATAG BY REFERENCE.
017500     COPY FBGMSTAT REPLACING ==FB-GAME-STAT-RECORD== BY ==WS-ONE-GAME==.
017600*
017700 01  WS-CATAG-ACTION             PIC X(01).
017800*
017900*   TWO SEPARATE CATEGORY-TOTAL AREAS, ONE PER SIDE OF THE MATCHUP.
018000*   BOTH COME FROM THE SAME FBCATOT LAYOUT; THE SUBORDINATE FIELD
018100*   NAMES ARE QUALIFIED WITH OF WHEREVER THEY WOULD OTHERWISE BE
018200*   AMBIGUOUS.
018300     COPY FBCATOT REPLACING ==FB-CATEGORY-TOTALS==
018400         BY ==FB-CATEGORY-TOTALS-1==.
018500     COPY FBCATOT REPLACING ==FB-CATEGORY-TOTALS==
018600         BY ==FB-CATEGORY-TOTALS-2==.
018700*
018800 01  PRINT-CONTROL.
018900     05  PC-TITLE-1            PIC X(40)    VALUE
019000         'FANTASY BASKETBALL MATCHUP COMPARATOR   '.
019100*
019200 01  RPT-HEADER-LINE-1.
019300     05  FILLER                PIC X(01)    VALUE SPACE.
019400     05  RPT-HDR-TITLE         PIC X(40).
019500     05  FILLER                PIC X(61).
019600     05  RPT-HDR-RUN-DATE      PIC X(10).
019700     05  FILLER                PIC X(01).
019800     05  RPT-HDR-PAGE-LIT      PIC X(05)    VALUE 'PAGE '.
019900     05  RPT-HDR-PAGE-NO       PIC ZZZ9.
020000     05  FILLER                PIC X(10).
020100*
020200 01  RPT-HEADER-LINE-2.
020300     05  FILLER                PIC X(01)    VALUE SPACE.
020400     05  RPT-HDR2-P1-LIT       PIC X(08)    VALUE 'PLAYER 1'.
020500     05  FILLER                PIC X(02)    VALUE SPACE.
020600     05  RPT-HDR2-P1-ID        PIC X(10).
020700     05  FILLER                PIC X(02)    VALUE SPACE.
020800     05  RPT-HDR2-P1-NAME      PIC X(30).
020900     05  FILLER                PIC X(05)    VALUE SPACE.
021000     05  RPT-HDR2-P2-LIT       PIC X(08)    VALUE 'PLAYER 2'.
021100     05  FILLER                PIC X(02)    VALUE SPACE.
021200     05  RPT-HDR2-P2-ID        PIC X(10).
021300     05  FILLER                PIC X(02)    VALUE SPACE.
021400     05  RPT-HDR2-P2-NAME      PIC X(30).
021500     05  FILLER                PIC X(22).
021600*
021700 01  RPT-HEADER-LINE-3.
021800     05  FILLER                PIC X(01)    VALUE SPACE.
021900     05  RPT-HDR3-WIN-LIT      PIC X(08)    VALUE 'WINDOW: '.
022000     05  RPT-HDR3-START        PIC X(11).
022100     05  FILLER                PIC X(04)    VALUE ' TO '.
022200     05  RPT-HDR3-END          PIC X(10).
022300     05  FILLER                PIC X(98).
022400*
022500*   2006-11-20 CJT - DASH RULE UNDER THE HEADER BLOCK, SAME AS
022600*   THE SCHEDULE MANAGER'S REPORT, TICKET FBB-0312.
022700 01  RPT-DASH-LINE.
022800     05  FILLER                PIC X(01)    VALUE SPACE.
022900     05  FILLER                PIC X(72)    VALUE ALL '-'.
023000     05  FILLER                PIC X(59)    VALUE SPACE.
023100*
023200 01  RPT-CAT-COLHDR.
023300     05  FILLER                PIC X(05)    VALUE SPACE.
023400     05  FILLER                PIC X(10)    VALUE 'CATEGORY'.
023500     05  FILLER                PIC X(05)    VALUE SPACE.
023600     05  FILLER                PIC X(10)    VALUE 'PLAYER 1'.
023700     05  FILLER                PIC X(05)    VALUE SPACE.
023800     05  FILLER                PIC X(10)    VALUE 'PLAYER 2'.
023900     05  FILLER                PIC X(05)    VALUE SPACE.
024000     05  FILLER                PIC X(06)    VALUE 'WINNER'.
024100     05  FILLER                PIC X(76).
024200*
024300 01  RPT-CAT-DETAIL.
024400     05  FILLER                PIC X(05)    VALUE SPACE.
024500     05  RPT-CAT-LIT           PIC X(10).
024600     05  FILLER                PIC X(05)    VALUE SPACE.
024700     05  RPT-CAT-VAL-1         PIC Z(6)9.999.
024800     05  FILLER                PIC X(02)    VALUE SPACE.
024900     05  RPT-CAT-VAL-2         PIC Z(6)9.999.
025000     05  FILLER                PIC X(02)    VALUE SPACE.
025100     05  RPT-CAT-WIN-LIT       PIC X(10).
025200     05  FILLER                PIC X(76).
025300*
025400 01  RPT-TALLY-DETAIL.
025500     05  FILLER                PIC X(05)    VALUE SPACE.
025600     05  RPT-TD-P1-LIT         PIC X(20)    VALUE
025700         'PLAYER 1 CAT WINS: '.
025800     05  RPT-TD-P1-WINS        PIC Z9.
025900     05  FILLER                PIC X(04)    VALUE SPACE.
026000     05  RPT-TD-P2-LIT         PIC X(20)    VALUE
026100         'PLAYER 2 CAT WINS: '.
026200     05  RPT-TD-P2-WINS        PIC Z9.
026300     05  FILLER                PIC X(04)    VALUE SPACE.
026400     05  RPT-TD-TIE-LIT        PIC X(08)    VALUE 'TIES:   '.
026500     05  RPT-TD-TIES           PIC Z9.
026600     05  FILLER                PIC X(65).
026700*
026800 01  RPT-GAMES-DETAIL.
026900     05  FILLER                PIC X(05)    VALUE SPACE.
027000     05  RPT-GD-P1-LIT         PIC X(22)    VALUE
027100         'PLAYER 1 GAMES USED: '.
027200     05  RPT-GD-P1-GAMES       PIC ZZ9.
027300     05  FILLER                PIC X(08)    VALUE SPACE.
027400     05  RPT-GD-P2-LIT         PIC X(22)    VALUE
027500         'PLAYER 2 GAMES USED: '.
027600     05  RPT-GD-P2-GAMES       PIC ZZ9.
027700     05  FILLER                PIC X(69).
027800*
027900 01  RPT-BLANK-LINE             PIC X(132)  VALUE SPACE.
028000*
028100 01  ERR-BAD-REQUEST-LINE.
028200     05  FILLER                PIC X(05)    VALUE SPACE.
028300     05  ERR-LIT               PIC X(24)    VALUE
028400         '*** BAD CONTROL CARD - '.
028500     05  ERR-CARD-CODE         PIC X(08).
028600     05  ERR-LIT2              PIC X(20)    VALUE
028700         ' NOT RECOGNIZED ***'.
028800     05  FILLER                PIC X(75).
028900*
029000 01  ERR-PLAYER-NOT-FOUND-LINE.
029100     05  FILLER                PIC X(05)    VALUE SPACE.
029200     05  ERR2-LIT              PIC X(24)    VALUE
029300         '*** PLAYER NOT ON FILE -'.
029400     05  ERR2-ID               PIC X(10).
029500     05  FILLER                PIC X(93).
029600*
029700 PROCEDURE DIVISION.
029800*
029900 000-MAIN-LINE.
030000     DISPLAY 'FBMTCH1 - MATCHUP COMPARATOR BATCH STARTING'.
030100     PERFORM 900-OPEN-FILES.
030200     PERFORM 910-LOAD-PLAYER-MASTER THRU 910-EXIT
030300         UNTIL WS-PLYR-STATUS = '10'.
030400     PERFORM 920-LOAD-GAME-STATS THRU 920-EXIT
030500         UNTIL WS-STAT-STATUS = '10'.
030600     PERFORM 800-INIT-REPORT.
030700     PERFORM 700-READ-CONTROL-FILE.
030800     PERFORM 100-PROCESS-ONE-REQUEST THRU 100-EXIT
030900         UNTIL WS-CTL-EOF.
031000     DISPLAY 'FBMTCH1 - REQUESTS PROCESSED: ' WS-REQUEST-COUNT.
031100     DISPLAY 'FBMTCH1 - BAD CARDS REJECTED: ' WS-BAD-REQUEST-COUNT.
031200     PERFORM 905-CLOSE-FILES.
031300     STOP RUN.
031400*
031500 100-PROCESS-ONE-REQUEST.
031600     IF FB-CTL-COMMENT-FLAG = '*'
031700         GO TO 100-READ-NEXT.
031800     ADD 1 TO WS-REQUEST-COUNT.
031900     IF FB-CTL-REQUEST-CODE = 'MATCHUP '
032000         PERFORM 500-FIND-PLAYER-1
032100         PERFORM 505-FIND-PLAYER-2
032200         IF WS-PLYR1-FOUND AND WS-PLYR2-FOUND
032300             PERFORM 510-SELECT-TEAM-1-GAMES
032400             PERFORM 520-SELECT-TEAM-2-GAMES
032500             PERFORM 300-COMPARE-CATEGORIES
032600             PERFORM 600-PRODUCE-MATCHUP-RPT
032700         ELSE
032800             IF NOT WS-PLYR1-FOUND
032900                 MOVE FB-CTL-PLAYER-ID-1 TO ERR2-ID
033000                 PERFORM 840-REPORT-PLAYER-NOT-FOUND
033100             END-IF
033200             IF NOT WS-PLYR2-FOUND
033300                 MOVE FB-CTL-PLAYER-ID-2 TO ERR2-ID
033400                 PERFORM 840-REPORT-PLAYER-NOT-FOUND
033500             END-IF
033600         END-IF
033700     ELSE
033800         PERFORM 820-REPORT-BAD-REQUEST.
033900 100-READ-NEXT.
034000     PERFORM 700-READ-CONTROL-FILE.
034100 100-EXIT.
034200     EXIT.
034300*
034400*   SAME SERIAL SEARCH THE STAT TRACKER USES, JUST RUN TWICE - ONCE
034500*   FOR EACH SIDE OF THE MATCHUP.
034600 500-FIND-PLAYER-1.
034700     MOVE 'N' TO WS-PLYR1-FOUND-SW.
034800     SET PT-IDX TO 1.
034900     SEARCH PT-ENTRY
035000         AT END
035100             MOVE 'N' TO WS-PLYR1-FOUND-SW
035200         WHEN PT-ID (PT-IDX) = FB-CTL-PLAYER-ID-1
035300             MOVE 'Y' TO WS-PLYR1-FOUND-SW
035400             SET WS-FOUND-1-IDX TO PT-IDX
035500     END-SEARCH.
035600 505-FIND-PLAYER-2.
035700     MOVE 'N' TO WS-PLYR2-FOUND-SW.
035800     SET PT-IDX TO 1.
035900     SEARCH PT-ENTRY
036000         AT END
036100             MOVE 'N' TO WS-PLYR2-FOUND-SW
036200         WHEN PT-ID (PT-IDX) = FB-CTL-PLAYER-ID-2
036300             MOVE 'Y' TO WS-PLYR2-FOUND-SW
036400             SET WS-FOUND-2-IDX TO PT-IDX
036500     END-SEARCH.
036600*
036700*   BUILDS SEL1-SUB - SUBSCRIPTS OF PLAYER 1'S GAMES, OPTIONALLY
036800*   BOUNDED BY THE CONTROL CARD'S START/END DATE.  ORDER DOES NOT
036900*   MATTER HERE, THE TOTALS COME OUT THE SAME EITHER WAY.
037000 510-SELECT-TEAM-1-GAMES.
037100     MOVE 0 TO WS-SEL-1-COUNT.
037200     PERFORM 511-CHECK-ONE-GAME-1
037300         VARYING ST-IDX FROM 1 BY 1
037400         UNTIL ST-IDX > WS-STATS-COUNT
037500            OR WS-SEL-1-COUNT = 200.
037600 511-CHECK-ONE-GAME-1.
037700     IF ST-PLAYER-ID (ST-IDX) = FB-CTL-PLAYER-ID-1
037800         IF (FB-CTL-START-DATE = 0
037900                 OR ST-GAME-DATE (ST-IDX) >= FB-CTL-START-DATE)
038000            AND (FB-CTL-END-DATE = 0
038100                 OR ST-GAME-DATE (ST-IDX) <= FB-CTL-END-DATE)
038200             ADD 1 TO WS-SEL-1-COUNT
038300             SET SEL1-SUB (WS-SEL-1-COUNT) TO ST-IDX
038400         END-IF
038500     END-IF.
038600*
038700 520-SELECT-TEAM-2-GAMES.
038800     MOVE 0 TO WS-SEL-2-COUNT.
038900     PERFORM 521-CHECK-ONE-GAME-2
039000         VARYING ST-IDX FROM 1 BY 1
039100         UNTIL ST-IDX > WS-STATS-COUNT
039200            OR WS-SEL-2-COUNT = 200.
039300 521-CHECK-ONE-GAME-2.
039400     IF ST-PLAYER-ID (ST-IDX) = FB-CTL-PLAYER-ID-2
039500         IF (FB-CTL-START-DATE = 0
039600                 OR ST-GAME-DATE (ST-IDX) >= FB-CTL-START-DATE)
039700            AND (FB-CTL-END-DATE = 0
039800                 OR ST-GAME-DATE (ST-IDX) <= FB-CTL-END-DATE)
039900             ADD 1 TO WS-SEL-2-COUNT
040000             SET SEL2-SUB (WS-SEL-2-COUNT) TO ST-IDX
040100         END-IF
040200     END-IF.
040300*
040400*   2000-02-19 DLM - CALLS FBCATAG ONCE PER SIDE TO BUILD THE TWO SETS
040500*   OF CATEGORY TOTALS, THEN TALLIES THE NINE CATEGORIES ITSELF.
040600 300-COMPARE-CATEGORIES.
040700     PERFORM 310-BUILD-TEAM-1-TOTALS.
040800     PERFORM 320-BUILD-TEAM-2-TOTALS.
040900     MOVE 0 TO WS-TEAM1-WINS  WS-TEAM2-WINS  WS-TIE-COUNT.
041000     PERFORM 331-TALLY-PTS.
041100     PERFORM 332-TALLY-REB.
041200     PERFORM 333-TALLY-AST.
041300     PERFORM 334-TALLY-STL.
041400     PERFORM 335-TALLY-BLK.
041500     PERFORM 336-TALLY-TOV.
041600     PERFORM 337-TALLY-3PM.
041700     PERFORM 338-TALLY-FG-PCT.
041800     PERFORM 339-TALLY-FT-PCT.
041900     MOVE WS-TIE-COUNT TO WS-TIE-COUNT-DEBUG.
042000*
042100 310-BUILD-TEAM-1-TOTALS.
042200     MOVE 'I' TO WS-CATAG-ACTION.
042300     CALL 'FBCATAG' USING WS-CATAG-ACTION, WS-ONE-GAME,
042400                           FB-CATEGORY-TOTALS-1.
042500     PERFORM 311-ADD-ONE-GAME-TEAM-1
042600         VARYING WS-OUTER-IDX FROM 1 BY 1
042700         UNTIL WS-OUTER-IDX > WS-SEL-1-COUNT.
042800     MOVE 'F' TO WS-CATAG-ACTION.
042900     CALL 'FBCATAG' USING WS-CATAG-ACTION, WS-ONE-GAME,
043000                           FB-CATEGORY-TOTALS-1.
043100 311-ADD-ONE-GAME-TEAM-1.
043200     SET ST-IDX TO SEL1-SUB (WS-OUTER-IDX).
043300     PERFORM 350-MOVE-GAME-TO-SCRATCH.
043400     MOVE 'A' TO WS-CATAG-ACTION.
043500     CALL 'FBCATAG' USING WS-CATAG-ACTION, WS-ONE-GAME,
043600                           FB-CATEGORY-TOTALS-1.
043700*
043800 320-BUILD-TEAM-2-TOTALS.
043900     MOVE 'I' TO WS-CATAG-ACTION.
044000     CALL 'FBCATAG' USING WS-CATAG-ACTION, WS-ONE-GAME,
044100                           FB-CATEGORY-TOTALS-2.
044200     PERFORM 321-ADD-ONE-GAME-TEAM-2
044300         VARYING WS-OUTER-IDX FROM 1 BY 1
044400         UNTIL WS-OUTER-IDX > WS-SEL-2-COUNT.
044500     MOVE 'F' TO WS-CATAG-ACTION.
044600     CALL 'FBCATAG' USING WS-CATAG-ACTION, WS-ONE-GAME,
044700                           FB-CATEGORY-TOTALS-2.
044800 321-ADD-ONE-GAME-TEAM-2.
044900     SET ST-IDX TO SEL2-SUB (WS-OUTER-IDX).
045000     PERFORM 350-MOVE-GAME-TO-SCRATCH.
045100     MOVE 'A' TO WS-CATAG-ACTION.
045200     CALL 'FBCATAG' USING WS-CATAG-ACTION, WS-ONE-GAME,
045300                           FB-CATEGORY-TOTALS-2.
045400*
045500 350-MOVE-GAME-TO-SCRATCH.
045600     MOVE ST-PLAYER-ID (ST-IDX)  TO FB-GS-PLAYER-ID.
045700     MOVE ST-GAME-DATE (ST-IDX)  TO FB-GS-GAME-DATE.
045800     MOVE ST-OPPONENT (ST-IDX)   TO FB-GS-OPPONENT.
045900     MOVE ST-MINUTES (ST-IDX)    TO FB-GS-MINUTES.
046000     MOVE ST-POINTS (ST-IDX)     TO FB-GS-POINTS.
046100     MOVE ST-REBOUNDS (ST-IDX)   TO FB-GS-REBOUNDS.
046200     MOVE ST-ASSISTS (ST-IDX)    TO FB-GS-ASSISTS.
046300     MOVE ST-STEALS (ST-IDX)     TO FB-GS-STEALS.
046400     MOVE ST-BLOCKS (ST-IDX)     TO FB-GS-BLOCKS.
046500     MOVE ST-TURNOVERS (ST-IDX)  TO FB-GS-TURNOVERS.
046600     MOVE ST-FGM (ST-IDX)        TO FB-GS-FGM.
046700     MOVE ST-FGA (ST-IDX)        TO FB-GS-FGA.
046800     MOVE ST-3PM (ST-IDX)        TO FB-GS-3PM.
046900     MOVE ST-3PA (ST-IDX)        TO FB-GS-3PA.
047000     MOVE ST-FTM (ST-IDX)        TO FB-GS-FTM.
047100     MOVE ST-FTA (ST-IDX)        TO FB-GS-FTA.
047200*
047300*   THE NEXT NINE PARAGRAPHS ARE EACH A PLAIN HIGH-TOTAL-WINS COMPARE,
047400*   SPELLED OUT ONE CATEGORY AT A TIME RATHER THAN DRIVEN OFF A TABLE
047500*   - THE FIELDS ARE NOT ALL THE SAME PICTURE, SO A GENERIC LOOP WOULD
047600*   JUST MOVE THE SAME NINE IFS INTO ONE HARDER-TO-READ PARAGRAPH.
047700 331-TALLY-PTS.
047800     IF FB-CAT-PTS OF FB-CATEGORY-TOTALS-1 >
047900             FB-CAT-PTS OF FB-CATEGORY-TOTALS-2
048000         ADD 1 TO WS-TEAM1-WINS
048100     ELSE
048200         IF FB-CAT-PTS OF FB-CATEGORY-TOTALS-1 <
048300                 FB-CAT-PTS OF FB-CATEGORY-TOTALS-2
048400             ADD 1 TO WS-TEAM2-WINS
048500         ELSE
048600             ADD 1 TO WS-TIE-COUNT
048700         END-IF
048800     END-IF.
048900 332-TALLY-REB.
049000     IF FB-CAT-REB OF FB-CATEGORY-TOTALS-1 >
049100             FB-CAT-REB OF FB-CATEGORY-TOTALS-2
049200         ADD 1 TO WS-TEAM1-WINS
049300     ELSE
049400         IF FB-CAT-REB OF FB-CATEGORY-TOTALS-1 <
049500                 FB-CAT-REB OF FB-CATEGORY-TOTALS-2
049600             ADD 1 TO WS-TEAM2-WINS
049700         ELSE
049800             ADD 1 TO WS-TIE-COUNT
049900         END-IF
050000     END-IF.
050100 333-TALLY-AST.
050200     IF FB-CAT-AST OF FB-CATEGORY-TOTALS-1 >
050300             FB-CAT-AST OF FB-CATEGORY-TOTALS-2
050400         ADD 1 TO WS-TEAM1-WINS
050500     ELSE
050600         IF FB-CAT-AST OF FB-CATEGORY-TOTALS-1 <
050700                 FB-CAT-AST OF FB-CATEGORY-TOTALS-2
050800             ADD 1 TO WS-TEAM2-WINS
050900         ELSE
051000             ADD 1 TO WS-TIE-COUNT
051100         END-IF
051200     END-IF.
051300 334-TALLY-STL.
051400     IF FB-CAT-STL OF FB-CATEGORY-TOTALS-1 >
051500             FB-CAT-STL OF FB-CATEGORY-TOTALS-2
051600         ADD 1 TO WS-TEAM1-WINS
051700     ELSE
051800         IF FB-CAT-STL OF FB-CATEGORY-TOTALS-1 <
051900                 FB-CAT-STL OF FB-CATEGORY-TOTALS-2
052000             ADD 1 TO WS-TEAM2-WINS
052100         ELSE
052200             ADD 1 TO WS-TIE-COUNT
052300         END-IF
052400     END-IF.
052500 335-TALLY-BLK.
052600     IF FB-CAT-BLK OF FB-CATEGORY-TOTALS-1 >
052700             FB-CAT-BLK OF FB-CATEGORY-TOTALS-2
052800         ADD 1 TO WS-TEAM1-WINS
052900     ELSE
053000         IF FB-CAT-BLK OF FB-CATEGORY-TOTALS-1 <
053100                 FB-CAT-BLK OF FB-CATEGORY-TOTALS-2
053200             ADD 1 TO WS-TEAM2-WINS
053300         ELSE
053400             ADD 1 TO WS-TIE-COUNT
053500         END-IF
053600     END-IF.
053700*
053800*   2004-09-02 CJT - TURNOVERS ARE A NEGATIVE CATEGORY WHEN
053900*   FB-TO-IS-NEGATIVE-CAT IS ON, SO THE LOWER TOTAL WINS.  FLIP THE
054000*   SWITCH IN FBSCRWT IF A LEAGUE EVER WANTS IT SCORED THE OTHER WAY.
054100 336-TALLY-TOV.
054200     IF FB-CAT-TOV OF FB-CATEGORY-TOTALS-1 =
054300             FB-CAT-TOV OF FB-CATEGORY-TOTALS-2
054400         ADD 1 TO WS-TIE-COUNT
054500     ELSE
054600         IF FB-TO-IS-NEGATIVE-CAT
054700             IF FB-CAT-TOV OF FB-CATEGORY-TOTALS-1 <
054800                     FB-CAT-TOV OF FB-CATEGORY-TOTALS-2
054900                 ADD 1 TO WS-TEAM1-WINS
055000             ELSE
055100                 ADD 1 TO WS-TEAM2-WINS
055200             END-IF
055300         ELSE
055400             IF FB-CAT-TOV OF FB-CATEGORY-TOTALS-1 >
055500                     FB-CAT-TOV OF FB-CATEGORY-TOTALS-2
055600                 ADD 1 TO WS-TEAM1-WINS
055700             ELSE
055800                 ADD 1 TO WS-TEAM2-WINS
055900             END-IF
056000         END-IF
056100     END-IF.
056200 337-TALLY-3PM.
056300     IF FB-CAT-3PM OF FB-CATEGORY-TOTALS-1 >
056400             FB-CAT-3PM OF FB-CATEGORY-TOTALS-2
056500         ADD 1 TO WS-TEAM1-WINS
056600     ELSE
056700         IF FB-CAT-3PM OF FB-CATEGORY-TOTALS-1 <
056800                 FB-CAT-3PM OF FB-CATEGORY-TOTALS-2
056900             ADD 1 TO WS-TEAM2-WINS
057000         ELSE
057100             ADD 1 TO WS-TIE-COUNT
057200         END-IF
057300     END-IF.
057400*
057500*   2002-07-19 CJT - PERCENTAGES COMPARE AT THE THREE-DECIMAL
057600*   PRECISION FBCATOT CARRIES THEM IN, NO ROUNDING APPLIED HERE.
057700 338-TALLY-FG-PCT.
057800     IF FB-CAT-FG-PCT OF FB-CATEGORY-TOTALS-1 >
057900             FB-CAT-FG-PCT OF FB-CATEGORY-TOTALS-2
058000         ADD 1 TO WS-TEAM1-WINS
058100     ELSE
058200         IF FB-CAT-FG-PCT OF FB-CATEGORY-TOTALS-1 <
058300                 FB-CAT-FG-PCT OF FB-CATEGORY-TOTALS-2
058400             ADD 1 TO WS-TEAM2-WINS
058500         ELSE
058600             ADD 1 TO WS-TIE-COUNT
058700         END-IF
058800     END-IF.
058900 339-TALLY-FT-PCT.
059000     IF FB-CAT-FT-PCT OF FB-CATEGORY-TOTALS-1 >
059100             FB-CAT-FT-PCT OF FB-CATEGORY-TOTALS-2
059200         ADD 1 TO WS-TEAM1-WINS
059300     ELSE
059400         IF FB-CAT-FT-PCT OF FB-CATEGORY-TOTALS-1 <
059500                 FB-CAT-FT-PCT OF FB-CATEGORY-TOTALS-2
059600             ADD 1 TO WS-TEAM2-WINS
059700         ELSE
059800             ADD 1 TO WS-TIE-COUNT
059900         END-IF
060000     END-IF.
060100*
060200 600-PRODUCE-MATCHUP-RPT.
060300     PERFORM 630-WRITE-MATCHUP-HEADER.
060400     MOVE RPT-CAT-COLHDR TO REPORT-RECORD.
060500     WRITE REPORT-RECORD.
060600     MOVE 'PTS       ' TO RPT-CAT-LIT.
060700     MOVE FB-CAT-PTS OF FB-CATEGORY-TOTALS-1 TO RPT-CAT-VAL-1.
060800     MOVE FB-CAT-PTS OF FB-CATEGORY-TOTALS-2 TO RPT-CAT-VAL-2.
060900     IF FB-CAT-PTS OF FB-CATEGORY-TOTALS-1 >
061000             FB-CAT-PTS OF FB-CATEGORY-TOTALS-2
061100         MOVE 'PLAYER 1  ' TO RPT-CAT-WIN-LIT
061200     ELSE
061300         IF FB-CAT-PTS OF FB-CATEGORY-TOTALS-1 <
061400                 FB-CAT-PTS OF FB-CATEGORY-TOTALS-2
061500             MOVE 'PLAYER 2  ' TO RPT-CAT-WIN-LIT
061600         ELSE
061700             MOVE 'TIE       ' TO RPT-CAT-WIN-LIT
061800         END-IF
061900     END-IF.
062000     MOVE RPT-CAT-DETAIL TO REPORT-RECORD.
062100     WRITE REPORT-RECORD.
062200     MOVE 'REB       ' TO RPT-CAT-LIT.
062300     MOVE FB-CAT-REB OF FB-CATEGORY-TOTALS-1 TO RPT-CAT-VAL-1.
062400     MOVE FB-CAT-REB OF FB-CATEGORY-TOTALS-2 TO RPT-CAT-VAL-2.
062500     IF FB-CAT-REB OF FB-CATEGORY-TOTALS-1 >
062600             FB-CAT-REB OF FB-CATEGORY-TOTALS-2
062700         MOVE 'PLAYER 1  ' TO RPT-CAT-WIN-LIT
062800     ELSE
062900         IF FB-CAT-REB OF FB-CATEGORY-TOTALS-1 <
063000                 FB-CAT-REB OF FB-CATEGORY-TOTALS-2
063100             MOVE 'PLAYER 2  ' TO RPT-CAT-WIN-LIT
063200         ELSE
063300             MOVE 'TIE       ' TO RPT-CAT-WIN-LIT
063400         END-IF
063500     END-IF.
063600     MOVE RPT-CAT-DETAIL TO REPORT-RECORD.
063700     WRITE REPORT-RECORD.
063800     MOVE 'AST       ' TO RPT-CAT-LIT.
063900     MOVE FB-CAT-AST OF FB-CATEGORY-TOTALS-1 TO RPT-CAT-VAL-1.
064000     MOVE FB-CAT-AST OF FB-CATEGORY-TOTALS-2 TO RPT-CAT-VAL-2.
064100     IF FB-CAT-AST OF FB-CATEGORY-TOTALS-1 >
064200             FB-CAT-AST OF FB-CATEGORY-TOTALS-2
064300         MOVE 'PLAYER 1  ' TO RPT-CAT-WIN-LIT
064400     ELSE
064500         IF FB-CAT-AST OF FB-CATEGORY-TOTALS-1 <
064600                 FB-CAT-AST OF FB-CATEGORY-TOTALS-2
064700             MOVE 'PLAYER 2  ' TO RPT-CAT-WIN-LIT
064800         ELSE
064900             MOVE 'TIE       ' TO RPT-CAT-WIN-LIT
065000         END-IF
065100     END-IF.
065200     MOVE RPT-CAT-DETAIL TO REPORT-RECORD.
065300     WRITE REPORT-RECORD.
065400     MOVE 'STL       ' TO RPT-CAT-LIT.
065500     MOVE FB-CAT-STL OF FB-CATEGORY-TOTALS-1 TO RPT-CAT-VAL-1.
065600     MOVE FB-CAT-STL OF FB-CATEGORY-TOTALS-2 TO RPT-CAT-VAL-2.
065700     IF FB-CAT-STL OF FB-CATEGORY-TOTALS-1 >
065800             FB-CAT-STL OF FB-CATEGORY-TOTALS-2
065900         MOVE 'PLAYER 1  ' TO RPT-CAT-WIN-LIT
066000     ELSE
066100         IF FB-CAT-STL OF FB-CATEGORY-TOTALS-1 <
066200                 FB-CAT-STL OF FB-CATEGORY-TOTALS-2
066300             MOVE 'PLAYER 2  ' TO RPT-CAT-WIN-LIT
066400         ELSE
066500             MOVE 'TIE       ' TO RPT-CAT-WIN-LIT
066600         END-IF
066700     END-IF.
066800     MOVE RPT-CAT-DETAIL TO REPORT-RECORD.
066900     WRITE REPORT-RECORD.
067000     MOVE 'BLK       ' TO RPT-CAT-LIT.
067100     MOVE FB-CAT-BLK OF FB-CATEGORY-TOTALS-1 TO RPT-CAT-VAL-1.
067200     MOVE FB-CAT-BLK OF FB-CATEGORY-TOTALS-2 TO RPT-CAT-VAL-2.
067300     IF FB-CAT-BLK OF FB-CATEGORY-TOTALS-1 >
067400             FB-CAT-BLK OF FB-CATEGORY-TOTALS-2
067500         MOVE 'PLAYER 1  ' TO RPT-CAT-WIN-LIT
067600     ELSE
067700         IF FB-CAT-BLK OF FB-CATEGORY-TOTALS-1 <
067800                 FB-CAT-BLK OF FB-CATEGORY-TOTALS-2
067900             MOVE 'PLAYER 2  ' TO RPT-CAT-WIN-LIT
068000         ELSE
068100             MOVE 'TIE       ' TO RPT-CAT-WIN-LIT
068200         END-IF
068300     END-IF.
068400     MOVE RPT-CAT-DETAIL TO REPORT-RECORD.
068500     WRITE REPORT-RECORD.
068600     MOVE 'TOV       ' TO RPT-CAT-LIT.
068700     MOVE FB-CAT-TOV OF FB-CATEGORY-TOTALS-1 TO RPT-CAT-VAL-1.
068800     MOVE FB-CAT-TOV OF FB-CATEGORY-TOTALS-2 TO RPT-CAT-VAL-2.
068900     IF FB-CAT-TOV OF FB-CATEGORY-TOTALS-1 =
069000             FB-CAT-TOV OF FB-CATEGORY-TOTALS-2
069100         MOVE 'TIE       ' TO RPT-CAT-WIN-LIT
069200     ELSE
069300         IF FB-TO-IS-NEGATIVE-CAT
069400             IF FB-CAT-TOV OF FB-CATEGORY-TOTALS-1 <
069500                     FB-CAT-TOV OF FB-CATEGORY-TOTALS-2
069600                 MOVE 'PLAYER 1  ' TO RPT-CAT-WIN-LIT
069700             ELSE
069800                 MOVE 'PLAYER 2  ' TO RPT-CAT-WIN-LIT
069900             END-IF
070000         ELSE
070100             IF FB-CAT-TOV OF FB-CATEGORY-TOTALS-1 >
070200                     FB-CAT-TOV OF FB-CATEGORY-TOTALS-2
070300                 MOVE 'PLAYER 1  ' TO RPT-CAT-WIN-LIT
070400             ELSE
070500                 MOVE 'PLAYER 2  ' TO RPT-CAT-WIN-LIT
070600             END-IF
070700         END-IF
070800     END-IF.
070900     MOVE RPT-CAT-DETAIL TO REPORT-RECORD.
071000     WRITE REPORT-RECORD.
071100     MOVE '3PM       ' TO RPT-CAT-LIT.
071200     MOVE FB-CAT-3PM OF FB-CATEGORY-TOTALS-1 TO RPT-CAT-VAL-1.
071300     MOVE FB-CAT-3PM OF FB-CATEGORY-TOTALS-2 TO RPT-CAT-VAL-2.
071400     IF FB-CAT-3PM OF FB-CATEGORY-TOTALS-1 >
071500             FB-CAT-3PM OF FB-CATEGORY-TOTALS-2
071600         MOVE 'PLAYER 1  ' TO RPT-CAT-WIN-LIT
071700     ELSE
071800         IF FB-CAT-3PM OF FB-CATEGORY-TOTALS-1 <
071900                 FB-CAT-3PM OF FB-CATEGORY-TOTALS-2
072000             MOVE 'PLAYER 2  ' TO RPT-CAT-WIN-LIT
072100         ELSE
072200             MOVE 'TIE       ' TO RPT-CAT-WIN-LIT
072300         END-IF
072400     END-IF.
072500     MOVE RPT-CAT-DETAIL TO REPORT-RECORD.
072600     WRITE REPORT-RECORD.
072700     MOVE 'FG PCT    ' TO RPT-CAT-LIT.
072800     MOVE FB-CAT-FG-PCT OF FB-CATEGORY-TOTALS-1 TO RPT-CAT-VAL-1.
072900     MOVE FB-CAT-FG-PCT OF FB-CATEGORY-TOTALS-2 TO RPT-CAT-VAL-2.
073000     IF FB-CAT-FG-PCT OF FB-CATEGORY-TOTALS-1 >
073100             FB-CAT-FG-PCT OF FB-CATEGORY-TOTALS-2
073200         MOVE 'PLAYER 1  ' TO RPT-CAT-WIN-LIT
073300     ELSE
073400         IF FB-CAT-FG-PCT OF FB-CATEGORY-TOTALS-1 <
073500                 FB-CAT-FG-PCT OF FB-CATEGORY-TOTALS-2
073600             MOVE 'PLAYER 2  ' TO RPT-CAT-WIN-LIT
073700         ELSE
073800             MOVE 'TIE       ' TO RPT-CAT-WIN-LIT
073900         END-IF
074000     END-IF.
074100     MOVE RPT-CAT-DETAIL TO REPORT-RECORD.
074200     WRITE REPORT-RECORD.
074300     MOVE 'FT PCT    ' TO RPT-CAT-LIT.
074400     MOVE FB-CAT-FT-PCT OF FB-CATEGORY-TOTALS-1 TO RPT-CAT-VAL-1.
074500     MOVE FB-CAT-FT-PCT OF FB-CATEGORY-TOTALS-2 TO RPT-CAT-VAL-2.
074600     IF FB-CAT-FT-PCT OF FB-CATEGORY-TOTALS-1 >
074700             FB-CAT-FT-PCT OF FB-CATEGORY-TOTALS-2
074800         MOVE 'PLAYER 1  ' TO RPT-CAT-WIN-LIT
074900     ELSE
075000         IF FB-CAT-FT-PCT OF FB-CATEGORY-TOTALS-1 <
075100                 FB-CAT-FT-PCT OF FB-CATEGORY-TOTALS-2
075200             MOVE 'PLAYER 2  ' TO RPT-CAT-WIN-LIT
075300         ELSE
075400             MOVE 'TIE       ' TO RPT-CAT-WIN-LIT
075500         END-IF
075600     END-IF.
075700     MOVE RPT-CAT-DETAIL TO REPORT-RECORD.
075800     WRITE REPORT-RECORD.
075900     MOVE RPT-BLANK-LINE TO REPORT-RECORD.
076000     WRITE REPORT-RECORD.
076100     MOVE WS-TEAM1-WINS TO RPT-TD-P1-WINS.
076200     MOVE WS-TEAM2-WINS TO RPT-TD-P2-WINS.
076300     MOVE WS-TIE-COUNT  TO RPT-TD-TIES.
076400     MOVE RPT-TALLY-DETAIL TO REPORT-RECORD.
076500     WRITE REPORT-RECORD.
076600     MOVE WS-SEL-1-COUNT TO RPT-GD-P1-GAMES.
076700     MOVE WS-SEL-2-COUNT TO RPT-GD-P2-GAMES.
076800     MOVE RPT-GAMES-DETAIL TO REPORT-RECORD.
076900     WRITE REPORT-RECORD.
077000     MOVE RPT-BLANK-LINE TO REPORT-RECORD.
077100     WRITE REPORT-RECORD.
077200*
077300 630-WRITE-MATCHUP-HEADER.
077400     ADD 1 TO WS-PAGE-NUMBER.
077500     MOVE PC-TITLE-1            TO RPT-HDR-TITLE.
077600     MOVE WS-RUN-DATE-EDIT      TO RPT-HDR-RUN-DATE.
077700     MOVE WS-PAGE-NUMBER        TO RPT-HDR-PAGE-NO.
077800     MOVE RPT-HEADER-LINE-1     TO REPORT-RECORD.
077900     WRITE REPORT-RECORD.
078000     MOVE FB-CTL-PLAYER-ID-1     TO RPT-HDR2-P1-ID.
078100     MOVE PT-NAME (WS-FOUND-1-IDX) TO RPT-HDR2-P1-NAME.
078200     MOVE FB-CTL-PLAYER-ID-2     TO RPT-HDR2-P2-ID.
078300     MOVE PT-NAME (WS-FOUND-2-IDX) TO RPT-HDR2-P2-NAME.
078400     MOVE RPT-HEADER-LINE-2     TO REPORT-RECORD.
078500     WRITE REPORT-RECORD.
078600     IF FB-CTL-START-DATE = 0 AND FB-CTL-END-DATE = 0
078700         MOVE 'FULL SEASON' TO RPT-HDR3-START
078800         MOVE SPACE         TO RPT-HDR3-END
078900     ELSE
079000         MOVE FB-CTL-START-DATE TO WS-DATE-EDIT-WORK
079100         PERFORM 640-EDIT-CTL-DATE
079200         MOVE WS-EDITED-DATE    TO RPT-HDR3-START
079300         MOVE FB-CTL-END-DATE   TO WS-DATE-EDIT-WORK
079400         PERFORM 640-EDIT-CTL-DATE
079500         MOVE WS-EDITED-DATE    TO RPT-HDR3-END
079600     END-IF.
079700     MOVE RPT-HEADER-LINE-3     TO REPORT-RECORD.
079800     WRITE REPORT-RECORD.
079900     MOVE RPT-DASH-LINE         TO REPORT-RECORD.
080000     WRITE REPORT-RECORD.
080100     MOVE RPT-BLANK-LINE        TO REPORT-RECORD.
080200     WRITE REPORT-RECORD.
080300*
080400*   WS-EDITED-DATE COMES BACK AS CCYY-MM-DD, 10 BYTES.
080500 640-EDIT-CTL-DATE.
080600     MOVE WS-DATE-EDIT-CCYY TO WS-EDITED-DATE (1:4).
080700     MOVE '-'               TO WS-EDITED-DATE (5:1).
080800     MOVE WS-DATE-EDIT-MM   TO WS-EDITED-DATE (6:2).
080900     MOVE '-'               TO WS-EDITED-DATE (8:1).
081000     MOVE WS-DATE-EDIT-DD   TO WS-EDITED-DATE (9:2).
081100*
081200 700-READ-CONTROL-FILE.
081300     READ CONTROL-FILE
081400         AT END
081500             MOVE 'Y' TO WS-CTL-EOF-SW
081600         NOT AT END
081700             CONTINUE
081800     END-READ.
081900*
082000 800-INIT-REPORT.
082100     ACCEPT WS-RUN-DATE FROM DATE.
082200     MOVE WS-RUN-MM TO WS-RUN-DATE-EDIT (1:2).
082300     MOVE '/'       TO WS-RUN-DATE-EDIT (3:1).
082400     MOVE WS-RUN-DD TO WS-RUN-DATE-EDIT (4:2).
082500     MOVE '/'       TO WS-RUN-DATE-EDIT (6:1).
082600     MOVE WS-RUN-YY TO WS-RUN-DATE-EDIT (7:2).
082700     MOVE 0 TO WS-PAGE-NUMBER.
082800*
082900 820-REPORT-BAD-REQUEST.
083000     ADD 1 TO WS-BAD-REQUEST-COUNT.
083100     MOVE FB-CTL-REQUEST-CODE TO ERR-CARD-CODE.
083200     MOVE ERR-BAD-REQUEST-LINE TO REPORT-RECORD.
083300     WRITE REPORT-RECORD.
083400*
083500 840-REPORT-PLAYER-NOT-FOUND.
083600     ADD 1 TO WS-BAD-REQUEST-COUNT.
083700     MOVE ERR-PLAYER-NOT-FOUND-LINE TO REPORT-RECORD.
083800     WRITE REPORT-RECORD.
083900*
084000 900-OPEN-FILES.
084100     OPEN INPUT PLAYER-FILE.
084200     OPEN INPUT STATS-FILE.
084300     OPEN INPUT CONTROL-FILE.
084400     OPEN OUTPUT REPORT-FILE.
084500*
084600 905-CLOSE-FILES.
084700     CLOSE PLAYER-FILE.
084800     CLOSE STATS-FILE.
084900     CLOSE CONTROL-FILE.
085000     CLOSE REPORT-FILE.
085100*
085200 910-LOAD-PLAYER-MASTER.
085300     READ PLAYER-FILE
085400         AT END
085500             MOVE '10' TO WS-PLYR-STATUS
085600         NOT AT END
085700             ADD 1 TO WS-PLAYER-COUNT
085800             SET PT-IDX TO WS-PLAYER-COUNT
085900             MOVE FB-PLYR-ID       TO PT-ID (PT-IDX)
086000             MOVE FB-PLYR-NAME     TO PT-NAME (PT-IDX)
086100             MOVE FB-PLYR-TEAM     TO PT-TEAM (PT-IDX)
086200             MOVE FB-PLYR-POSITION TO PT-POSITION (PT-IDX)
086300             MOVE FB-PLYR-JERSEY-NO TO PT-JERSEY-NO (PT-IDX)
086400             MOVE FB-PLYR-STATUS   TO PT-STATUS (PT-IDX)
086500     END-READ.
086600 910-EXIT.
086700     EXIT.
086800*
086900 920-LOAD-GAME-STATS.
087000     READ STATS-FILE
087100         AT END
087200             MOVE '10' TO WS-STAT-STATUS
087300         NOT AT END
087400             ADD 1 TO WS-STATS-COUNT
087500             SET ST-IDX TO WS-STATS-COUNT
087600             MOVE FB-GS-PLAYER-ID  TO ST-PLAYER-ID (ST-IDX)
087700             MOVE FB-GS-GAME-DATE  TO ST-GAME-DATE (ST-IDX)
087800             MOVE FB-GS-OPPONENT   TO ST-OPPONENT (ST-IDX)
087900             MOVE FB-GS-MINUTES    TO ST-MINUTES (ST-IDX)
088000             MOVE FB-GS-POINTS     TO ST-POINTS (ST-IDX)
088100             MOVE FB-GS-REBOUNDS   TO ST-REBOUNDS (ST-IDX)
088200             MOVE FB-GS-ASSISTS    TO ST-ASSISTS (ST-IDX)
088300             MOVE FB-GS-STEALS     TO ST-STEALS (ST-IDX)
088400             MOVE FB-GS-BLOCKS     TO ST-BLOCKS (ST-IDX)
088500             MOVE FB-GS-TURNOVERS  TO ST-TURNOVERS (ST-IDX)
088600             MOVE FB-GS-FGM        TO ST-FGM (ST-IDX)
088700             MOVE FB-GS-FGA        TO ST-FGA (ST-IDX)
088800             MOVE FB-GS-3PM        TO ST-3PM (ST-IDX)
088900             MOVE FB-GS-3PA        TO ST-3PA (ST-IDX)
089000             MOVE FB-GS-FTM        TO ST-FTM (ST-IDX)
089100             MOVE FB-GS-FTA        TO ST-FTA (ST-IDX)
089200     END-READ.
089300 920-EXIT.
089400     EXIT.
