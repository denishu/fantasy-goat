000100******************************************************************
000200*   FBSSNST  -  SEASON STATISTICS LINE (DERIVED, PER PLAYER)
000300*   --------------------------------------------------------
000400*   Fantasy Basketball Stat & Scoring Batch
000500*   Working-storage result area built by FBSTAT1 for one
000600*   player's season-to-date totals and averages.  Not
000700*   file-resident.
000800*   --------------------------------------------------------
000900*   1988-06-30  RAH  ORIGINAL LAYOUT, TICKET FBB-0026
001000*   2002-03-04  DLM  ADDED SHOOTING-PCT VALID FLAGS SO THE
001100*                     SEASON REPORT CAN OMIT A LINE WHEN
001200*                     ATTEMPTS ARE ZERO, TICKET FBB-0210
001300******************************************************************
001400 01  FB-SEASON-STATS.
001500     05  FB-SS-PLAYER-ID       PIC X(10).
001600     05  FB-SS-GAMES-PLAYED    PIC 9(03).
001700     05  FB-SS-AVG-POINTS      PIC S9(3)V99.
001800     05  FB-SS-AVG-REBOUNDS    PIC S9(3)V99.
001900     05  FB-SS-AVG-ASSISTS     PIC S9(3)V99.
002000     05  FB-SS-AVG-STEALS      PIC S9(3)V99.
002100     05  FB-SS-AVG-BLOCKS      PIC S9(3)V99.
002200     05  FB-SS-AVG-TURNOVERS   PIC S9(3)V99.
002300     05  FB-SS-AVG-MINUTES     PIC S9(3)V99.
002400     05  FB-SS-FG-PCT          PIC V999.
002500     05  FB-SS-FG-PCT-SW       PIC X(01).
002600         88  FB-SS-FG-PCT-VALID    VALUE 'Y'.
002700     05  FB-SS-3P-PCT          PIC V999.
002800     05  FB-SS-3P-PCT-SW       PIC X(01).
002900         88  FB-SS-3P-PCT-VALID    VALUE 'Y'.
003000     05  FB-SS-FT-PCT          PIC V999.
003100     05  FB-SS-FT-PCT-SW       PIC X(01).
003200         88  FB-SS-FT-PCT-VALID    VALUE 'Y'.
003300     05  FB-SS-TOT-POINTS      PIC 9(05).
003400     05  FB-SS-TOT-REBOUNDS    PIC 9(04).
003500     05  FB-SS-TOT-ASSISTS     PIC 9(04).
003600     05  FB-SS-TOT-STEALS      PIC 9(04).
003700     05  FB-SS-TOT-BLOCKS      PIC 9(04).
003800     05  FB-SS-TOT-MINUTES     PIC 9(05)V9.
003900     05  FB-SS-TOT-FGM         PIC 9(04).
004000     05  FB-SS-TOT-FGA         PIC 9(04).
004100     05  FB-SS-TOT-3PM         PIC 9(04).
004200     05  FB-SS-TOT-3PA         PIC 9(04).
004300     05  FB-SS-TOT-FTM         PIC 9(04).
004400     05  FB-SS-TOT-FTA         PIC 9(04).
004500     05  FILLER                PIC X(04).
