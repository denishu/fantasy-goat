000100******************************************************************
000200*   FBACUMA  -  RUNNING STATISTICS ACCUMULATOR AREA
000300*   --------------------------------------------------------
000400*   Fantasy Basketball Stat & Scoring Batch
000500*   Shared by FBACUM1 (the accumulator subprogram) and every
000600*   program that CALLs it.  The caller owns the storage; FBACUM1
000700*   only updates it.  Carried in COMP-3 since it is pure working
000800*   arithmetic and never hits a file.
000900*   --------------------------------------------------------
001000*   1989-08-03  RAH  ORIGINAL LAYOUT, TICKET FBB-0040
001100*   1998-12-15  RAH  Y2K - NO DATE FIELDS IN THIS AREA, NO CHANGE
001200*                     NEEDED, CONFIRMED PER MEMO
001300*   2001-05-09  DLM  ADDED FB-ACUM-STDEV, TICKET FBB-0176 - ANALYZER
001400*                     REPORT NOW SHOWS CONSISTENCY SCORE
001500******************************************************************
001600 01  FB-ACCUM-AREA.
001700     05  FB-ACUM-COUNT      PIC 9(05)     COMP-3 VALUE 0.
001800     05  FB-ACUM-TOTAL      PIC S9(7)V99  COMP-3 VALUE 0.
001900     05  FB-ACUM-SUMSQ      PIC S9(9)V99  COMP-3 VALUE 0.
002000     05  FB-ACUM-MIN        PIC S9(7)V99  COMP-3 VALUE 0.
002100     05  FB-ACUM-MAX        PIC S9(7)V99  COMP-3 VALUE 0.
002200     05  FB-ACUM-AVERAGE    PIC S9(7)V99  COMP-3 VALUE 0.
002300     05  FB-ACUM-STDEV      PIC S9(7)V99  COMP-3 VALUE 0.
002400     05  FILLER             PIC X(04).
