000100************************************************************************
000200*   FBACUM1  -  RUNNING STATISTICS ACCUMULATOR SUBPROGRAM
000300*   ---------------------------------------------------------------
000400*   General-purpose CALLed subroutine for count/total/min/max/
000500*   average/sample-standard-deviation over a stream of values fed
000600*   in one at a time.  Same running-balance idea as the old
000700*   customer and product statistics subprograms, just generic -
000800*   the caller decides what the value means (fantasy points,
000900*   points-per-game for a trend line, whatever).  An action code
001000*   picks the operation: I-nitialize, A-ccumulate, F-inish.
001100*   ---------------------------------------------------------------
001200*   CHANGE LOG
001300*   ---------------------------------------------------------------
001400*   1989-08-03  RAH  ORIGINAL PROGRAM, TICKET FBB-0040
001500*   1990-12-11  RAH  FIXED MAXIMUM-VALUE COMPARE - WAS ONLY UPDATING
001600*                     ON THE FIRST CALL, TICKET FBB-0044
001700*   1998-12-15  RAH  Y2K - NO DATE FIELDS IN THIS PROGRAM, CONFIRMED
001800*                     PER MEMO, NO CHANGE MADE
001900*   2001-05-09  DLM  ADDED SAMPLE STANDARD DEVIATION AT FINISH TIME
002000*                     FOR THE ANALYZER'S CONSISTENCY REPORT, USING A
002100*                     NEWTON'S-METHOD SQUARE ROOT SINCE WE DON'T
002200*                     HAVE A LIBRARY SQRT ROUTINE HERE, TICKET
002300*                     FBB-0176
002400*   2003-02-14  DLM  SQUARE ROOT NOW STOPS EARLY IF THE ESTIMATE
002500*                     STOPS MOVING INSTEAD OF ALWAYS RUNNING 20
002600*                     PASSES, TICKET FBB-0203
002700************************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    FBACUM1.
003000 AUTHOR.        R. A. HUTCHENS.
003100 INSTALLATION.  FANTASY LEAGUE DATA SERVICES.
003200 DATE-WRITTEN.  08/03/1989.
003300 DATE-COMPILED.
003400 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-370.
003800 OBJECT-COMPUTER.  IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300*
004400 01  WS-VARIANCE                PIC S9(9)V99  COMP-3 VALUE 0.
004500 01  WS-VARIANCE-R  REDEFINES WS-VARIANCE.
004600     05  FILLER                 PIC S9(9).
004700     05  FILLER                 PIC 9(02).
004800 01  WS-SQRT-RESULT             PIC S9(7)V99  COMP-3 VALUE 0.
004900 01  WS-SQRT-RESULT-R  REDEFINES WS-SQRT-RESULT.
005000     05  FILLER                 PIC S9(7).
005100     05  FILLER                 PIC 9(02).
005200 01  WS-SQRT-PREVIOUS           PIC S9(7)V99  COMP-3 VALUE 0.
005300 01  WS-SQRT-PASS-COUNT         PIC 9(02)     COMP VALUE 0.
005400*
005500*   PACKED/DISPLAY DEBUG VIEW OF THE RUNNING TOTAL - SOME OF THE
005600*   HELP DESK SCRIPTS STILL GREP THE JOBLOG FOR THIS PATTERN.
005700 01  WS-DEBUG-TOTAL             PIC S9(7)V99  COMP-3 VALUE 0.
005800 01  WS-DEBUG-TOTAL-D  REDEFINES WS-DEBUG-TOTAL.
005900     05  FILLER                 PIC S9(7).
006000     05  FILLER                 PIC 9(02).
006100 01  WS-DEBUG-TOTAL-EDIT        PIC -(7)9.99.
006200*
006300 LINKAGE SECTION.
006400 01  FB-ACUM-ACTION-CODE        PIC X(01).
006500 01  FB-ACUM-VALUE              PIC S9(7)V99  COMP-3.
006600     COPY FBACUMA.
006700*
006800 PROCEDURE DIVISION USING FB-ACUM-ACTION-CODE,
006900                           FB-ACUM-VALUE,
007000                           FB-ACCUM-AREA.
007100*
007200 000-MAIN-LINE.
007300     IF FB-ACUM-ACTION-CODE = 'I'
007400         PERFORM 500-INIT-ACCUMULATOR
007500     ELSE
007600         IF FB-ACUM-ACTION-CODE = 'A'
007700             PERFORM 100-ACCUMULATE-VALUE
007800         ELSE
007900             IF FB-ACUM-ACTION-CODE = 'F'
008000                 PERFORM 200-FINISH-STATISTICS
008100             ELSE
008200                 DISPLAY 'FBACUM1 - BAD ACTION CODE: '
008300                     FB-ACUM-ACTION-CODE
008400             END-IF
008500         END-IF
008600     END-IF.
008700     GOBACK.
008800*
008900*   1990-12-11 RAH - MIN AND MAX ARE SEEDED ON THE VERY FIRST VALUE,
009000*   THEN COMPARED ON EVERY CALL AFTER THAT.
009100 100-ACCUMULATE-VALUE.
009200     ADD 1 TO FB-ACUM-COUNT.
009300     ADD FB-ACUM-VALUE TO FB-ACUM-TOTAL.
009400     COMPUTE FB-ACUM-SUMSQ = FB-ACUM-SUMSQ
009500         + (FB-ACUM-VALUE * FB-ACUM-VALUE).
009600     IF FB-ACUM-COUNT = 1
009700         MOVE FB-ACUM-VALUE TO FB-ACUM-MIN
009800         MOVE FB-ACUM-VALUE TO FB-ACUM-MAX
009900     END-IF.
010000     IF FB-ACUM-VALUE < FB-ACUM-MIN
010100         MOVE FB-ACUM-VALUE TO FB-ACUM-MIN.
010200     IF FB-ACUM-VALUE > FB-ACUM-MAX
010300         MOVE FB-ACUM-VALUE TO FB-ACUM-MAX.
010400     MOVE FB-ACUM-TOTAL TO WS-DEBUG-TOTAL.
010500*
010600*   2001-05-09 DLM - SAMPLE VARIANCE (N-1 DENOMINATOR), NOT
010700*   POPULATION VARIANCE - WE'RE ALWAYS LOOKING AT A SAMPLE OF A
010800*   PLAYER'S GAMES, NEVER THE WHOLE POPULATION OF POSSIBLE GAMES.
010900 200-FINISH-STATISTICS.
011000     IF FB-ACUM-COUNT > 0
011100         COMPUTE FB-ACUM-AVERAGE ROUNDED =
011200             FB-ACUM-TOTAL / FB-ACUM-COUNT
011300     ELSE
011400         MOVE 0 TO FB-ACUM-AVERAGE
011500     END-IF.
011600     IF FB-ACUM-COUNT > 1
011700         COMPUTE WS-VARIANCE ROUNDED =
011800             (FB-ACUM-SUMSQ
011900                 - ((FB-ACUM-TOTAL * FB-ACUM-TOTAL) / FB-ACUM-COUNT))
012000             / (FB-ACUM-COUNT - 1)
012100         PERFORM 300-CALC-SQUARE-ROOT
012200         MOVE WS-SQRT-RESULT TO FB-ACUM-STDEV
012300     ELSE
012400         MOVE 0 TO FB-ACUM-STDEV
012500     END-IF.
012600*
012700*   2001-05-09 DLM / 2003-02-14 DLM - NEWTON'S METHOD SQUARE ROOT.
012800*   STARTS THE ESTIMATE AT THE VARIANCE ITSELF AND REFINES IT UNTIL
012900*   IT STOPS MOVING OR WE HIT 20 PASSES, WHICHEVER COMES FIRST.
013000 300-CALC-SQUARE-ROOT.
013100     IF WS-VARIANCE <= 0
013200         MOVE 0 TO WS-SQRT-RESULT
013300     ELSE
013400         MOVE WS-VARIANCE TO WS-SQRT-RESULT
013500         MOVE 0 TO WS-SQRT-PASS-COUNT
013600         PERFORM 310-SQRT-ONE-PASS
013700             VARYING WS-SQRT-PASS-COUNT FROM 1 BY 1
013800             UNTIL WS-SQRT-PASS-COUNT > 20
013900                OR WS-SQRT-RESULT = WS-SQRT-PREVIOUS
014000     END-IF.
014100 310-SQRT-ONE-PASS.
014200     MOVE WS-SQRT-RESULT TO WS-SQRT-PREVIOUS.
014300     COMPUTE WS-SQRT-RESULT ROUNDED =
014400         (WS-SQRT-RESULT + (WS-VARIANCE / WS-SQRT-RESULT)) / 2.
014500*
014600 500-INIT-ACCUMULATOR.
014700     MOVE 0 TO FB-ACUM-COUNT   FB-ACUM-TOTAL   FB-ACUM-SUMSQ
014800               FB-ACUM-MIN     FB-ACUM-MAX     FB-ACUM-AVERAGE
014900               FB-ACUM-STDEV.
