000100******************************************************************
000200*   FBGMSTAT  -  GAME STAT LINE RECORD LAYOUT
000300*   --------------------------------------------------------
000400*   Fantasy Basketball Stat & Scoring Batch
000500*   Describes file FANTASY.GAME.STATS (STATS-FILE) - one entry
000600*   per player per game, box-score counting stats only.
000700*   --------------------------------------------------------
000800*   1988-04-02  RAH  ORIGINAL LAYOUT, TICKET FBB-0012
000900*   2001-08-14  DLM  TICKET FBB-0188 - FEED VENDOR ADDED OREB/
001000*                     DREB/PF/+- COLUMNS UPSTREAM.  THEY ARE NOT
001100*                     USED BY ANY CALCULATION IN THIS SHOP AND
001200*                     ARE CARRIED HERE AS FILLER ONLY.
001300******************************************************************
001400 01  FB-GAME-STAT-RECORD.
001500     05  FB-GS-PLAYER-ID       PIC X(10).
001600     05  FB-GS-GAME-DATE       PIC 9(08).
001700     05  FB-GS-GAME-DATE-R  REDEFINES FB-GS-GAME-DATE.
001800         10  FB-GS-GAME-CCYY       PIC 9(04).
001900         10  FB-GS-GAME-MM         PIC 9(02).
002000         10  FB-GS-GAME-DD         PIC 9(02).
002100     05  FB-GS-OPPONENT        PIC X(03).
002200     05  FB-GS-MINUTES         PIC 9(02)V9.
002300     05  FB-GS-POINTS          PIC 9(03).
002400     05  FB-GS-REBOUNDS        PIC 9(02).
002500     05  FB-GS-ASSISTS         PIC 9(02).
002600     05  FB-GS-STEALS          PIC 9(02).
002700     05  FB-GS-BLOCKS          PIC 9(02).
002800     05  FB-GS-TURNOVERS       PIC 9(02).
002900     05  FB-GS-FGM             PIC 9(02).
003000     05  FB-GS-FGA             PIC 9(02).
003100     05  FB-GS-3PM             PIC 9(02).
003200     05  FB-GS-3PA             PIC 9(02).
003300     05  FB-GS-FTM             PIC 9(02).
003400     05  FB-GS-FTA             PIC 9(02).
003500     05  FILLER                PIC X(03).
