000100******************************************************************
000200*   FBSCRWT  -  FANTASY POINTS SCORING WEIGHT TABLE
000300*   --------------------------------------------------------
000400*   Fantasy Basketball Stat & Scoring Batch
000500*   Working-storage constants for the league's points-format
000600*   scoring rules.  Not file-resident - carried as COMP-3
000700*   so FBPTSCL can do the weighting arithmetic without any
000800*   DISPLAY-to-packed conversion on every call.
000900*   --------------------------------------------------------
001000*   1988-05-20  RAH  ORIGINAL WEIGHT TABLE, TICKET FBB-0019
001100*   2000-01-11  DLM  ADDED DOUBLE/TRIPLE-DOUBLE BONUS WEIGHTS,
001200*                     TICKET FBB-0140
001300*   2004-09-02  CJT  ADDED TO-NEGATIVE FLAG FOR MATCHUP COMPARE,
001400*                     TICKET FBB-0266
001500******************************************************************
001600 01  FB-SCORING-WEIGHTS.
001700     05  FB-W-PER-POINT        PIC S9(3)V99 COMP-3 VALUE +1.00.
001800     05  FB-W-PER-REBOUND      PIC S9(3)V99 COMP-3 VALUE +1.20.
001900     05  FB-W-PER-ASSIST       PIC S9(3)V99 COMP-3 VALUE +1.50.
002000     05  FB-W-PER-STEAL        PIC S9(3)V99 COMP-3 VALUE +3.00.
002100     05  FB-W-PER-BLOCK        PIC S9(3)V99 COMP-3 VALUE +3.00.
002200     05  FB-W-PER-TURNOVER     PIC S9(3)V99 COMP-3 VALUE -1.00.
002300     05  FB-W-PER-THREE        PIC S9(3)V99 COMP-3 VALUE +0.50.
002400     05  FB-W-PER-FGM          PIC S9(3)V99 COMP-3 VALUE +0.00.
002500     05  FB-W-PER-FGA          PIC S9(3)V99 COMP-3 VALUE +0.00.
002600     05  FB-W-PER-FTM          PIC S9(3)V99 COMP-3 VALUE +0.00.
002700     05  FB-W-PER-FTA          PIC S9(3)V99 COMP-3 VALUE +0.00.
002800     05  FB-W-DOUBLE-DOUBLE    PIC S9(3)V99 COMP-3 VALUE +0.00.
002900     05  FB-W-TRIPLE-DOUBLE    PIC S9(3)V99 COMP-3 VALUE +0.00.
003000     05  FB-TO-NEGATIVE-SW     PIC X(01)            VALUE 'Y'.
003100         88  FB-TO-IS-NEGATIVE-CAT     VALUE 'Y'.
003200     05  FILLER                PIC X(04).
