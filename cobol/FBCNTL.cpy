000100******************************************************************
000200*   FBCNTL  -  BATCH CONTROL (REQUEST) RECORD LAYOUT
000300*   --------------------------------------------------------
000400*   Fantasy Basketball Stat & Scoring Batch
000500*   Describes file FANTASY.CONTROL.CARDS (CONTROL-FILE).  Each
000600*   entry drives one report out of the batch - which report,
000700*   for which player/team, over what window.  An asterisk in
000800*   FB-CTL-REQUEST-CODE position 1 marks a comment card, same
000900*   as the old transaction decks this shop has always run.
001000*   --------------------------------------------------------
001100*   1990-07-22  RAH  ORIGINAL LAYOUT, TICKET FBB-0031 - CARRIED
001200*                     OVER THE TRAN-CARD SHAPE FROM THE OLDER
001300*                     CUSTOMER REPORT BATCHES
001400*   2000-02-14  DLM  ADDED SECOND PLAYER/TEAM FOR MATCHUP AND
001500*                     COMPARE REQUESTS, TICKET FBB-0142
001600*   2005-01-10  CJT  ADDED FB-CTL-AS-OF-DATE SO THE UPCOMING-
001700*                     GAMES QUERY NO LONGER NEEDS THE SYSTEM
001800*                     CLOCK, TICKET FBB-0281
001900******************************************************************
002000 01  FB-CONTROL-RECORD.
002100     05  FB-CTL-REQUEST-CODE   PIC X(08).
002200     05  FB-CTL-REQUEST-R   REDEFINES FB-CTL-REQUEST-CODE.
002300         10  FB-CTL-COMMENT-FLAG   PIC X(01).
002400         10  FILLER                PIC X(07).
002500     05  FB-CTL-PLAYER-ID-1    PIC X(10).
002600     05  FB-CTL-PLAYER-ID-2    PIC X(10).
002700     05  FB-CTL-TEAM-ABBR-1    PIC X(03).
002800     05  FB-CTL-TEAM-ABBR-2    PIC X(03).
002900     05  FB-CTL-START-DATE     PIC 9(08).
003000     05  FB-CTL-END-DATE       PIC 9(08).
003100     05  FB-CTL-AS-OF-DATE     PIC 9(08).
003200     05  FB-CTL-N-GAMES        PIC 9(03).
003300     05  FB-CTL-RECENT-GAMES   PIC 9(03).
003400     05  FB-CTL-DAYS-AHEAD     PIC 9(03).
003500     05  FILLER                PIC X(12).
