000100************************************************************************
000200*   FBCATAG  -  CATEGORY AGGREGATOR SUBPROGRAM
000300*   ---------------------------------------------------------------
000400*   CALLed once per game line, same as the other running-stats
000500*   subprograms in this shop, but rolls up the raw box-score
000600*   counting stats for one side of a matchup instead of a single
000700*   numeric value.  FBMTCH1 calls this once for each of the two
000800*   players being compared, then does the head-to-head tally
000900*   itself once both sides are totalled.
001000*   ---------------------------------------------------------------
001100*   CHANGE LOG
001200*   ---------------------------------------------------------------
001300*   1991-03-11  RAH  ORIGINAL PROGRAM, TICKET FBB-0058
001400*   1992-08-22  RAH  FIXED TURNOVER TOTAL - WAS ACCUMULATING
001500*                     ASSISTS INTO IT BY MISTAKE, TICKET FBB-0061
001600*   1998-09-30  JMK  Y2K - NO DATE ARITHMETIC IN THIS PROGRAM,
001700*                     CONFIRMED PER MEMO, NO CHANGE MADE
001800*   2002-07-19  CJT  ADDED SHOOTING-PCT FINISH STEP, TICKET FBB-0219
001900************************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    FBCATAG.
002200 AUTHOR.        R. A. HUTCHENS.
002300 INSTALLATION.  FANTASY LEAGUE DATA SERVICES.
002400 DATE-WRITTEN.  03/11/1991.
002500 DATE-COMPILED.
002600 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.  IBM-370.
003000 OBJECT-COMPUTER.  IBM-370.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 DATA DIVISION.
003400 WORKING-STORAGE SECTION.
003500*
003600*   DEBUG VIEW OF THE GAME COUNT AS ACCUMULATION PROGRESSES - USED
003700*   WHEN TRACKING DOWN A MISCOUNT, TRACE SWITCH DEFAULTS OFF.
003800 01  WS-TRACE-SW                PIC X(01)    VALUE 'N'.
003900     88  WS-TRACE-ON                VALUE 'Y'.
004000 01  WS-GAMES-SO-FAR            PIC 9(03)    COMP VALUE 0.
004100 01  WS-GAMES-SO-FAR-EDIT       PIC ZZ9.
004200 01  WS-GAMES-SO-FAR-D  REDEFINES WS-GAMES-SO-FAR-EDIT.
004300     05  FILLER                 PIC X(02).
004400     05  WS-GAMES-LAST-DIGIT        PIC X(01).
004500 01  WS-DEBUG-PTS-TOTAL         PIC 9(05)    COMP-3 VALUE 0.
004600 01  WS-DEBUG-PTS-TOTAL-R  REDEFINES WS-DEBUG-PTS-TOTAL.
004700     05  FILLER                 PIC 9(05).
004800 01  WS-DEBUG-REB-TOTAL         PIC 9(04)    COMP-3 VALUE 0.
004900 01  WS-DEBUG-REB-TOTAL-R  REDEFINES WS-DEBUG-REB-TOTAL.
005000     05  FILLER                 PIC 9(04).
005100*
005200 LINKAGE SECTION.
005300 01  FB-CATAG-ACTION-CODE       PIC X(01).
005400     COPY FBGMSTAT.
005500     COPY FBCATOT.
005600*
005700 PROCEDURE DIVISION USING FB-CATAG-ACTION-CODE,
005800                           FB-GAME-STAT-RECORD,
005900                           FB-CATEGORY-TOTALS.
006000*
006100 000-MAIN-LINE.
006200     IF FB-CATAG-ACTION-CODE = 'I'
006300         PERFORM 500-INIT-TOTALS
006400     ELSE
006500         IF FB-CATAG-ACTION-CODE = 'A'
006600             PERFORM 100-ACCUMULATE-GAME
006700         ELSE
006800             IF FB-CATAG-ACTION-CODE = 'F'
006900                 PERFORM 200-FINISH-PERCENTAGES
007000             ELSE
007100                 DISPLAY 'FBCATAG - BAD ACTION CODE: '
007200                     FB-CATAG-ACTION-CODE
007300             END-IF
007400         END-IF
007500     END-IF.
007600     GOBACK.
007700*
007800*   1992-08-22 RAH - TURNOVERS TOTAL COMES FROM FB-GS-TURNOVERS, NOT
007900*   FB-GS-ASSISTS.  LEAVE THIS COMMENT HERE, THIS BUG COMES BACK
008000*   EVERY TIME SOMEBODY COPIES THIS PARAGRAPH FOR A NEW SUBPROGRAM.
008100 100-ACCUMULATE-GAME.
008200     ADD 1 TO FB-CAT-GAMES.
008300     MOVE FB-CAT-GAMES TO WS-GAMES-SO-FAR.
008400     ADD FB-GS-POINTS     TO FB-CAT-PTS.
008500     ADD FB-GS-REBOUNDS   TO FB-CAT-REB.
008600     ADD FB-GS-ASSISTS    TO FB-CAT-AST.
008700     ADD FB-GS-STEALS     TO FB-CAT-STL.
008800     ADD FB-GS-BLOCKS     TO FB-CAT-BLK.
008900     ADD FB-GS-TURNOVERS  TO FB-CAT-TOV.
009000     ADD FB-GS-3PM         TO FB-CAT-3PM.
009100     ADD FB-GS-FGM         TO FB-CAT-FGM.
009200     ADD FB-GS-FGA         TO FB-CAT-FGA.
009300     ADD FB-GS-3PA         TO FB-CAT-3PA.
009400     ADD FB-GS-FTM         TO FB-CAT-FTM.
009500     ADD FB-GS-FTA         TO FB-CAT-FTA.
009600     MOVE FB-CAT-PTS TO WS-DEBUG-PTS-TOTAL.
009700     MOVE FB-CAT-REB TO WS-DEBUG-REB-TOTAL.
009800     IF WS-TRACE-ON
009900         MOVE WS-GAMES-SO-FAR TO WS-GAMES-SO-FAR-EDIT
010000         DISPLAY 'FBCATAG TRACE - GAMES SO FAR: '
010100             WS-GAMES-SO-FAR-EDIT
010200         DISPLAY 'FBCATAG TRACE - PTS TOTAL: ' WS-DEBUG-PTS-TOTAL
010300         DISPLAY 'FBCATAG TRACE - REB TOTAL: ' WS-DEBUG-REB-TOTAL
010400     END-IF.
010500*
010600 200-FINISH-PERCENTAGES.
010700     IF FB-CAT-FGA > 0
010800         COMPUTE FB-CAT-FG-PCT ROUNDED = FB-CAT-FGM / FB-CAT-FGA
010900     ELSE
011000         MOVE 0 TO FB-CAT-FG-PCT
011100     END-IF.
011200     IF FB-CAT-3PA > 0
011300         COMPUTE FB-CAT-3P-PCT ROUNDED = FB-CAT-3PM / FB-CAT-3PA
011400     ELSE
011500         MOVE 0 TO FB-CAT-3P-PCT
011600     END-IF.
011700     IF FB-CAT-FTA > 0
011800         COMPUTE FB-CAT-FT-PCT ROUNDED = FB-CAT-FTM / FB-CAT-FTA
011900     ELSE
012000         MOVE 0 TO FB-CAT-FT-PCT
012100     END-IF.
012200*
012300 500-INIT-TOTALS.
012400     MOVE 0 TO FB-CAT-GAMES  FB-CAT-PTS  FB-CAT-REB  FB-CAT-AST
012500               FB-CAT-STL    FB-CAT-BLK  FB-CAT-TOV  FB-CAT-3PM
012600               FB-CAT-FGM    FB-CAT-FGA  FB-CAT-3PA  FB-CAT-FTM
012700               FB-CAT-FTA    FB-CAT-FG-PCT  FB-CAT-3P-PCT
012800               FB-CAT-FT-PCT.
