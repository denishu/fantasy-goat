000100************************************************************************
000200*   FBSTAT1  -  STAT TRACKER AND FANTASY SCORING BATCH
000300*   ---------------------------------------------------------------
000400*   Loads the player master and the raw box-score feed, then drives
000500*   a deck of request cards off CONTROL-FILE, one card per report -
000600*   game log, season totals, or a fantasy-points run for a player.
000700*   This is the shop's regular "customer report" driver reshaped for
000800*   box scores - transaction codes still run the show, they just
000900*   mean something else now.
001000*   ---------------------------------------------------------------
001100*   CHANGE LOG
001200*   ---------------------------------------------------------------
001300*   1990-09-14  RAH  ORIGINAL PROGRAM, TICKET FBB-0033
001400*   1991-02-20  RAH  FIXED GAME-DATE SORT - TABLE WAS COMING OUT IN
001500*                     FEED ORDER, NOT DATE ORDER, TICKET FBB-0041
001600*   1992-11-05  JMK  ADDED FANTASY-POINTS REPORT, TICKET FBB-0052
001700*   1994-06-02  JMK  SEASON REPORT NOW SKIPS SHOOTING PCT WHEN
001800*                     ATTEMPTS ARE ZERO INSTEAD OF SHOWING .000,
001900*                     TICKET FBB-0069
002000*   1998-10-19  RAH  Y2K - GAME-DATE AND CONTROL DATES ARE ALL
002100*                     9(08) CCYYMMDD ALREADY, NO 2-DIGIT YEAR
002200*                     WINDOWING NEEDED, CONFIRMED PER MEMO
002300*   1999-03-08  RAH  Y2K - RETESTED CENTURY ROLLOVER WITH A SAMPLE
002400*                     CONTROL CARD DATED 2000-01-01, CLEAN
002500*   2001-05-09  DLM  GAME LOG AND FANTASY REPORTS NOW HONOR
002600*                     FB-CTL-N-GAMES INSTEAD OF ALWAYS PRINTING THE
002700*                     WHOLE SEASON, TICKET FBB-0176
002800*   2003-06-17  DLM  PLAYER TABLE SEARCH NOW USES STATUS 88-LEVELS
002900*                     FROM FBPLYMST, TICKET FBB-0240
003000*   2006-02-28  CJT  RAISED STATS TABLE FROM 4000 TO 8000 ENTRIES -
003100*                     RAN OUT OF ROOM MID-SEASON, TICKET FBB-0301
003200*   2006-12-11  CJT  FANTASY-POINTS, FANTASY-AVG AND SEASON AVERAGES WERE
003300*                     MOVED STRAIGHT OFF THE 2-DECIMAL WORKING FIELD INTO
003400*                     A 1-DECIMAL EDITED FIELD - A MOVE TRUNCATES, IT DOES
003500*                     NOT ROUND, SO 12.35 WAS PRINTING AS 12.3.  CHANGED
003600*                     EVERY ONE OF THOSE TO COMPUTE ROUNDED.  ALSO SPLIT
003700*                     THE SHOOTING LINE BACK INTO THREE - FG/3P/FT NOW
003800*                     EACH OMIT ON THEIR OWN ZERO-ATTEMPT FLAG INSTEAD OF
003900*                     ONLY WHEN ALL THREE ARE ZERO, AND PRINT AS NN.N%
004000*                     INSTEAD OF A BARE .999 FRACTION, TICKET FBB-0319
004100************************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.    FBSTAT1.
004400 AUTHOR.        R. A. HUTCHENS.
004500 INSTALLATION.  FANTASY LEAGUE DATA SERVICES.
004600 DATE-WRITTEN.  09/14/1990.
004700 DATE-COMPILED.
004800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-370.
005200 OBJECT-COMPUTER.  IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT PLAYER-FILE   ASSIGN TO PLYRFILE
005800         ORGANIZATION IS SEQUENTIAL.
005900     SELECT STATS-FILE    ASSIGN TO STATFILE
006000         ORGANIZATION IS SEQUENTIAL.
006100     SELECT CONTROL-FILE  ASSIGN TO CTLFILE
006200         ORGANIZATION IS SEQUENTIAL.
006300     SELECT REPORT-FILE   ASSIGN TO STATRPT
006400         ORGANIZATION IS SEQUENTIAL.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  PLAYER-FILE
006800     LABEL RECORDS ARE STANDARD
006900     RECORDING MODE IS F
007000     BLOCK CONTAINS 0 RECORDS.
007100     COPY FBPLYMST.
007200 FD  STATS-FILE
007300     LABEL RECORDS ARE STANDARD
007400     RECORDING MODE IS F
007500     BLOCK CONTAINS 0 RECORDS.
007600     COPY FBGMSTAT.
007700 FD  CONTROL-FILE
007800     LABEL RECORDS ARE STANDARD
007900     RECORDING MODE IS F
008000     BLOCK CONTAINS 0 RECORDS.
008100     COPY FBCNTL.
008200 FD  REPORT-FILE
008300     LABEL RECORDS ARE STANDARD
008400     RECORDING MODE IS F
008500     BLOCK CONTAINS 0 RECORDS.
008600 01  REPORT-RECORD               PIC X(132).
008700*
008800 WORKING-STORAGE SECTION.
008900*
009000 01  SYSTEM-DATE-AND-TIME.
009100     05  WS-RUN-DATE           PIC 9(06).
009200     05  WS-RUN-DATE-R  REDEFINES WS-RUN-DATE.
009300         10  WS-RUN-YY             PIC 9(02).
009400         10  WS-RUN-MM             PIC 9(02).
009500         10  WS-RUN-DD             PIC 9(02).
009600     05  WS-RUN-DATE-EDIT      PIC X(08).
009700*
009800 01  WS-FILE-STATUS-SWITCHES.
009900     05  WS-PLYR-STATUS        PIC X(02)    VALUE '00'.
010000     05  WS-STAT-STATUS        PIC X(02)    VALUE '00'.
010100     05  WS-CTL-STATUS         PIC X(02)    VALUE '00'.
010200     05  WS-CTL-EOF-SW         PIC X(01)    VALUE 'N'.
010300         88  WS-CTL-EOF            VALUE 'Y'.
010400*
010500 01  WORK-COUNTERS.
010600     05  WS-PLAYER-COUNT       PIC 9(05)    COMP VALUE 0.
010700     05  WS-STATS-COUNT        PIC 9(05)    COMP VALUE 0.
010800     05  WS-REQUEST-COUNT      PIC 9(05)    COMP VALUE 0.
010900     05  WS-BAD-REQUEST-COUNT  PIC 9(05)    COMP VALUE 0.
011000     05  WS-SEL-COUNT          PIC 9(05)    COMP VALUE 0.
011100     05  WS-PRINT-LINE-COUNT   PIC 9(03)    COMP VALUE 0.
011200     05  WS-LINES-PER-PAGE     PIC 9(03)    COMP VALUE 55.
011300     05  WS-PAGE-NUMBER        PIC 9(04)    COMP VALUE 0.
011400*
011500 01  WORK-VARIABLES.
011600     05  WS-FOUND-IDX          PIC 9(05)    COMP VALUE 0.
011700     05  WS-PLYR-FOUND-SW      PIC X(01)    VALUE 'N'.
011800         88  WS-PLYR-FOUND         VALUE 'Y'.
011900     05  WS-SWAP-SW            PIC X(01)    VALUE 'N'.
012000         88  WS-TABLE-SWAPPED      VALUE 'Y'.
012100     05  WS-OUTER-IDX          PIC 9(05)    COMP VALUE 0.
012200     05  WS-INNER-IDX          PIC 9(05)    COMP VALUE 0.
012300     05  WS-SORT-TOP           PIC 9(05)    COMP VALUE 0.
012400     05  WS-AVG-DIVISOR        PIC 9(03)    COMP VALUE 0.
012500     05  WS-PCT-WORK           PIC S9(5)V999 COMP-3 VALUE 0.
012600     05  WS-EDITED-DATE        PIC X(10).
012700*
012800 01  WS-DATE-EDIT-WORK         PIC 9(08).
012900 01  WS-DATE-EDIT-WORK-R  REDEFINES WS-DATE-EDIT-WORK.
013000     05  WS-DATE-EDIT-CCYY        PIC 9(04).
013100     05  WS-DATE-EDIT-MM          PIC 9(02).
013200     05  WS-DATE-EDIT-DD          PIC 9(02).
013300*
013400 01  WS-SORT-HOLD-ENTRY.
013500     05  WSH-PLAYER-ID         PIC X(10).
013600     05  WSH-GAME-DATE         PIC 9(08).
013700     05  WSH-OPPONENT          PIC X(03).
013800     05  WSH-MINUTES           PIC 9(02)V9.
013900     05  WSH-POINTS            PIC 9(03).
014000     05  WSH-REBOUNDS          PIC 9(02).
014100     05  WSH-ASSISTS           PIC 9(02).
014200     05  WSH-STEALS            PIC 9(02).
014300     05  WSH-BLOCKS            PIC 9(02).
014400     05  WSH-TURNOVERS         PIC 9(02).
014500     05  WSH-FGM               PIC 9(02).
014600     05  WSH-FGA               PIC 9(02).
014700     05  WSH-3PM               PIC 9(02).
014800     05  WSH-3PA               PIC 9(02).
014900     05  WSH-FTM               PIC 9(02).
015000     05  WSH-FTA               PIC 9(02).
015100*
015200 01  WS-ACUM-FUNCTION          PIC X(01).
015300 01  WS-ACUM-VALUE             PIC S9(7)V99  COMP-3 VALUE 0.
015400     COPY FBACUMA.
015500*
015600     COPY FBSCRWT.
015700 01  WS-FANTASY-POINTS         PIC S9(5)V99  COMP-3 VALUE 0.
015800*
015900*   PACKED/DISPLAY DEBUG VIEW OF THE FANTASY-POINTS WORK FIELD - SAME
016000*   HELP-DESK GREP PATTERN AS THE OTHER RUNNING-STATS SUBPROGRAMS.
016100 01  WS-DEBUG-FP                PIC S9(5)V99  COMP-3 VALUE 0.
016200 01  WS-DEBUG-FP-R  REDEFINES WS-DEBUG-FP.
016300     05  FILLER                 PIC S9(5).
016400     05  FILLER                 PIC 9(02).
016500*
016600     COPY FBSSNST.
016700*
016800*   IN-MEMORY PLAYER TABLE - LOADED ONCE FROM PLAYER-FILE.  THE FEED
016900*   IS NOT IN ANY PARTICULAR ORDER SO WE SEARCH IT SERIALLY - THE
017000*   ROSTER IS SMALL ENOUGH THAT A LINEAR SEARCH NEVER SHOWS UP ON
017100*   ANYBODY'S RUNTIME REPORT.
017200 01  WS-PLAYER-TABLE.
017300     05  PT-ENTRY  OCCURS 500 TIMES INDEXED BY PT-IDX.
017400         10  PT-ID                 PIC X(10).
017500         10  PT-NAME               PIC X(30).
017600         10  PT-TEAM               PIC X(03).
017700         10  PT-POSITION           PIC X(02).
017800         10  PT-JERSEY-NO          PIC 9(02).
017900         10  PT-STATUS             PIC X(08).
018000*
018100*   IN-MEMORY GAME STAT TABLE - LOADED ONCE, THEN SORTED IN PLACE BY
018200*   PLAYER-ID AND GAME DATE SO A PLAYER'S GAMES COME OUT IN ORDER
018300*   WITHOUT A SEPARATE SORT STEP IN THE JCL.
018400 01  WS-STATS-TABLE.
018500     05  ST-ENTRY  OCCURS 8000 TIMES INDEXED BY ST-IDX.
018600         10  ST-PLAYER-ID          PIC X(10).
018700         10  ST-GAME-DATE          PIC 9(08).
018800         10  ST-OPPONENT           PIC X(03).
018900         10  ST-MINUTES            PIC 9(02)V9.
019000         10  ST-POINTS             PIC 9(03).
019100         10  ST-REBOUNDS           PIC 9(02).
019200         10  ST-ASSISTS            PIC 9(02).
019300         10  ST-STEALS             PIC 9(02).
019400         10  ST-BLOCKS             PIC 9(02).
019500         10  ST-TURNOVERS          PIC 9(02).
019600         10  ST-FGM                PIC 9(02).
019700         10  ST-FGA                PIC 9(02).
019800         10  ST-3PM                PIC 9(02).
019900         10  ST-3PA                PIC 9(02).
020000         10  ST-FTM                PIC 9(02).
020100         10  ST-FTA                PIC 9(02).
020200*
020300*   SUBSET OF TABLE SUBSCRIPTS SELECTED FOR THE CURRENT REQUEST,
020400*   NEWEST GAME FIRST.
020500 01  WS-SELECTED-GAMES.
020600     05  SEL-SUB  OCCURS 200 TIMES PIC 9(05) COMP.
020700*
020800*   A SCRATCH COPY OF ONE GAME STAT LINE, USED TO HAND A SINGLE
020900*   GAME TO FBPTSCL AND FBACUM1 BY REFERENCE.
021000     COPY FBGMSTAT REPLACING ==FB-GAME-STAT-RECORD== BY ==WS-ONE-GAME==.
021100*
021200 01  PRINT-CONTROL.
021300     05  PC-TITLE-1            PIC X(40)    VALUE
021400         'FANTASY BASKETBALL STAT & SCORING BATCH'.
021500     05  PC-TITLE-2            PIC X(40).
021600*
021700 01  RPT-HEADER-LINE-1.
021800     05  FILLER                PIC X(01)    VALUE SPACE.
021900     05  RPT-HDR-TITLE         PIC X(40).
022000     05  FILLER                PIC X(61).
022100     05  RPT-HDR-RUN-DATE      PIC X(10).
022200     05  FILLER                PIC X(01).
022300     05  RPT-HDR-PAGE-LIT      PIC X(05)    VALUE 'PAGE '.
022400     05  RPT-HDR-PAGE-NO       PIC ZZZ9.
022500     05  FILLER                PIC X(10).
022600*
022700 01  RPT-HEADER-LINE-2.
022800     05  FILLER                PIC X(01)    VALUE SPACE.
022900     05  RPT-HDR2-PLYR-LIT     PIC X(08)    VALUE 'PLAYER: '.
023000     05  RPT-HDR2-PLYR-ID      PIC X(10).
023100     05  FILLER                PIC X(02).
023200     05  RPT-HDR2-PLYR-NAME    PIC X(30).
023300     05  FILLER                PIC X(02).
023400     05  RPT-HDR2-TEAM-LIT     PIC X(06)    VALUE 'TEAM: '.
023500     05  RPT-HDR2-TEAM         PIC X(03).
023600     05  FILLER                PIC X(69).
023700*
023800*   2006-11-20 CJT - DASH RULE UNDER THE HEADER BLOCK, SAME AS
023900*   THE SCHEDULE MANAGER'S REPORT, TICKET FBB-0312.
024000 01  RPT-DASH-LINE.
024100     05  FILLER                PIC X(01)    VALUE SPACE.
024200     05  FILLER                PIC X(72)    VALUE ALL '-'.
024300     05  FILLER                PIC X(59)    VALUE SPACE.
024400*
024500 01  RPT-GAMELOG-COLHDR.
024600     05  FILLER                PIC X(05)    VALUE SPACE.
024700     05  FILLER                PIC X(10)    VALUE 'DATE'.
024800     05  FILLER                PIC X(02)    VALUE SPACE.
024900     05  FILLER                PIC X(03)    VALUE 'OPP'.
025000     05  FILLER                PIC X(04)    VALUE SPACE.
025100     05  FILLER                PIC X(03)    VALUE 'MIN'.
025200     05  FILLER                PIC X(04)    VALUE SPACE.
025300     05  FILLER                PIC X(03)    VALUE 'PTS'.
025400     05  FILLER                PIC X(03)    VALUE SPACE.
025500     05  FILLER                PIC X(03)    VALUE 'REB'.
025600     05  FILLER                PIC X(03)    VALUE SPACE.
025700     05  FILLER                PIC X(03)    VALUE 'AST'.
025800     05  FILLER                PIC X(03)    VALUE SPACE.
025900     05  FILLER                PIC X(03)    VALUE 'STL'.
026000     05  FILLER                PIC X(03)    VALUE SPACE.
026100     05  FILLER                PIC X(03)    VALUE 'BLK'.
026200     05  FILLER                PIC X(74).
026300*
026400 01  RPT-GAMELOG-DETAIL.
026500     05  FILLER                PIC X(05)    VALUE SPACE.
026600     05  RPT-GL-DATE           PIC X(10).
026700     05  FILLER                PIC X(02)    VALUE SPACE.
026800     05  RPT-GL-OPP            PIC X(03).
026900     05  FILLER                PIC X(03)    VALUE SPACE.
027000     05  RPT-GL-MIN            PIC Z9.9.
027100     05  FILLER                PIC X(03)    VALUE SPACE.
027200     05  RPT-GL-PTS            PIC ZZZ9.
027300     05  FILLER                PIC X(02)    VALUE SPACE.
027400     05  RPT-GL-REB            PIC ZZZ9.
027500     05  FILLER                PIC X(02)    VALUE SPACE.
027600     05  RPT-GL-AST            PIC ZZZ9.
027700     05  FILLER                PIC X(02)    VALUE SPACE.
027800     05  RPT-GL-STL            PIC ZZZ9.
027900     05  FILLER                PIC X(02)    VALUE SPACE.
028000     05  RPT-GL-BLK            PIC ZZZ9.
028100     05  FILLER                PIC X(74).
028200*
028300 01  RPT-FANTASY-DETAIL.
028400     05  FILLER                PIC X(05)    VALUE SPACE.
028500     05  RPT-FP-DATE           PIC X(10).
028600     05  FILLER                PIC X(02)    VALUE SPACE.
028700     05  RPT-FP-OPP            PIC X(03).
028800     05  FILLER                PIC X(03)    VALUE SPACE.
028900     05  RPT-FP-LIT            PIC X(16)    VALUE
029000         'FANTASY POINTS: '.
029100     05  RPT-FP-POINTS         PIC ZZZ9.9.
029200     05  FILLER                PIC X(02)    VALUE SPACE.
029300     05  RPT-FP-BONUS-LIT      PIC X(16).
029400     05  FILLER                PIC X(60).
029500*
029600 01  RPT-FANTASY-AVG-LINE.
029700     05  FILLER                PIC X(05)    VALUE SPACE.
029800     05  RPT-FPA-LIT           PIC X(28)    VALUE
029900         'AVERAGE FANTASY POINTS/GAME'.
030000     05  FILLER                PIC X(05)    VALUE SPACE.
030100     05  RPT-FPA-VALUE         PIC ZZZ9.9.
030200     05  FILLER                PIC X(90).
030300*
030400 01  RPT-SEASON-DETAIL-1.
030500     05  FILLER                PIC X(05)    VALUE SPACE.
030600     05  RPT-SD1-LIT           PIC X(16)    VALUE
030700         'GAMES PLAYED:   '.
030800     05  RPT-SD1-GAMES         PIC ZZ9.
030900     05  FILLER                PIC X(08)    VALUE SPACE.
031000     05  RPT-SD1-MIN-LIT       PIC X(10)    VALUE 'AVG MIN:  '.
031100     05  RPT-SD1-MIN           PIC Z9.9.
031200     05  FILLER                PIC X(85).
031300*
031400 01  RPT-SEASON-DETAIL-2.
031500     05  FILLER                PIC X(05)    VALUE SPACE.
031600     05  RPT-SD2-PTS-LIT       PIC X(08)    VALUE 'PTS:    '.
031700     05  RPT-SD2-PTS           PIC Z9.9.
031800     05  FILLER                PIC X(02)    VALUE SPACE.
031900     05  RPT-SD2-REB-LIT       PIC X(08)    VALUE 'REB:    '.
032000     05  RPT-SD2-REB           PIC Z9.9.
032100     05  FILLER                PIC X(02)    VALUE SPACE.
032200     05  RPT-SD2-AST-LIT       PIC X(08)    VALUE 'AST:    '.
032300     05  RPT-SD2-AST           PIC Z9.9.
032400     05  FILLER                PIC X(02)    VALUE SPACE.
032500     05  RPT-SD2-STL-LIT       PIC X(08)    VALUE 'STL:    '.
032600     05  RPT-SD2-STL           PIC Z9.9.
032700     05  FILLER                PIC X(02)    VALUE SPACE.
032800     05  RPT-SD2-BLK-LIT       PIC X(08)    VALUE 'BLK:    '.
032900     05  RPT-SD2-BLK           PIC Z9.9.
033000     05  FILLER                PIC X(58).
033100*
033200*   2006-12-11 CJT - SHOOTING LINES SPLIT ONE PER CATEGORY SO EACH CAN
033300*   OMIT ON ITS OWN ZERO-ATTEMPT FLAG, TICKET FBB-0319.  PCT FIELD IS
033400*   NOW NN.N% (VALUE TIMES 100) INSTEAD OF A BARE .999 FRACTION.
033500 01  RPT-SEASON-DETAIL-3.
033600     05  FILLER                PIC X(05)    VALUE SPACE.
033700     05  RPT-SD3-FG-LIT        PIC X(09)    VALUE 'FG PCT:  '.
033800     05  RPT-SD3-FG-PCT        PIC ZZ9.9.
033900     05  RPT-SD3-PCT-LIT       PIC X(01)    VALUE '%'.
034000     05  FILLER                PIC X(112).
034100*
034200 01  RPT-SEASON-DETAIL-4.
034300     05  FILLER                PIC X(05)    VALUE SPACE.
034400     05  RPT-SD4-3P-LIT        PIC X(09)    VALUE '3P PCT:  '.
034500     05  RPT-SD4-3P-PCT        PIC ZZ9.9.
034600     05  RPT-SD4-PCT-LIT       PIC X(01)    VALUE '%'.
034700     05  FILLER                PIC X(112).
034800*
034900 01  RPT-SEASON-DETAIL-5.
035000     05  FILLER                PIC X(05)    VALUE SPACE.
035100     05  RPT-SD5-FT-LIT        PIC X(09)    VALUE 'FT PCT:  '.
035200     05  RPT-SD5-FT-PCT        PIC ZZ9.9.
035300     05  RPT-SD5-PCT-LIT       PIC X(01)    VALUE '%'.
035400     05  FILLER                PIC X(112).
035500*
035600 01  RPT-NO-GAMES-LINE.
035700     05  FILLER                PIC X(05)    VALUE SPACE.
035800     05  RPT-NG-LIT            PIC X(45)    VALUE
035900         'NO GAMES FOUND FOR THE REQUESTED WINDOW'.
036000     05  FILLER                PIC X(82).
036100*
036200 01  RPT-BLANK-LINE             PIC X(132)  VALUE SPACE.
036300*
036400 01  ERR-BAD-REQUEST-LINE.
036500     05  FILLER                PIC X(05)    VALUE SPACE.
036600     05  ERR-LIT               PIC X(24)    VALUE
036700         '*** BAD CONTROL CARD - '.
036800     05  ERR-CARD-CODE         PIC X(08).
036900     05  ERR-LIT2              PIC X(20)    VALUE
037000         ' NOT RECOGNIZED ***'.
037100     05  FILLER                PIC X(75).
037200*
037300 01  ERR-PLAYER-NOT-FOUND-LINE.
037400     05  FILLER                PIC X(05)    VALUE SPACE.
037500     05  ERR2-LIT              PIC X(24)    VALUE
037600         '*** PLAYER NOT ON FILE -'.
037700     05  ERR2-ID                PIC X(10).
037800     05  FILLER                PIC X(93).
037900*
038000 PROCEDURE DIVISION.
038100*
038200 000-MAIN-LINE.
038300     DISPLAY 'FBSTAT1 - STAT TRACKER AND SCORING BATCH STARTING'.
038400     PERFORM 900-OPEN-FILES.
038500     PERFORM 910-LOAD-PLAYER-MASTER THRU 910-EXIT
038600         UNTIL WS-PLYR-STATUS = '10'.
038700     PERFORM 920-LOAD-GAME-STATS THRU 920-EXIT
038800         UNTIL WS-STAT-STATUS = '10'.
038900     PERFORM 930-SORT-STATS-TABLE.
039000     PERFORM 800-INIT-REPORT.
039100     PERFORM 700-READ-CONTROL-FILE.
039200     PERFORM 100-PROCESS-ONE-REQUEST THRU 100-EXIT
039300         UNTIL WS-CTL-EOF.
039400     DISPLAY 'FBSTAT1 - REQUESTS PROCESSED: ' WS-REQUEST-COUNT.
039500     DISPLAY 'FBSTAT1 - BAD CARDS REJECTED: ' WS-BAD-REQUEST-COUNT.
039600     PERFORM 905-CLOSE-FILES.
039700     STOP RUN.
039800*
039900 100-PROCESS-ONE-REQUEST.
040000     IF FB-CTL-COMMENT-FLAG = '*'
040100         GO TO 100-READ-NEXT.
040200     ADD 1 TO WS-REQUEST-COUNT.
040300     IF FB-CTL-REQUEST-CODE = 'GAMELOG '
040400         PERFORM 500-FIND-PLAYER
040500         IF WS-PLYR-FOUND
040600             PERFORM 510-SELECT-PLAYER-GAMES
040700             PERFORM 600-PRODUCE-GAMELOG-RPT
040800         ELSE
040900             PERFORM 840-REPORT-PLAYER-NOT-FOUND
041000         END-IF
041100     ELSE IF FB-CTL-REQUEST-CODE = 'FANPTS  '
041200         PERFORM 500-FIND-PLAYER
041300         IF WS-PLYR-FOUND
041400             PERFORM 510-SELECT-PLAYER-GAMES
041500             PERFORM 610-PRODUCE-FANTASY-RPT
041600         ELSE
041700             PERFORM 840-REPORT-PLAYER-NOT-FOUND
041800         END-IF
041900     ELSE IF FB-CTL-REQUEST-CODE = 'SEASON  '
042000         PERFORM 500-FIND-PLAYER
042100         IF WS-PLYR-FOUND
042200             PERFORM 510-SELECT-PLAYER-GAMES
042300             PERFORM 520-BUILD-SEASON-STATS
042400             PERFORM 620-PRODUCE-SEASON-RPT
042500         ELSE
042600             PERFORM 840-REPORT-PLAYER-NOT-FOUND
042700         END-IF
042800     ELSE
042900         PERFORM 820-REPORT-BAD-REQUEST.
043000 100-READ-NEXT.
043100     PERFORM 700-READ-CONTROL-FILE.
043200 100-EXIT.
043300     EXIT.
043400*
043500*   1991-02-20 RAH - SEARCH IS SERIAL, TABLE IS LOADED IN FEED ORDER.
043600 500-FIND-PLAYER.
043700     MOVE 'N' TO WS-PLYR-FOUND-SW.
043800     SET PT-IDX TO 1.
043900     SEARCH PT-ENTRY
044000         AT END
044100             MOVE 'N' TO WS-PLYR-FOUND-SW
044200         WHEN PT-ID (PT-IDX) = FB-CTL-PLAYER-ID-1
044300             MOVE 'Y' TO WS-PLYR-FOUND-SW
044400             SET WS-FOUND-IDX TO PT-IDX
044500     END-SEARCH.
044600*
044700*   BUILDS WS-SELECTED-GAMES - SUBSCRIPTS OF THE REQUESTED PLAYER'S
044800*   GAMES, NEWEST FIRST, OPTIONALLY BOUNDED BY THE CONTROL CARD'S
044900*   START/END DATE AND CAPPED AT FB-CTL-N-GAMES (ZERO MEANS NO CAP).
045000 510-SELECT-PLAYER-GAMES.
045100     MOVE 0 TO WS-SEL-COUNT.
045200     SET ST-IDX TO WS-STATS-COUNT.
045300     PERFORM 511-CHECK-ONE-GAME
045400         VARYING ST-IDX FROM WS-STATS-COUNT BY -1
045500         UNTIL ST-IDX < 1
045600            OR (FB-CTL-N-GAMES > 0
045700                AND WS-SEL-COUNT = FB-CTL-N-GAMES).
045800 511-CHECK-ONE-GAME.
045900     IF ST-PLAYER-ID (ST-IDX) = FB-CTL-PLAYER-ID-1
046000         IF (FB-CTL-START-DATE = 0
046100                 OR ST-GAME-DATE (ST-IDX) >= FB-CTL-START-DATE)
046200            AND (FB-CTL-END-DATE = 0
046300                 OR ST-GAME-DATE (ST-IDX) <= FB-CTL-END-DATE)
046400             ADD 1 TO WS-SEL-COUNT
046500             SET SEL-SUB (WS-SEL-COUNT) TO ST-IDX
046600         END-IF
046700     END-IF.
046800*
046900 520-BUILD-SEASON-STATS.
047000     MOVE FB-CTL-PLAYER-ID-1 TO FB-SS-PLAYER-ID.
047100     MOVE WS-SEL-COUNT       TO FB-SS-GAMES-PLAYED.
047200     MOVE 0 TO FB-SS-TOT-POINTS   FB-SS-TOT-REBOUNDS
047300               FB-SS-TOT-ASSISTS  FB-SS-TOT-STEALS
047400               FB-SS-TOT-BLOCKS   FB-SS-TOT-MINUTES
047500               FB-SS-TOT-FGM      FB-SS-TOT-FGA
047600               FB-SS-TOT-3PM      FB-SS-TOT-3PA
047700               FB-SS-TOT-FTM      FB-SS-TOT-FTA.
047800     PERFORM 521-ADD-ONE-GAME-TO-SEASON
047900         VARYING WS-OUTER-IDX FROM 1 BY 1
048000         UNTIL WS-OUTER-IDX > WS-SEL-COUNT.
048100     PERFORM 530-FINISH-SEASON-AVERAGES.
048200 521-ADD-ONE-GAME-TO-SEASON.
048300     SET ST-IDX TO SEL-SUB (WS-OUTER-IDX).
048400     ADD ST-POINTS (ST-IDX)    TO FB-SS-TOT-POINTS.
048500     ADD ST-REBOUNDS (ST-IDX)  TO FB-SS-TOT-REBOUNDS.
048600     ADD ST-ASSISTS (ST-IDX)   TO FB-SS-TOT-ASSISTS.
048700     ADD ST-STEALS (ST-IDX)    TO FB-SS-TOT-STEALS.
048800     ADD ST-BLOCKS (ST-IDX)    TO FB-SS-TOT-BLOCKS.
048900     ADD ST-MINUTES (ST-IDX)   TO FB-SS-TOT-MINUTES.
049000     ADD ST-FGM (ST-IDX)       TO FB-SS-TOT-FGM.
049100     ADD ST-FGA (ST-IDX)       TO FB-SS-TOT-FGA.
049200     ADD ST-3PM (ST-IDX)       TO FB-SS-TOT-3PM.
049300     ADD ST-3PA (ST-IDX)       TO FB-SS-TOT-3PA.
049400     ADD ST-FTM (ST-IDX)       TO FB-SS-TOT-FTM.
049500     ADD ST-FTA (ST-IDX)       TO FB-SS-TOT-FTA.
049600*
049700*   1994-06-02 JMK - PERCENT FIELDS LEFT AT ZERO WITH THEIR VALID
049800*   SWITCH OFF WHEN ATTEMPTS ARE ZERO, SO THE REPORT CAN SKIP THEM.
049900 530-FINISH-SEASON-AVERAGES.
050000     MOVE 'N' TO FB-SS-FG-PCT-SW.
050100     MOVE 'N' TO FB-SS-3P-PCT-SW.
050200     MOVE 'N' TO FB-SS-FT-PCT-SW.
050300     IF FB-SS-GAMES-PLAYED > 0
050400         MOVE FB-SS-GAMES-PLAYED TO WS-AVG-DIVISOR
050500         COMPUTE FB-SS-AVG-POINTS    ROUNDED =
050600             FB-SS-TOT-POINTS / WS-AVG-DIVISOR
050700         COMPUTE FB-SS-AVG-REBOUNDS  ROUNDED =
050800             FB-SS-TOT-REBOUNDS / WS-AVG-DIVISOR
050900         COMPUTE FB-SS-AVG-ASSISTS   ROUNDED =
051000             FB-SS-TOT-ASSISTS / WS-AVG-DIVISOR
051100         COMPUTE FB-SS-AVG-STEALS    ROUNDED =
051200             FB-SS-TOT-STEALS / WS-AVG-DIVISOR
051300         COMPUTE FB-SS-AVG-BLOCKS    ROUNDED =
051400             FB-SS-TOT-BLOCKS / WS-AVG-DIVISOR
051500         COMPUTE FB-SS-AVG-MINUTES   ROUNDED =
051600             FB-SS-TOT-MINUTES / WS-AVG-DIVISOR
051700     ELSE
051800         MOVE 0 TO FB-SS-AVG-POINTS   FB-SS-AVG-REBOUNDS
051900                   FB-SS-AVG-ASSISTS  FB-SS-AVG-STEALS
052000                   FB-SS-AVG-BLOCKS   FB-SS-AVG-MINUTES
052100     END-IF.
052200     IF FB-SS-TOT-FGA > 0
052300         COMPUTE FB-SS-FG-PCT ROUNDED =
052400             FB-SS-TOT-FGM / FB-SS-TOT-FGA
052500         MOVE 'Y' TO FB-SS-FG-PCT-SW
052600     END-IF.
052700     IF FB-SS-TOT-3PA > 0
052800         COMPUTE FB-SS-3P-PCT ROUNDED =
052900             FB-SS-TOT-3PM / FB-SS-TOT-3PA
053000         MOVE 'Y' TO FB-SS-3P-PCT-SW
053100     END-IF.
053200     IF FB-SS-TOT-FTA > 0
053300         COMPUTE FB-SS-FT-PCT ROUNDED =
053400             FB-SS-TOT-FTM / FB-SS-TOT-FTA
053500         MOVE 'Y' TO FB-SS-FT-PCT-SW
053600     END-IF.
053700*
053800 600-PRODUCE-GAMELOG-RPT.
053900     PERFORM 630-WRITE-PLAYER-HEADER.
054000     MOVE RPT-GAMELOG-COLHDR TO REPORT-RECORD.
054100     WRITE REPORT-RECORD.
054200     IF WS-SEL-COUNT = 0
054300         MOVE RPT-NO-GAMES-LINE TO REPORT-RECORD
054400         WRITE REPORT-RECORD
054500     ELSE
054600         PERFORM 601-WRITE-ONE-GAMELOG-LINE
054700             VARYING WS-OUTER-IDX FROM 1 BY 1
054800             UNTIL WS-OUTER-IDX > WS-SEL-COUNT
054900     END-IF.
055000     MOVE RPT-BLANK-LINE TO REPORT-RECORD.
055100     WRITE REPORT-RECORD.
055200 601-WRITE-ONE-GAMELOG-LINE.
055300     SET ST-IDX TO SEL-SUB (WS-OUTER-IDX).
055400     PERFORM 640-EDIT-GAME-DATE.
055500     MOVE WS-EDITED-DATE       TO RPT-GL-DATE.
055600     MOVE ST-OPPONENT (ST-IDX) TO RPT-GL-OPP.
055700     MOVE ST-MINUTES (ST-IDX)  TO RPT-GL-MIN.
055800     MOVE ST-POINTS (ST-IDX)   TO RPT-GL-PTS.
055900     MOVE ST-REBOUNDS (ST-IDX) TO RPT-GL-REB.
056000     MOVE ST-ASSISTS (ST-IDX)  TO RPT-GL-AST.
056100     MOVE ST-STEALS (ST-IDX)   TO RPT-GL-STL.
056200     MOVE ST-BLOCKS (ST-IDX)   TO RPT-GL-BLK.
056300     MOVE RPT-GAMELOG-DETAIL   TO REPORT-RECORD.
056400     WRITE REPORT-RECORD.
056500*
056600*   1992-11-05 JMK - CALLS THE SCORING SUBPROGRAM ONE GAME AT A TIME,
056700*   SAME CALLING PATTERN AS THE OLD BALANCE-STATS SUBPROGRAM USED.
056800 610-PRODUCE-FANTASY-RPT.
056900     PERFORM 630-WRITE-PLAYER-HEADER.
057000     MOVE 'I' TO WS-ACUM-FUNCTION.
057100     CALL 'FBACUM1' USING WS-ACUM-FUNCTION, WS-ACUM-VALUE,
057200                           FB-ACCUM-AREA.
057300     IF WS-SEL-COUNT = 0
057400         MOVE RPT-NO-GAMES-LINE TO REPORT-RECORD
057500         WRITE REPORT-RECORD
057600     ELSE
057700         PERFORM 611-SCORE-ONE-GAME
057800             VARYING WS-OUTER-IDX FROM 1 BY 1
057900             UNTIL WS-OUTER-IDX > WS-SEL-COUNT
058000         MOVE 'F' TO WS-ACUM-FUNCTION
058100         CALL 'FBACUM1' USING WS-ACUM-FUNCTION, WS-ACUM-VALUE,
058200                               FB-ACCUM-AREA
058300         COMPUTE RPT-FPA-VALUE ROUNDED = FB-ACUM-AVERAGE
058400         MOVE RPT-FANTASY-AVG-LINE TO REPORT-RECORD
058500         WRITE REPORT-RECORD
058600     END-IF.
058700     MOVE RPT-BLANK-LINE TO REPORT-RECORD.
058800     WRITE REPORT-RECORD.
058900 611-SCORE-ONE-GAME.
059000     SET ST-IDX TO SEL-SUB (WS-OUTER-IDX).
059100     MOVE ST-PLAYER-ID (ST-IDX)  TO FB-GS-PLAYER-ID.
059200     MOVE ST-GAME-DATE (ST-IDX)  TO FB-GS-GAME-DATE.
059300     MOVE ST-OPPONENT (ST-IDX)   TO FB-GS-OPPONENT.
059400     MOVE ST-MINUTES (ST-IDX)    TO FB-GS-MINUTES.
059500     MOVE ST-POINTS (ST-IDX)     TO FB-GS-POINTS.
059600     MOVE ST-REBOUNDS (ST-IDX)   TO FB-GS-REBOUNDS.
059700     MOVE ST-ASSISTS (ST-IDX)    TO FB-GS-ASSISTS.
059800     MOVE ST-STEALS (ST-IDX)     TO FB-GS-STEALS.
059900     MOVE ST-BLOCKS (ST-IDX)     TO FB-GS-BLOCKS.
060000     MOVE ST-TURNOVERS (ST-IDX)  TO FB-GS-TURNOVERS.
060100     MOVE ST-FGM (ST-IDX)        TO FB-GS-FGM.
060200     MOVE ST-FGA (ST-IDX)        TO FB-GS-FGA.
060300     MOVE ST-3PM (ST-IDX)        TO FB-GS-3PM.
060400     MOVE ST-3PA (ST-IDX)        TO FB-GS-3PA.
060500     MOVE ST-FTM (ST-IDX)        TO FB-GS-FTM.
060600     MOVE ST-FTA (ST-IDX)        TO FB-GS-FTA.
060700     CALL 'FBPTSCL' USING WS-ONE-GAME, FB-SCORING-WEIGHTS,
060800                           WS-FANTASY-POINTS.
060900     MOVE 'A' TO WS-ACUM-FUNCTION.
061000     MOVE WS-FANTASY-POINTS TO WS-ACUM-VALUE.
061100     MOVE WS-FANTASY-POINTS TO WS-DEBUG-FP.
061200     CALL 'FBACUM1' USING WS-ACUM-FUNCTION, WS-ACUM-VALUE,
061300                           FB-ACCUM-AREA.
061400     PERFORM 640-EDIT-GAME-DATE.
061500     MOVE WS-EDITED-DATE      TO RPT-FP-DATE.
061600     MOVE ST-OPPONENT (ST-IDX) TO RPT-FP-OPP.
061700     COMPUTE RPT-FP-POINTS ROUNDED = WS-FANTASY-POINTS.
061800     MOVE SPACE                TO RPT-FP-BONUS-LIT.
061900     MOVE RPT-FANTASY-DETAIL  TO REPORT-RECORD.
062000     WRITE REPORT-RECORD.
062100*
062200 620-PRODUCE-SEASON-RPT.
062300     PERFORM 630-WRITE-PLAYER-HEADER.
062400     MOVE FB-SS-GAMES-PLAYED   TO RPT-SD1-GAMES.
062500     COMPUTE RPT-SD1-MIN ROUNDED = FB-SS-AVG-MINUTES.
062600     MOVE RPT-SEASON-DETAIL-1  TO REPORT-RECORD.
062700     WRITE REPORT-RECORD.
062800     COMPUTE RPT-SD2-PTS ROUNDED = FB-SS-AVG-POINTS.
062900     COMPUTE RPT-SD2-REB ROUNDED = FB-SS-AVG-REBOUNDS.
063000     COMPUTE RPT-SD2-AST ROUNDED = FB-SS-AVG-ASSISTS.
063100     COMPUTE RPT-SD2-STL ROUNDED = FB-SS-AVG-STEALS.
063200     COMPUTE RPT-SD2-BLK ROUNDED = FB-SS-AVG-BLOCKS.
063300     MOVE RPT-SEASON-DETAIL-2  TO REPORT-RECORD.
063400     WRITE REPORT-RECORD.
063500*
063600*   2006-12-11 CJT - SHOOTING SECTION SPLIT INTO THREE INDEPENDENT
063700*   LINES, TICKET FBB-0319.  FG/3P/FT EACH OMIT ON THEIR OWN ZERO-
063800*   ATTEMPT FLAG NOW INSTEAD OF ONLY WHEN ALL THREE ARE INVALID, AND
063900*   EACH PRINTS AS NN.N% (VALUE TIMES 100, ROUNDED), NOT A BARE .999.
064000     IF FB-SS-FG-PCT-VALID
064100         COMPUTE RPT-SD3-FG-PCT ROUNDED = FB-SS-FG-PCT * 100
064200         MOVE RPT-SEASON-DETAIL-3 TO REPORT-RECORD
064300         WRITE REPORT-RECORD
064400     END-IF.
064500     IF FB-SS-3P-PCT-VALID
064600         COMPUTE RPT-SD4-3P-PCT ROUNDED = FB-SS-3P-PCT * 100
064700         MOVE RPT-SEASON-DETAIL-4 TO REPORT-RECORD
064800         WRITE REPORT-RECORD
064900     END-IF.
065000     IF FB-SS-FT-PCT-VALID
065100         COMPUTE RPT-SD5-FT-PCT ROUNDED = FB-SS-FT-PCT * 100
065200         MOVE RPT-SEASON-DETAIL-5 TO REPORT-RECORD
065300         WRITE REPORT-RECORD
065400     END-IF.
065500     MOVE RPT-BLANK-LINE TO REPORT-RECORD.
065600     WRITE REPORT-RECORD.
065700*
065800 630-WRITE-PLAYER-HEADER.
065900     ADD 1 TO WS-PAGE-NUMBER.
066000     MOVE PC-TITLE-1            TO RPT-HDR-TITLE.
066100     MOVE WS-RUN-DATE-EDIT      TO RPT-HDR-RUN-DATE.
066200     MOVE WS-PAGE-NUMBER        TO RPT-HDR-PAGE-NO.
066300     MOVE RPT-HEADER-LINE-1     TO REPORT-RECORD.
066400     WRITE REPORT-RECORD.
066500     MOVE FB-CTL-PLAYER-ID-1    TO RPT-HDR2-PLYR-ID.
066600     MOVE PT-NAME (WS-FOUND-IDX) TO RPT-HDR2-PLYR-NAME.
066700     MOVE PT-TEAM (WS-FOUND-IDX) TO RPT-HDR2-TEAM.
066800     MOVE RPT-HEADER-LINE-2     TO REPORT-RECORD.
066900     WRITE REPORT-RECORD.
067000     MOVE RPT-DASH-LINE         TO REPORT-RECORD.
067100     WRITE REPORT-RECORD.
067200     MOVE RPT-BLANK-LINE        TO REPORT-RECORD.
067300     WRITE REPORT-RECORD.
067400*
067500*   WS-EDITED-DATE COMES BACK AS CCYY-MM-DD, 10 BYTES.
067600 640-EDIT-GAME-DATE.
067700     MOVE ST-GAME-DATE (ST-IDX) TO WS-DATE-EDIT-WORK.
067800     MOVE WS-DATE-EDIT-CCYY TO WS-EDITED-DATE (1:4).
067900     MOVE '-'               TO WS-EDITED-DATE (5:1).
068000     MOVE WS-DATE-EDIT-MM   TO WS-EDITED-DATE (6:2).
068100     MOVE '-'               TO WS-EDITED-DATE (8:1).
068200     MOVE WS-DATE-EDIT-DD   TO WS-EDITED-DATE (9:2).
068300*
068400*   1991-02-20 RAH - STRAIGHT BUBBLE SORT ON THE IN-MEMORY TABLE,
068500*   PLAYER-ID MAJOR, GAME-DATE MINOR, BOTH ASCENDING.  SLOW BUT THE
068600*   TABLE NEVER GETS BIG ENOUGH FOR ANYONE TO CARE.
068700 930-SORT-STATS-TABLE.
068800     MOVE WS-STATS-COUNT TO WS-SORT-TOP.
068900     MOVE 'Y' TO WS-SWAP-SW.
069000     PERFORM 931-SORT-ONE-PASS UNTIL NOT WS-TABLE-SWAPPED.
069100 931-SORT-ONE-PASS.
069200     MOVE 'N' TO WS-SWAP-SW.
069300     PERFORM 932-COMPARE-AND-SWAP
069400         VARYING WS-OUTER-IDX FROM 1 BY 1
069500         UNTIL WS-OUTER-IDX >= WS-SORT-TOP.
069600 932-COMPARE-AND-SWAP.
069700     SET ST-IDX TO WS-OUTER-IDX.
069800     COMPUTE WS-INNER-IDX = WS-OUTER-IDX + 1.
069900     IF ST-PLAYER-ID (ST-IDX) > ST-PLAYER-ID (WS-INNER-IDX)
070000        OR (ST-PLAYER-ID (ST-IDX) = ST-PLAYER-ID (WS-INNER-IDX)
070100            AND ST-GAME-DATE (ST-IDX) >
070200                ST-GAME-DATE (WS-INNER-IDX))
070300         MOVE ST-ENTRY (ST-IDX)      TO WS-SORT-HOLD-ENTRY
070400         MOVE ST-ENTRY (WS-INNER-IDX) TO ST-ENTRY (ST-IDX)
070500         MOVE WS-SORT-HOLD-ENTRY     TO ST-ENTRY (WS-INNER-IDX)
070600         MOVE 'Y' TO WS-SWAP-SW
070700     END-IF.
070800*
070900 700-READ-CONTROL-FILE.
071000     READ CONTROL-FILE
071100         AT END
071200             MOVE 'Y' TO WS-CTL-EOF-SW
071300         NOT AT END
071400             CONTINUE
071500     END-READ.
071600*
071700 800-INIT-REPORT.
071800     ACCEPT WS-RUN-DATE FROM DATE.
071900     MOVE WS-RUN-MM TO WS-RUN-DATE-EDIT (1:2).
072000     MOVE '/'       TO WS-RUN-DATE-EDIT (3:1).
072100     MOVE WS-RUN-DD TO WS-RUN-DATE-EDIT (4:2).
072200     MOVE '/'       TO WS-RUN-DATE-EDIT (6:1).
072300     MOVE WS-RUN-YY TO WS-RUN-DATE-EDIT (7:2).
072400     MOVE 0 TO WS-PAGE-NUMBER.
072500*
072600 820-REPORT-BAD-REQUEST.
072700     ADD 1 TO WS-BAD-REQUEST-COUNT.
072800     MOVE FB-CTL-REQUEST-CODE TO ERR-CARD-CODE.
072900     MOVE ERR-BAD-REQUEST-LINE TO REPORT-RECORD.
073000     WRITE REPORT-RECORD.
073100*
073200 840-REPORT-PLAYER-NOT-FOUND.
073300     ADD 1 TO WS-BAD-REQUEST-COUNT.
073400     MOVE FB-CTL-PLAYER-ID-1 TO ERR2-ID.
073500     MOVE ERR-PLAYER-NOT-FOUND-LINE TO REPORT-RECORD.
073600     WRITE REPORT-RECORD.
073700*
073800 900-OPEN-FILES.
073900     OPEN INPUT PLAYER-FILE.
074000     OPEN INPUT STATS-FILE.
074100     OPEN INPUT CONTROL-FILE.
074200     OPEN OUTPUT REPORT-FILE.
074300*
074400 905-CLOSE-FILES.
074500     CLOSE PLAYER-FILE.
074600     CLOSE STATS-FILE.
074700     CLOSE CONTROL-FILE.
074800     CLOSE REPORT-FILE.
074900*
075000 910-LOAD-PLAYER-MASTER.
075100     READ PLAYER-FILE
075200         AT END
075300             MOVE '10' TO WS-PLYR-STATUS
075400         NOT AT END
075500             ADD 1 TO WS-PLAYER-COUNT
075600             SET PT-IDX TO WS-PLAYER-COUNT
075700             MOVE FB-PLYR-ID       TO PT-ID (PT-IDX)
075800             MOVE FB-PLYR-NAME     TO PT-NAME (PT-IDX)
075900             MOVE FB-PLYR-TEAM     TO PT-TEAM (PT-IDX)
076000             MOVE FB-PLYR-POSITION TO PT-POSITION (PT-IDX)
076100             MOVE FB-PLYR-JERSEY-NO TO PT-JERSEY-NO (PT-IDX)
076200             MOVE FB-PLYR-STATUS   TO PT-STATUS (PT-IDX)
076300     END-READ.
076400 910-EXIT.
076500     EXIT.
076600*
076700 920-LOAD-GAME-STATS.
076800     READ STATS-FILE
076900         AT END
077000             MOVE '10' TO WS-STAT-STATUS
077100         NOT AT END
077200             ADD 1 TO WS-STATS-COUNT
077300             SET ST-IDX TO WS-STATS-COUNT
077400             MOVE FB-GS-PLAYER-ID  TO ST-PLAYER-ID (ST-IDX)
077500             MOVE FB-GS-GAME-DATE  TO ST-GAME-DATE (ST-IDX)
077600             MOVE FB-GS-OPPONENT   TO ST-OPPONENT (ST-IDX)
077700             MOVE FB-GS-MINUTES    TO ST-MINUTES (ST-IDX)
077800             MOVE FB-GS-POINTS     TO ST-POINTS (ST-IDX)
077900             MOVE FB-GS-REBOUNDS   TO ST-REBOUNDS (ST-IDX)
078000             MOVE FB-GS-ASSISTS    TO ST-ASSISTS (ST-IDX)
078100             MOVE FB-GS-STEALS     TO ST-STEALS (ST-IDX)
078200             MOVE FB-GS-BLOCKS     TO ST-BLOCKS (ST-IDX)
078300             MOVE FB-GS-TURNOVERS  TO ST-TURNOVERS (ST-IDX)
078400             MOVE FB-GS-FGM        TO ST-FGM (ST-IDX)
078500             MOVE FB-GS-FGA        TO ST-FGA (ST-IDX)
078600             MOVE FB-GS-3PM        TO ST-3PM (ST-IDX)
078700             MOVE FB-GS-3PA        TO ST-3PA (ST-IDX)
078800             MOVE FB-GS-FTM        TO ST-FTM (ST-IDX)
078900             MOVE FB-GS-FTA        TO ST-FTA (ST-IDX)
079000     END-READ.
079100 920-EXIT.
079200     EXIT.
