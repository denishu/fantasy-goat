000100******************************************************************
000200*   FBSCHGM  -  SCHEDULED GAME RECORD LAYOUT
000300*   --------------------------------------------------------
000400*   Fantasy Basketball Stat & Scoring Batch
000500*   Describes file FANTASY.SCHEDULE (SCHEDULE-FILE) - one
000600*   entry per scheduled pro game for a season.
000700*   --------------------------------------------------------
000800*   1989-02-09  RAH  ORIGINAL LAYOUT, TICKET FBB-0077
000900*   2002-10-01  DLM  TICKET FBB-0221 - ADDED SG-SEASON AFTER
001000*                     LEAGUE STARTED CARRYING TWO SEASONS OF
001100*                     SCHEDULE DATA ON THE FILE AT ONCE
001200******************************************************************
001300 01  FB-SCHED-GAME-RECORD.
001400     05  FB-SG-GAME-ID         PIC X(20).
001500     05  FB-SG-GAME-DATE       PIC 9(08).
001600     05  FB-SG-GAME-DATE-R  REDEFINES FB-SG-GAME-DATE.
001700         10  FB-SG-GAME-CCYY       PIC 9(04).
001800         10  FB-SG-GAME-MM         PIC 9(02).
001900         10  FB-SG-GAME-DD         PIC 9(02).
002000     05  FB-SG-GAME-TIME       PIC 9(04).
002100     05  FB-SG-HOME-TEAM       PIC X(03).
002200     05  FB-SG-AWAY-TEAM       PIC X(03).
002300     05  FB-SG-HOME-SCORE      PIC 9(03).
002400     05  FB-SG-AWAY-SCORE      PIC 9(03).
002500     05  FB-SG-STATUS          PIC X(10).
002600         88  FB-SG-SCHEDULED       VALUE 'SCHEDULED '.
002700         88  FB-SG-INPROGRESS      VALUE 'INPROGRESS'.
002800         88  FB-SG-FINAL           VALUE 'FINAL     '.
002900     05  FB-SG-SEASON          PIC X(07).
003000     05  FILLER                PIC X(01).
